000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK1.
000030 AUTHOR. J-M-OYARZUN.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 01-02-1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK1 - LANZADOR DEL PROCESO DIARIO Y EMISOR DEL INFORME DE
000100*> CONTROL (RUN-REPORT)
000110*>
000120*> ORDEN DE EJECUCION DEL LOTE NOCTURNO:
000130*>   1. PUESTA A CERO DE LOS ACUMULADOS DE TARJETAS  (BANK8 'Z')
000140*>   2. BARRIDO DE TRANSFERENCIAS                    (BANK6)
000150*>   3. BARRIDO DE VENCIMIENTOS DE IMPOSICIONES       (BANK9)
000160*>   4. LECTURA DE LOS ACUMULADOS DE TARJETAS        (BANK8 'L')
000170*>   5. IMPRESION DEL INFORME DE CONTROL RUN-REPORT
000175*>
000176*> BANK1 NO TOCA NINGUN MAESTRO DIRECTAMENTE: TODO EL TRABAJO DE
000177*> FICHEROS LO HACEN LOS SUBPROGRAMAS QUE INVOCA. ESTE PROGRAMA
000178*> SOLO ORQUESTA EL ORDEN Y REDACTA EL INFORME FINAL.
000180*>--------------------------------------------------------------
000190*> HISTORIAL DE MODIFICACIONES
000200*> 01-02-1989 JMO  PRIMERA VERSION (MENU DE PANTALLA DEL CAJERO,
000210*>                 CALL A BANK2..BANK9 SEGUN OPCION).
000220*> 19-09-1991 APR  SE ANADE EL CIERRE DE OPERACIONES DE LA TARDE.
000230*> 23-11-1998 RPZ  REVISION MILENIO: TIMESTAMPS A 4 DIGITOS DE
000240*>                 ANO EN TODO EL LOTE. TICKET UZB-0099.
000250*> 14-01-2019 MGC  SE RECICLA COMO LANZADOR DEL LOTE NOCTURNO Y
000260*>                 EMISOR DEL INFORME RUN-REPORT, EN SUSTITUCION
000270*>                 DEL MENU DE PANTALLA. UZB-0640.
000280*> 22-06-2021 MGC  SECCION DE TARJETAS DEL INFORME (CARGOS Y
000290*>                 RECIBOS) CON DATOS DE BANK8. UZB-0705.
000300*>--------------------------------------------------------------
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000341*>  UNICO USO DE SPECIAL-NAMES EN ESTE PROGRAMA; EL INFORME NO
000342*>  NECESITA SALTO DE PAGINA EXPLICITO, SOLO SE DECLARA POR
000343*>  COSTUMBRE DEL MODULO.
000350     C01 IS TOP-OF-FORM.
000380
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000405*>  UNICO FICHERO DE BANK1: LOS MAESTROS DE CUENTAS, TARJETAS Y
000406*>  DEPOSITOS LOS ABREN LOS SUBPROGRAMAS QUE SE INVOCAN (UZB-0640).
000407*>  UNICO FICHERO PROPIO DE BANK1: EL INFORME DE CIERRE DEL LOTE.
000410     SELECT RUN-REPORT ASSIGN TO PRINTER
000420     ORGANIZATION IS LINE SEQUENTIAL
000430     FILE STATUS IS FS-INFORME.
000440
000450 DATA DIVISION.
000451*>  UN SOLO FICHERO EN ESTE PROGRAMA: EL INFORME DE SALIDA.
000460 FILE SECTION.
000470*>--------------------------------------------------------------
000480*> INFORME DE CONTROL DEL LOTE - 132 COLUMNAS
000490*>--------------------------------------------------------------
000491*>  132 COLUMNAS, LINE SEQUENTIAL - SE ABRE UNA SOLA VEZ EN OUTPUT
000492*>  AL FINAL DEL LOTE, NUNCA SE REABRE.
000500 FD  RUN-REPORT
000510     LABEL RECORD OMITTED.
000511*>  CADA WRITE-LINEA-INFORME VIENE PRECEDIDO DE UN MOVE DESDE UNA
000512*>  DE LAS LINEAS DE W1- DE MAS ABAJO; NUNCA SE ESCRIBE DIRECTAMENTE.
000520 01  LINEA-INFORME                  PIC X(132).
000530
000540 WORKING-STORAGE SECTION.
000550*>  ESTADO DEL INFORME DE CIERRE. SOLO SE PRUEBA "00"; NO HAY
000551*>  RAMA DE ERROR PORQUE LA IMPRESORA DEL LOTE SIEMPRE RESPONDE.
000552*>  COMPROBADO SOLO CON IF, COMO EN EL RESTO DE LA FAMILIA BANK.
000560 77  FS-INFORME                  PIC X(02).
000570
000571*>  FECHA Y HORA DE ARRANQUE DEL LOTE NOCTURNO. SE TOMA UNA SOLA
000572*>  VEZ EN P1-INICIO Y SE REUTILIZA EN TODO EL PROGRAMA, PARA QUE
000573*>  LA CABECERA DEL INFORME NO CAMBIE AUNQUE EL LOTE DURE HORAS.
000574*>  SELLO DE ARRANQUE DEL LOTE, TOMADO UNA SOLA VEZ EN P1-INICIO.
000580 01  W1-FECHA-HORA.
000581*>  FECHA DE ARRANQUE DEL LOTE, IMPRESA EN LA CABECERA.
000590     02  W1-FECHA-AAAAMMDD       PIC 9(08).
000591*>  NO SE IMPRIME DIRECTAMENTE; SOLO SE USA PARA SELLAR EL
000592*>  TIMESTAMP DE ARRANQUE SI ALGUN DIA HICIERA FALTA.
000600     02  W1-HORA-HHMMSSCC        PIC 9(08).
000605*>  VISTA FECHA(8)/HORA(6) DEL SELLO ANTERIOR - NO SE USA POR
000606*>  AHORA, SE DEJA PREPARADA COMO EN EL RESTO DEL LOTE (UZB-0099).
000607*>  PRIMERA DE LAS TRES REDEFINES DE ESTE PROGRAMA.
000610 01  W1-TIMESTAMP-14 REDEFINES W1-FECHA-HORA.
000611*>  PRIMERA MITAD DEL TIMESTAMP DE 14; COMPARTE BYTES CON
000612*>  W1-FECHA-AAAAMMDD POR LA REDEFINES.
000620     02  W1-TS-FECHA             PIC 9(08).
000621*>  SOLO LOS SEGUNDOS ENTEROS; LAS CENTESIMAS VAN EN EL FILLER.
000630     02  W1-TS-HORA              PIC 9(06).
000631*>  CENTESIMAS DE SEGUNDO, SIN USO EN ESTE PROGRAMA.
000640     02  FILLER                  PIC 9(02).
000645*>  VISTA ANO/MES/DIA DE LA FECHA DE RUN, PARA CUALQUIER CALCULO
000646*>  DE CALENDARIO QUE SE NECESITE AL REDACTAR EL INFORME.
000647*>  SEGUNDA REDEFINES; DESCOMPONE LA FECHA EN AÑO/MES/DIA.
000650 01  W1-FECHA-DESC REDEFINES W1-FECHA-HORA.
000651*>  AÑO DE ARRANQUE DEL LOTE, EXTRAIDO DE LA MISMA FECHA.
000660     02  W1-FD-ANO          COMP PIC 9(04).
000661*>  MES DE ARRANQUE.
000670     02  W1-FD-MES          COMP PIC 9(02).
000671*>  DIA DE ARRANQUE.
000680     02  W1-FD-DIA          COMP PIC 9(02).
000681*>  CUBRE LOS 8 DIGITOS DE LA HORA, QUE ESTA REDEFINES NO NECESITA.
000690     02  FILLER                  PIC 9(08).
000692
000693*> VISTA ALTERNATIVA DE LA HORA DEL RUN PARA LA CABECERA DEL
000694*> INFORME (UZB-0705)
000695 01  W1-HORA-DESC.
000696     02  W1-HD-HH           COMP PIC 9(02).
000697     02  W1-HD-MM           COMP PIC 9(02).
000698     02  W1-HD-SS           COMP PIC 9(02).
000699     02  W1-HD-CC           COMP PIC 9(02).
000700 01  W1-HORA-HHMMSSCC REDEFINES W1-HORA-DESC PIC 9(08).
000710*> PARAMETROS DE PASO A LOS SUBPROGRAMAS DEL LOTE
000712*>  AREA DE BANK6 (TRANSFER). BANK6 LA RELLENA AL BARRER EL DIA;
000713*>  AQUI SOLO SE LEE PARA LA SECCION TRANSFER DEL INFORME.
000714*>  PARAMETRO DE SALIDA DE LA LLAMADA A BANK6; LOS SEIS CONTADORES
000715*>  LOS RELLENA BANK6, BANK1 SOLO LOS IMPRIME.
000720 01  W1-BANK6-TOTALES.
000722*>  SOLICITUDES DE TRANSFERENCIA LEIDAS EN EL LOTE.
000723*>  SOLICITUDES DE TRANSFERENCIA LEIDAS EN EL LOTE.
000730     02  W1-T6-LEIDAS       COMP PIC 9(08) VALUE 0.
000732*>  IMPS LIQUIDADAS CON EXITO (ABONADAS EN EL ACTO).
000733*>  IMPS LIQUIDADAS CON EXITO EN EL DIA.
000740     02  W1-T6-IMPS-OK      COMP PIC 9(08) VALUE 0.
000741*>  IMPORTE TOTAL DE ESAS IMPS.
000750     02  W1-T6-IMPS-OK-IMPORTE   PIC S9(16)V99 VALUE 0.
000752*>  NEFT QUE QUEDAN EN COLA PENDIENTES DE LA VENTANA DE LIQUIDACION.
000753*>  NEFT QUE QUEDARON EN COLA TRAS EL LOTE.
000760     02  W1-T6-NEFT-PEND    COMP PIC 9(08) VALUE 0.
000761*>  IMPORTE DE LAS NEFT PENDIENTES.
000770     02  W1-T6-NEFT-PEND-IMPORTE PIC S9(16)V99 VALUE 0.
000772*>  TRANSFERENCIAS RECHAZADAS (CUENTA INEXISTENTE, SALDO, ETC).
000773*>  SOLICITUDES RECHAZADAS POR BANK6 EN EL DIA.
000780     02  W1-T6-FALLOS       COMP PIC 9(08) VALUE 0.
000790
000792*>  AREA DE BANK9 (DEPOSIT MATURITY). IDEM, SOLO LECTURA AQUI.
000793*>  PARAMETRO DE SALIDA DE LA LLAMADA A BANK9.
000800 01  W1-BANK9-TOTALES.
000802*>  IMPOSICIONES FIJAS QUE VENCIERON HOY Y SE LIQUIDARON.
000803*>  IMPOSICIONES FIJAS QUE VENCIERON HOY Y SE LIQUIDARON.
000810     02  W1-T9-FD-VENCIDAS  COMP PIC 9(06) VALUE 0.
000812*>  CUOTAS DE IMPOSICIONES PROGRAMADAS QUE VENCIERON HOY.
000813*>  CUOTAS DE PROGRAMADAS VENCIDAS EN EL DIA.
000820     02  W1-T9-RD-VENCIDAS  COMP PIC 9(06) VALUE 0.
000821*>  IMPORTE TOTAL ABONADO POR VENCIMIENTOS DE FIJAS.
000830     02  W1-T9-FD-IMPORTE        PIC S9(16)V99 VALUE 0.
000831*>  IMPORTE TOTAL ABONADO POR VENCIMIENTOS DE PROGRAMADAS.
000840     02  W1-T9-RD-IMPORTE        PIC S9(16)V99 VALUE 0.
000842*>  DE LAS FIJAS VENCIDAS, CUANTAS SE RENOVARON AUTOMATICAMENTE
000843*>  EN VEZ DE LIQUIDARSE A LA CUENTA DE AHORRO.
000844*>  FIJAS VENCIDAS QUE BANK9 RENOVO EN VEZ DE LIQUIDAR.
000850     02  W1-T9-FD-RENOVADAS COMP PIC 9(06) VALUE 0.
000860
000862*>  AREA DE BANK8 (TARJETAS). SE REUTILIZA DOS VECES: PRIMERO CON
000863*>  OPERACION 'Z' PARA EL RESET, LUEGO CON 'L' PARA LA LECTURA.
000864*>  PARAMETRO COMPARTIDO CON LAS DOS LLAMADAS A BANK8 DE ESTE
000865*>  PROGRAMA; SE REUTILIZA LA MISMA AREA PARA 'Z' Y PARA 'L'.
000870 01  W1-BANK8-PARM.
000871*>  SE REUTILIZA DOS VECES: PRIMERO CON OPERACION 'Z' PARA EL
000872*>  RESET, LUEGO CON 'L' PARA LA LECTURA.
000880     02  W1-P8-OPERACION         PIC X(01).
000881*>  NO SE USA EN NINGUNA DE LAS DOS LLAMADAS DE BANK1: ESTE CAMPO
000882*>  SOLO TIENE SENTIDO PARA LA OPERACION 'P' DE BANK8, QUE BANK1
000883*>  NUNCA PIDE.
000890     02  W1-P8-IMPORTE-RECIBO    PIC S9(16)V99 VALUE 0.
000891*>  SOLO SE RELLENA TRAS LA SEGUNDA LLAMADA (OPERACION 'L').
000900     02  W1-P8-RESPUESTA.
000901*>  RELLENADO SOLO TRAS LA SEGUNDA LLAMADA (OPERACION 'L'); EN LA
000902*>  PRIMERA ('Z') BANK8 LO DEVUELVE A CERO.
000910         04  W1-P8-CARGOS-ACEPT  COMP PIC 9(08) VALUE 0.
000911*>  CARGOS DE TARJETA RECHAZADOS POR LIMITE (UZB-0604).
000920         04  W1-P8-CARGOS-RECH   COMP PIC 9(08) VALUE 0.
000921*>  RECIBOS DE TARJETA PAGADOS EN EL DIA.
000930         04  W1-P8-RECIBOS-PAG   COMP PIC 9(08) VALUE 0.
000931*>  IMPORTE TOTAL DE ESOS RECIBOS.
000940         04  W1-P8-RECIBOS-IMPORTE    PIC S9(16)V99 VALUE 0.
000950
000960*> GRAN TOTAL DE IMPORTES MOVIDOS EN EL LOTE (TODAS LAS SECCIONES)
000965*>  SE RECALCULA DESDE CERO CADA VEZ (VALUE 0 AL CARGAR EL
000966*>  PROGRAMA); BANK1 SE LLAMA UNA SOLA VEZ POR NOCHE, NUNCA DOS.
000967*>  GRAN TOTAL DE IMPORTES MOVIDOS EN EL LOTE (TODAS LAS SECCIONES).
000970 77  W1-GRAN-TOTAL-IMPORTE       PIC S9(16)V99 VALUE 0.
000980
000990*>--------------------------------------------------------------
001000*> LINEAS DE IMPRESION DEL INFORME
001010*>--------------------------------------------------------------
001015*>  LINEA 1 DEL INFORME: TITULO DEL BANCO Y FECHA DE RUN.
001016*>  PRIMERA LINEA DEL INFORME: TITULO FIJO Y LA FECHA DE RUN.
001020 01  W1-LINEA-CABECERA.
001021*>  MARGEN IZQUIERDO DE UNA COLUMNA, IGUAL EN TODAS LAS LINEAS
001022*>  DEL INFORME.
001030     02  FILLER                  PIC X(01) VALUE SPACES.
001031*>  TITULO FIJO DEL INFORME, IGUAL TODOS LOS DIAS.
001040     02  FILLER                  PIC X(40) VALUE
001050         "UNIZARBANK - INFORME DE CIERRE DEL LOTE".
001051*>  SEPARADOR ENTRE EL TITULO Y LA ETIQUETA DE FECHA.
001060     02  FILLER                  PIC X(10) VALUE SPACES.
001061*>  ETIQUETA FIJA ANTES DE CAB-FECHA.
001070     02  FILLER                  PIC X(11) VALUE "FECHA RUN: ".
001071*>  UNICO CAMPO VARIABLE DE LA CABECERA; EL RESTO ES TEXTO FIJO.
001080     02  CAB-FECHA               PIC 9(08).
001081*>  RELLENO HASTA LOS 132 BYTES DE LINEA-INFORME.
001090     02  FILLER                  PIC X(70) VALUE SPACES.
001100
001105*>  ROTULO DE CADA UNA DE LAS TRES SECCIONES (TRANSFER, DEPOSIT
001106*>  MATURITY, CARD). SEC-TITULO SE RELLENA DE NUEVO EN CADA UNA.
001107*>  CABECERA DE CADA UNA DE LAS TRES SECCIONES DEL INFORME.
001110 01  W1-LINEA-SECCION.
001111*>  MARGEN IZQUIERDO, IGUAL EN TODAS LAS LINEAS DEL INFORME.
001120     02  FILLER                  PIC X(01) VALUE SPACES.
001121*>  SE RELLENA DE NUEVO EN CADA UNA DE LAS TRES SECCIONES DEL
001122*>  INFORME (TRANSFER, DEPOSIT MATURITY, CARD).
001130     02  SEC-TITULO              PIC X(40).
001131*>  RELLENO HASTA 132 BYTES.
001140     02  FILLER                  PIC X(91) VALUE SPACES.
001150
001155*>  UNA LINEA DE DETALLE POR CONTADOR: ETIQUETA, CUENTA Y, CUANDO
001156*>  PROCEDE, EL IMPORTE ASOCIADO (0 SI EL CONTADOR NO LLEVA IMPORTE).
001157*>  LINEA DE DETALLE REUTILIZADA PARA LOS DIEZ CONTADORES DEL
001158*>  INFORME; SE RELLENA Y ESCRIBE UNA VEZ POR CONTADOR.
001160 01  W1-LINEA-DETALLE.
001161*>  SANGRADO DE LA LINEA DE DETALLE RESPECTO A LA DE SECCION.
001170     02  FILLER                  PIC X(03) VALUE SPACES.
001171*>  UNA LINEA DE DETALLE POR CONTADOR: ETIQUETA, CUENTA Y, CUANDO
001172*>  PROCEDE, EL IMPORTE ASOCIADO (0 SI EL CONTADOR NO LLEVA IMPORTE).
001180     02  DET-ETIQUETA            PIC X(38).
001181*>  SEPARADOR ENTRE ETIQUETA Y CUENTA.
001190     02  FILLER                  PIC X(02) VALUE SPACES.
001191*>  HASTA 7 DIGITOS CON SEPARADOR DE MILES; SUFICIENTE PARA
001192*>  CUALQUIER CONTADOR DE UN SOLO DIA DE LOTE.
001200     02  DET-CUENTA              PIC ZZ,ZZZ,ZZ9.
001201*>  SEPARADOR ENTRE LA CUENTA Y LA ETIQUETA "IMPORTE:".
001210     02  FILLER                  PIC X(04) VALUE SPACES.
001211*>  ETIQUETA FIJA; EL IMPORTE LLEVA 0 CUANDO EL CONTADOR NO APLICA.
001220     02  FILLER                  PIC X(08) VALUE "IMPORTE:".
001230     02  DET-IMPORTE             PIC ZZ,ZZZ,ZZZ,ZZ9.99.
001231*>  RELLENO HASTA 132 BYTES.
001240     02  FILLER                  PIC X(49) VALUE SPACES.
001250
001255*>  LINEA DE CIERRE CON LA SUMA DE LOS CINCO IMPORTES DEL LOTE
001256*>  (VER P1-CALCULAR-GRAN-TOTAL).
001257*>  LINEA DE CIERRE CON LA SUMA DE LOS CINCO IMPORTES DEL LOTE.
001260 01  W1-LINEA-GRAN-TOTAL.
001261*>  MARGEN IZQUIERDO.
001270     02  FILLER                  PIC X(01) VALUE SPACES.
001271*>  ETIQUETA FIJA DEL GRAN TOTAL.
001280     02  FILLER                  PIC X(20) VALUE
001290         "GRAN TOTAL MOVIDO: ".
001291*>  LINEA DE CIERRE CON LA SUMA DE LOS CINCO IMPORTES DEL LOTE
001292*>  (VER P1-CALCULAR-GRAN-TOTAL).
001300     02  GT-IMPORTE              PIC ZZ,ZZZ,ZZZ,ZZ9.99.
001301*>  RELLENO HASTA 132 BYTES.
001310     02  FILLER                  PIC X(92) VALUE SPACES.
001320
001325*>  ULTIMA LINEA DEL INFORME - MARCA QUE EL LOTE TERMINO BIEN.
001326*>  ULTIMA LINEA DEL INFORME, CONFIRMA QUE EL LOTE TERMINO BIEN.
001330 01  W1-LINEA-FIN.
001331*>  MARGEN IZQUIERDO.
001340     02  FILLER                  PIC X(01) VALUE SPACES.
001341*>  ULTIMA LINEA DEL INFORME - MARCA QUE EL LOTE TERMINO BIEN.
001350     02  FILLER                  PIC X(26) VALUE
001360         "*** FIN DEL INFORME ***  ".
001361*>  RELLENO HASTA 132 BYTES.
001370     02  FILLER                  PIC X(105) VALUE SPACES.
001380
001385*>  NO HAY PARAMETROS DE ENTRADA: BANK1 ES EL PROGRAMA RAIZ DEL
001386*>  LOTE, NADIE LO INVOCA CON CALL.
001387*>  VACIA: BANK1 ES LA RAIZ DEL LOTE, NO RECIBE PARAMETROS DE NADIE.
001390 LINKAGE SECTION.
001400
001410 PROCEDURE DIVISION.
001411*>  UNICO PARRAFO DE ARRANQUE: SELLA LA HORA, LANZA LOS
001412*>  SUBPROGRAMAS EN ORDEN FIJO Y REDACTA EL INFORME.
001420 P1-INICIO.
001425*>  SELLO DE TIEMPO DE ARRANQUE DEL LOTE, PARA LA CABECERA DEL
001426*>  INFORME. NO SE VUELVE A LEER EL RELOJ EN TODO EL PROGRAMA.
001427*>  FECHA DE SISTEMA A 4 DIGITOS DE AÑO, IGUAL QUE EL RESTO DE LA
001428*>  FAMILIA BANK DESDE EL AJUSTE DEL Y2K.
001430     ACCEPT W1-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001431*>  HORA DE ARRANQUE DEL LOTE; NO SE IMPRIME HOY, SOLO SE GUARDA.
001440     ACCEPT W1-HORA-HHMMSSCC FROM TIME.
001450
001460*>  1. PUESTA A CERO DE LOS ACUMULADOS DE TARJETAS DEL DIA. TIENE
001461*>     QUE SER LO PRIMERO DEL LOTE, ANTES DE QUE BANK5 PUEDA
001462*>     POSTEAR NADA SOBRE EL FICHERO DE CONTROL DE BANK8.
001463*>  CODIGO 'Z' DE BANK8: PONE A CERO LOS ACUMULADOS DEL DIA ANTES
001464*>  DE QUE NADIE PUEDA POSTEAR CARGOS O RECIBOS.
001470     MOVE "Z" TO W1-P8-OPERACION.
001471*>  PRIMERA DE LAS DOS LLAMADAS A BANK8 EN ESTE PROGRAMA.
001480     CALL "BANK8" USING W1-BANK8-PARM.
001490
001500*>  2. BARRIDO DE TRANSFERENCIAS (IMPS / NEFT). BANK6 RECORRE EL
001501*>     FICHERO DE SOLICITUDES Y DEVUELVE SUS PROPIOS CONTADORES.
001502*>  BANK6 RECORRE TODAS LAS SOLICITUDES DEL DIA Y DEVUELVE SUS
001503*>  PROPIOS CONTADORES YA CALCULADOS; BANK1 SOLO LOS IMPRIME.
001510     CALL "BANK6" USING W1-BANK6-TOTALES.
001520
001530*>  3. BARRIDO DE VENCIMIENTOS DE IMPOSICIONES FIJAS Y PROGRAMADAS.
001531*>     BANK9 LIQUIDA O RENUEVA SEGUN LAS INSTRUCCIONES DEL CLIENTE.
001532*>  IDEM PARA VENCIMIENTOS DE IMPOSICIONES; SE LLAMA DESPUES DE
001533*>  BANK6 PORQUE NO HAY DEPENDENCIA ENTRE LOS DOS BARRIDOS.
001540     CALL "BANK9" USING W1-BANK9-TOTALES.
001550
001560*>  4. LECTURA DE LOS ACUMULADOS DE TARJETAS DEL DIA. SE HACE AL
001561*>     FINAL, CUANDO YA NO QUEDA NINGUN PROGRAMA QUE PUEDA POSTEAR
001562*>     SOBRE EL FICHERO DE CONTROL DE BANK8 (UZB-0640).
001563*>  CODIGO 'L' DE BANK8: LEE LOS ACUMULADOS YA POSTEADOS DURANTE
001564*>  EL DIA, SIN TOCARLOS.
001570     MOVE "L" TO W1-P8-OPERACION.
001571*>  SEGUNDA LLAMADA A BANK8, AHORA CON 'L' PARA LEER LO POSTEADO.
001580     CALL "BANK8" USING W1-BANK8-PARM.
001590
001600*>  5. IMPRESION DEL INFORME DE CONTROL, CON LOS CONTADORES DE LAS
001601*>     TRES SECCIONES YA RELLENOS POR LOS PASOS ANTERIORES.
001602*>  UNA VEZ VUELTOS LOS TRES SUBPROGRAMAS, SE TOTALIZA Y SE IMPRIME.
001610     PERFORM P1-CALCULAR-GRAN-TOTAL THRU
001620         P1-CALCULAR-GRAN-TOTAL-EXIT.
001621*>  ULTIMO PASO ANTES DE TERMINAR EL LOTE.
001630     PERFORM P1-IMPRIMIR-INFORME THRU P1-IMPRIMIR-INFORME-EXIT.
001640
001645*>  UNICO PUNTO DE SALIDA DEL LOTE NOCTURNO.
001646*>  UNICO PUNTO DE SALIDA DEL LOTE NOCTURNO.
001650     STOP RUN.
001660
001670*>--------------------------------------------------------------
001680*> P1-CALCULAR-GRAN-TOTAL - SUMA TODOS LOS IMPORTES MOVIDOS POR
001690*> LAS TRES SECCIONES PARA LA LINEA DE GRAN TOTAL
001695*>
001696*> NO ES UN CUADRE CONTABLE: SOLO SUMA IMPORTES QUE YA TIENEN SU
001697*> PROPIO CONTADOR DE DINERO EN EL INFORME, PARA QUE EL LECTOR VEA
001698*> DE UN VISTAZO CUANTO SE MOVIO EN TOTAL SIN SUMAR A MANO LAS
001699*> CINCO LINEAS DE DETALLE.
001700*>--------------------------------------------------------------
001701*>  SUMA LOS IMPORTES QUE VIENEN DE LAS TRES LLAMADAS.
001710 P1-CALCULAR-GRAN-TOTAL.
001715*>  SUMA LOS CINCO IMPORTES QUE LLEVAN CONTADOR DE DINERO EN EL
001716*>  INFORME (LAS TRANSFERENCIAS FALLIDAS, LOS CARGOS Y LAS FIJAS
001717*>  RENOVADAS NO APORTAN IMPORTE PORQUE NO MUEVEN SALDO NUEVO).
001720     COMPUTE W1-GRAN-TOTAL-IMPORTE =
001730         W1-T6-IMPS-OK-IMPORTE + W1-T6-NEFT-PEND-IMPORTE +
001740         W1-T9-FD-IMPORTE + W1-T9-RD-IMPORTE +
001750         W1-P8-RECIBOS-IMPORTE.
001760 P1-CALCULAR-GRAN-TOTAL-EXIT.
001761*>  FIN DE P1-CALCULAR-GRAN-TOTAL.
001770     EXIT.
001780
001790*>--------------------------------------------------------------
001800*> P1-IMPRIMIR-INFORME - VUELCA LAS TRES SECCIONES, LA LINEA DE
001810*> GRAN TOTAL Y LA MARCA DE FIN DE INFORME
001820*>--------------------------------------------------------------
001821*>  REDACTA LAS CINCO SECCIONES DEL INFORME, UNA WRITE POR LINEA.
001830 P1-IMPRIMIR-INFORME.
001831*>  CABECERA: TITULO Y FECHA DE RUN, SEGUIDA DE UNA LINEA EN BLANCO.
001832*>  SE ABRE EN OUTPUT PORQUE EL INFORME SE RECREA DESDE CERO CADA
001833*>  NOCHE; NUNCA SE ACUMULA DE UNA EJECUCION A LA SIGUIENTE.
001840     OPEN OUTPUT RUN-REPORT.
001850
001851*>  CABECERA: TITULO Y FECHA DE RUN, SEGUIDA DE UNA LINEA EN BLANCO.
001860     MOVE W1-FECHA-AAAAMMDD TO CAB-FECHA.
001861*>  CABECERA DEL INFORME.
001870     MOVE W1-LINEA-CABECERA TO LINEA-INFORME.
001880     WRITE LINEA-INFORME.
001881*>  LINEA EN BLANCO DE SEPARACION TRAS LA CABECERA.
001890     MOVE SPACES TO LINEA-INFORME.
001900     WRITE LINEA-INFORME.
001910
001920*>  SECCION TRANSFER - CUATRO CONTADORES QUE VIENEN DE W1-BANK6-
001921*>  TOTALES, RELLENADOS POR BANK6 AL BARRER EL DIA.
001922*>  SECCION TRANSFER - CUATRO CONTADORES QUE VIENEN DE W1-BANK6-
001923*>  TOTALES, RELLENADOS POR BANK6 AL BARRER EL DIA.
001930     MOVE SPACES TO W1-LINEA-SECCION.
001931*>  TITULO DE LA PRIMERA SECCION.
001940     MOVE "SECCION TRANSFER" TO SEC-TITULO.
001941*>  CABECERA DE SECCION TRANSFER.
001950     MOVE W1-LINEA-SECCION TO LINEA-INFORME.
001960     WRITE LINEA-INFORME.
001970
001975*>  CUANTAS SOLICITUDES (IMPS+NEFT) LEYO BANK6 EN TOTAL. SIN
001976*>  IMPORTE PORQUE AGRUPA SOLICITUDES DE AMBOS TIPOS A LA VEZ.
001977*>  CUANTAS SOLICITUDES (IMPS+NEFT) LEYO BANK6 EN TOTAL. SIN
001978*>  IMPORTE PORQUE AGRUPA SOLICITUDES DE AMBOS TIPOS A LA VEZ.
001980     MOVE SPACES TO W1-LINEA-DETALLE.
001981*>  PRIMER CONTADOR DE LA SECCION TRANSFER: TOTAL LEIDO.
001990     MOVE "Solicitudes leidas" TO DET-ETIQUETA.
001991*>  SIN IMPORTE: AGRUPA IMPS Y NEFT A LA VEZ.
002000     MOVE W1-T6-LEIDAS TO DET-CUENTA.
002010     MOVE 0 TO DET-IMPORTE.
002020     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002030     WRITE LINEA-INFORME.
002040
002045*>  IMPS SE LIQUIDAN EN EL ACTO (RTGS): ESTAS YA SALIERON DE CUENTAS.
002046*>  IMPS SE LIQUIDAN EN EL ACTO (RTGS): ESTAS YA SALIERON DE CUENTAS.
002050     MOVE SPACES TO W1-LINEA-DETALLE.
002051*>  IMPS SE LIQUIDAN EN EL ACTO; YA SALIERON DE CUENTAS.
002060     MOVE "IMPS liquidadas (exito)" TO DET-ETIQUETA.
002070     MOVE W1-T6-IMPS-OK TO DET-CUENTA.
002080     MOVE W1-T6-IMPS-OK-IMPORTE TO DET-IMPORTE.
002090     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002100     WRITE LINEA-INFORME.
002110
002115*>  NEFT QUEDAN EN LA COLA HASTA LA SIGUIENTE VENTANA DE LOTE; NO
002116*>  CUENTAN COMO FALLO, SOLO COMO PENDIENTES.
002117*>  NEFT QUEDAN EN LA COLA HASTA LA SIGUIENTE VENTANA DE LOTE; NO
002118*>  CUENTAN COMO FALLO, SOLO COMO PENDIENTES.
002120     MOVE SPACES TO W1-LINEA-DETALLE.
002121*>  NEFT PENDIENTES DE LA SIGUIENTE VENTANA DE LOTE.
002130     MOVE "NEFT en cola (pendientes)" TO DET-ETIQUETA.
002140     MOVE W1-T6-NEFT-PEND TO DET-CUENTA.
002150     MOVE W1-T6-NEFT-PEND-IMPORTE TO DET-IMPORTE.
002160     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002170     WRITE LINEA-INFORME.
002180
002185*>  RECHAZADAS POR VALIDACION (CUENTA INEXISTENTE, SALDO, ETC).
002186*>  RECHAZADAS POR VALIDACION (CUENTA INEXISTENTE, SALDO, ETC).
002190     MOVE SPACES TO W1-LINEA-DETALLE.
002191*>  RECHAZADAS POR VALIDACION, NO POR FALTA DE VENTANA.
002200     MOVE "Transferencias fallidas" TO DET-ETIQUETA.
002210     MOVE W1-T6-FALLOS TO DET-CUENTA.
002220     MOVE 0 TO DET-IMPORTE.
002230     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002240     WRITE LINEA-INFORME.
002250     MOVE SPACES TO LINEA-INFORME.
002251*>  LINEA EN BLANCO DE CIERRE DE LA SECCION TRANSFER.
002260     WRITE LINEA-INFORME.
002270
002280*>  SECCION DEPOSIT MATURITY - VIENE DE W1-BANK9-TOTALES, QUE
002281*>  BANK9 RELLENA AL BARRER LOS VENCIMIENTOS DEL DIA.
002282*>  SECCION DEPOSIT MATURITY - VIENE DE W1-BANK9-TOTALES, QUE
002283*>  BANK9 RELLENA AL BARRER LOS VENCIMIENTOS DEL DIA.
002290     MOVE SPACES TO W1-LINEA-SECCION.
002291*>  TITULO DE LA SEGUNDA SECCION.
002300     MOVE "SECCION DEPOSIT MATURITY" TO SEC-TITULO.
002310     MOVE W1-LINEA-SECCION TO LINEA-INFORME.
002320     WRITE LINEA-INFORME.
002330
002335*>  IMPOSICIONES A PLAZO FIJO QUE VENCIERON HOY Y NO SE RENOVARON.
002336*>  IMPOSICIONES A PLAZO FIJO QUE VENCIERON HOY Y NO SE RENOVARON.
002340     MOVE SPACES TO W1-LINEA-DETALLE.
002341*>  FIJAS VENCIDAS Y NO RENOVADAS, CON SU IMPORTE LIQUIDADO.
002350     MOVE "Imposiciones fijas vencidas" TO DET-ETIQUETA.
002360     MOVE W1-T9-FD-VENCIDAS TO DET-CUENTA.
002370     MOVE W1-T9-FD-IMPORTE TO DET-IMPORTE.
002380     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002390     WRITE LINEA-INFORME.
002400
002405*>  CUOTAS DE IMPOSICIONES PROGRAMADAS (PLANES DE AHORRO) VENCIDAS.
002406*>  CUOTAS DE IMPOSICIONES PROGRAMADAS (PLANES DE AHORRO) VENCIDAS.
002410     MOVE SPACES TO W1-LINEA-DETALLE.
002411*>  CUOTAS DE PROGRAMADAS VENCIDAS, CON SU IMPORTE.
002420     MOVE "Imposiciones programadas vencidas" TO DET-ETIQUETA.
002430     MOVE W1-T9-RD-VENCIDAS TO DET-CUENTA.
002440     MOVE W1-T9-RD-IMPORTE TO DET-IMPORTE.
002450     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002460     WRITE LINEA-INFORME.
002470
002475*>  DE LAS FIJAS VENCIDAS, LAS QUE SE RENOVARON AUTOMATICAMENTE EN
002476*>  VEZ DE LIQUIDARSE. SIN IMPORTE PROPIO: EL SALDO SIGUE COMO FIJA.
002477*>  DE LAS FIJAS VENCIDAS, LAS QUE SE RENOVARON AUTOMATICAMENTE EN
002478*>  VEZ DE LIQUIDARSE. SIN IMPORTE PROPIO: EL SALDO SIGUE COMO FIJA.
002480     MOVE SPACES TO W1-LINEA-DETALLE.
002481*>  SIN IMPORTE PROPIO: EL SALDO SIGUE DENTRO DE LA FIJA.
002490     MOVE "Imposiciones fijas renovadas" TO DET-ETIQUETA.
002500     MOVE W1-T9-FD-RENOVADAS TO DET-CUENTA.
002510     MOVE 0 TO DET-IMPORTE.
002520     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002530     WRITE LINEA-INFORME.
002540     MOVE SPACES TO LINEA-INFORME.
002541*>  LINEA EN BLANCO DE CIERRE DE LA SECCION DEPOSIT MATURITY.
002550     WRITE LINEA-INFORME.
002560
002570*>  SECCION CARD - VIENE DE W1-BANK8-PARM, LEIDA DE BANK8 CON LA
002571*>  OPERACION 'L' TRAS EL BARRIDO COMPLETO DE BANK6 Y BANK9.
002572*>  SECCION CARD - VIENE DE W1-BANK8-PARM, LEIDA DE BANK8 CON LA
002573*>  OPERACION 'L' TRAS EL BARRIDO COMPLETO DE BANK6 Y BANK9.
002580     MOVE SPACES TO W1-LINEA-SECCION.
002581*>  TITULO DE LA TERCERA SECCION.
002590     MOVE "SECCION CARD" TO SEC-TITULO.
002600     MOVE W1-LINEA-SECCION TO LINEA-INFORME.
002610     WRITE LINEA-INFORME.
002620
002625*>  CARGOS DE TARJETA CURSADOS DENTRO DEL LIMITE DE CREDITO.
002626*>  CARGOS DE TARJETA CURSADOS DENTRO DEL LIMITE DE CREDITO.
002630     MOVE SPACES TO W1-LINEA-DETALLE.
002631*>  CARGOS CURSADOS DENTRO DEL LIMITE DE CREDITO.
002640     MOVE "Cargos aceptados" TO DET-ETIQUETA.
002650     MOVE W1-P8-CARGOS-ACEPT TO DET-CUENTA.
002660     MOVE 0 TO DET-IMPORTE.
002670     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002680     WRITE LINEA-INFORME.
002690
002695*>  CARGOS RECHAZADOS POR SUPERAR EL LIMITE DE CREDITO (UZB-0604).
002696*>  CARGOS RECHAZADOS POR SUPERAR EL LIMITE DE CREDITO (UZB-0604).
002700     MOVE SPACES TO W1-LINEA-DETALLE.
002701*>  CARGOS RECHAZADOS POR SUPERAR EL LIMITE (UZB-0604).
002710     MOVE "Cargos rechazados" TO DET-ETIQUETA.
002720     MOVE W1-P8-CARGOS-RECH TO DET-CUENTA.
002730     MOVE 0 TO DET-IMPORTE.
002740     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002750     WRITE LINEA-INFORME.
002760
002765*>  RECIBOS DE TARJETA DE CREDITO PAGADOS EN EL DIA Y SU IMPORTE.
002766*>  RECIBOS DE TARJETA DE CREDITO PAGADOS EN EL DIA Y SU IMPORTE.
002770     MOVE SPACES TO W1-LINEA-DETALLE.
002771*>  RECIBOS DE TARJETA DE CREDITO PAGADOS EN EL DIA.
002780     MOVE "Recibos pagados" TO DET-ETIQUETA.
002790     MOVE W1-P8-RECIBOS-PAG TO DET-CUENTA.
002800     MOVE W1-P8-RECIBOS-IMPORTE TO DET-IMPORTE.
002810     MOVE W1-LINEA-DETALLE TO LINEA-INFORME.
002820     WRITE LINEA-INFORME.
002830     MOVE SPACES TO LINEA-INFORME.
002831*>  LINEA EN BLANCO DE CIERRE DE LA SECCION CARD.
002840     WRITE LINEA-INFORME.
002850
002860*>  GRAN TOTAL Y MARCA DE FIN - EL GRAN TOTAL SE CALCULO ANTES EN
002861*>  P1-CALCULAR-GRAN-TOTAL, AQUI SOLO SE EDITA E IMPRIME.
002862*>  GRAN TOTAL Y MARCA DE FIN - EL GRAN TOTAL SE CALCULO ANTES EN
002863*>  P1-CALCULAR-GRAN-TOTAL, AQUI SOLO SE EDITA E IMPRIME.
002870     MOVE W1-GRAN-TOTAL-IMPORTE TO GT-IMPORTE.
002871*>  LINEA DEL GRAN TOTAL.
002880     MOVE W1-LINEA-GRAN-TOTAL TO LINEA-INFORME.
002890     WRITE LINEA-INFORME.
002900     MOVE SPACES TO LINEA-INFORME.
002901*>  LINEA EN BLANCO ANTES DE LA MARCA DE FIN.
002910     WRITE LINEA-INFORME.
002920
002921*>  ULTIMA LINEA DEL INFORME.
002930     MOVE W1-LINEA-FIN TO LINEA-INFORME.
002940     WRITE LINEA-INFORME.
002950
002951*>  UNICO CLOSE DEL PROGRAMA; EL FICHERO SE ABRIO UNA SOLA VEZ
002952*>  AL EMPEZAR P1-IMPRIMIR-INFORME.
002960     CLOSE RUN-REPORT.
002961*>  FIN DE P1-IMPRIMIR-INFORME Y DEL PROGRAMA.
002970 P1-IMPRIMIR-INFORME-EXIT.
002980     EXIT.
