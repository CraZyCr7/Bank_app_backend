000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK2.
000030 AUTHOR. J-M-OYARZUN.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 15-03-1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK2 - SERVICIO DE CUENTAS (APERTURA E INGRESO EN EFECTIVO)
000100*>
000110*> ESTE PROGRAMA NO SE EJECUTA SOLO. ES UN SUBPROGRAMA DE
000120*> SERVICIO, INVOCADO POR CALL "BANK2" USING BANK2-PARM DESDE
000130*> CUALQUIER PROCESO QUE NECESITE ABRIR UNA CUENTA O REGISTRAR
000140*> UN INGRESO DE EFECTIVO SOBRE EL MAESTRO DE CUENTAS.
000150*>
000160*> REGISTRO DE ENTRADA/SALIDA BANK2-PARM (LINKAGE SECTION):
000170*>   LK-OPERACION = 'O' APERTURA DE CUENTA
000180*>   LK-OPERACION = 'D' INGRESO EN EFECTIVO
000190*>--------------------------------------------------------------
000200*> HISTORIAL DE MODIFICACIONES
000210*> 15-03-1989 JMO  PRIMERA VERSION. CONSULTA DE SALDO (CAJERO).
000220*> 02-09-1991 JMO  SE RECICLA COMO SUBPROGRAMA DE SERVICIO DE
000230*>                 CUENTAS PARA EL NUEVO LOTE DE TESORERIA.
000240*> 11-06-1994 APR  ALTA DE CUENTA: GENERACION DE NUMERO DE
000250*>                 CUENTA SB-/CA-AAAAMMDD-NNNNNN.
000260*> 23-11-1998 RPZ  REVISION MILENIO: FECHAS A 4 DIGITOS DE ANO
000270*>                 EN ACCT-OPENED-DATE Y EN EL NUMERO DE CUENTA.
000280*>                 TICKET UZB-0099.
000290*> 14-02-2001 RPZ  VALIDACION DE TITULARIDAD EN EL INGRESO EN
000300*>                 EFECTIVO (TICKET UZB-0164).
000310*> 19-07-2006 MGC  SOPORTE DE BUSQUEDA DE CUENTA DESTINO POR
000320*>                 NUMERO FORMATEADO, NO SOLO POR ID. UZB-0402.
000330*> 08-01-2010 MGC  SALDO NULO EN MAESTRO SE TRATA COMO CERO AL
000340*>                 ACUMULAR EL INGRESO. UZB-0455.
000342*> 18-05-2017 MGC  LA REFERENCIA DEL INGRESO SE CONSTRUIA CON
000344*>                 STRING SIN CONTROL DE DESBORDAMIENTO Y SE
000346*>                 TRUNCABA UN DIGITO DE ACCT-ID AL VOLCARLA EN
000347*>                 TXN-REFERENCE. RECONSTRUIDA CON CAMPOS FIJOS
000348*>                 COMO EN BANK6. UZB-0621.
000349*> 11-11-2020 MGC  EL INGRESO SOLO ESCRIBIA EL DIARIO UNA VEZ, YA
000350*>                 EN ESTADO SUCCESS: SI CAIA EL SISTEMA ENTRE EL
000351*>                 ABONO EN CUENTAS Y EL VOLCADO A TRANSACCIONES
000352*>                 NO QUEDABA RASTRO ALGUNO DEL MOVIMIENTO. AHORA
000353*>                 SE ABRE EL DIARIO I-O, SE GRABA PENDING ANTES
000354*>                 DE TOCAR EL SALDO Y SE REESCRIBE A SUCCESS AL
000355*>                 TERMINAR, IGUAL QUE EN BANK6. UZB-0664.
000356*>--------------------------------------------------------------
000360
000370 ENVIRONMENT DIVISION.
000371*>  SIN SPECIAL-NAMES PROPIO: ESTE SUBPROGRAMA NO IMPRIME NADA,
000372*>  LAS RUTINAS DE INFORME VIVEN EN BANK1.
000380 CONFIGURATION SECTION.
000420
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450*>  MAESTRO ORDENADO POR ACCT-ID ASCENDENTE - ACCESO SECUENCIAL.
000460*>  LAS ALTAS SE AÑADEN AL FINAL (EXTEND) PORQUE EL SIGUIENTE
000470*>  ACCT-ID ES SIEMPRE EL MAYOR, LO QUE MANTIENE EL ORDEN.
000480     SELECT CUENTAS ASSIGN TO DISK
000490     ORGANIZATION IS SEQUENTIAL
000500     ACCESS MODE IS SEQUENTIAL
000510     FILE STATUS IS FS-CUENTAS.
000515
000516*>  SE ABRE I-O (NO EXTEND) EN EL INGRESO EN EFECTIVO: LA
000517*>  TRANSACCION SE GRABA PENDING Y SE REESCRIBE A SUCCESS SOBRE
000518*>  EL MISMO REGISTRO, SIN CERRAR EL FICHERO ENTRE AMBAS
000519*>  OPERACIONES (UZB-0664). VER P2-ABRIR-TRANSACC.
000520     SELECT TRANSACCIONES ASSIGN TO DISK
000530     ORGANIZATION IS SEQUENTIAL
000540     ACCESS MODE IS SEQUENTIAL
000550     FILE STATUS IS FS-TRANSACC.
000560
000570 DATA DIVISION.
000571*>  DOS FICHEROS: EL MAESTRO DE CUENTAS Y EL DIARIO DE TRANSACCIONES
000572*>  QUE ESTE SUBPROGRAMA TAMBIEN ALIMENTA EN EL INGRESO EN EFECTIVO.
000580 FILE SECTION.
000590*>--------------------------------------------------------------
000600*> MAESTRO DE CUENTAS (ACCOUNTS) - CLAVE ACCT-ID - 66 BYTES
000610*>--------------------------------------------------------------
000620 FD  CUENTAS
000630     LABEL RECORD STANDARD
000640     VALUE OF FILE-ID IS "cuentas.ubd".
000650 01  CUENTA-REG.
000652*>  CLAVE DEL MAESTRO - ASIGNADA POR P2-ABRIR-CUENTA, SIEMPRE
000653*>  CRECIENTE (ULTIMO ACCT-ID LEIDO + 1).
000660     02  ACCT-ID                PIC 9(08).
000662*>  NUMERO FORMATEADO PARA CARA AL CLIENTE: SB/CA-AAAAMMDD-NNNNNN.
000670     02  ACCT-NUMBER             PIC X(20).
000672*>  DNI/ID DEL TITULAR - SE CRUZA CON LK-OWNER-ID Y LK-REQ-USER-ID.
000680     02  ACCT-OWNER-ID           PIC 9(08).
000682*>  "SB" AHORRO / "CA" CORRIENTE.
000690     02  ACCT-TYPE               PIC X(02).
000700     02  ACCT-STATUS             PIC X(01).
000710         88 ACCT-ACTIVA          VALUE "A".
000720         88 ACCT-CERRADA         VALUE "C".
000722*>  SALDO VIGENTE. PUEDE LLEGAR NO-NUMERICO DESDE MIGRACIONES
000723*>  ANTIGUAS - VER LA COMPROBACION EN P2-INGRESO-EFECTIVO (UZB-0455).
000730     02  ACCT-BALANCE            PIC S9(16)V99.
000740     02  ACCT-OPENED-DATE        PIC 9(08).
000745*>  RELLENO HASTA LOS 66 BYTES DEL REGISTRO.
000750     02  FILLER                  PIC X(01).
000760*>--------------------------------------------------------------
000770*> DIARIO DE TRANSACCIONES (TRANSACTIONS) - 215 BYTES - ALTA
000780*>--------------------------------------------------------------
000790 FD  TRANSACCIONES
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID IS "transacciones.ubd".
000820 01  TRANSACCION-REG.
000822*>  IDENTIFICADOR UNICO DEL MOVIMIENTO - "DEPO-AAAAMMDD-NNNNNNNN"
000823*>  EN ESTE PROGRAMA (VER W2-REFERENCIA-EDIT, UZB-0621).
000830     02  TXN-REFERENCE           PIC X(24).
000840     02  TXN-TYPE                PIC X(08).
000842*>  "PENDING" MIENTRAS SE GRABA; "SUCCESS" AL CERRAR EL INGRESO;
000843*>  NUNCA QUEDA EN "PENDING" SI EL PROGRAMA TERMINA BIEN (UZB-0664).
000850     02  TXN-STATUS              PIC X(08).
000860     02  TXN-FROM-ACCT-ID        PIC 9(08).
000870     02  TXN-TO-ACCT-ID          PIC 9(08).
000880     02  TXN-BENEF-NAME          PIC X(30).
000890     02  TXN-BENEF-ACCT-NUM      PIC X(20).
000900     02  TXN-BENEF-IFSC          PIC X(11).
000910     02  TXN-AMOUNT              PIC S9(16)V99.
000920     02  TXN-NARRATION           PIC X(40).
000930     02  TXN-CREATED-TS          PIC 9(14).
000935*>  CERO MIENTRAS ESTA PENDING; SE RELLENA AL REESCRIBIR A SUCCESS.
000940     02  TXN-PROCESSED-TS        PIC 9(14).
000945*>  RELLENO HASTA LOS 215 BYTES DEL REGISTRO.
000950     02  FILLER                  PIC X(12).
000960
000961*>  AREAS DE TRABAJO PROPIAS DE ESTA LLAMADA; NADA SOBREVIVE DE UNA
000962*>  INVOCACION A LA SIGUIENTE.
000970 WORKING-STORAGE SECTION.
000971*>  COMPROBADO SIEMPRE CON IF, NUNCA CON INVALID KEY.
000990 77  FS-CUENTAS                  PIC X(02).
000991*>  IDEM PARA EL DIARIO DE TRANSACCIONES.
001000 77  FS-TRANSACC                 PIC X(02).
001010
001011*>  SELLO DE TIEMPO DE ESTA LLAMADA.
001020 01  W2-FECHA-HORA.
001021*>  FECHA DE SISTEMA A 4 DIGITOS DE AÑO (UZB-0099).
001030     02  W2-FECHA-AAAAMMDD       PIC 9(08).
001031*>  HORA CON CENTESIMAS, SOLO PARA FORMAR EL TIMESTAMP DE 14.
001040     02  W2-HORA-HHMMSSCC        PIC 9(08).
001041*>  PRIMERA REDEFINES: VISTA DE 14 DIGITOS PARA TXN-CREATED-TS Y
001042*>  TXN-PROCESSED-TS.
001050 01  W2-TIMESTAMP-14 REDEFINES W2-FECHA-HORA.
001051*>  FECHA DENTRO DEL TIMESTAMP.
001060     02  W2-TS-FECHA             PIC 9(08).
001061*>  HORA SIN CENTESIMAS DENTRO DEL TIMESTAMP.
001070     02  W2-TS-HORA              PIC 9(06).
001071*>  CENTESIMAS, SIN USO EN ESTE PROGRAMA.
001080     02  FILLER                  PIC 9(02).
001081*>  SEGUNDA REDEFINES: DESCOMPONE LA FECHA EN AÑO/MES/DIA. SIN USO
001082*>  TODAVIA, PREPARADA PARA UNA FUTURA VALIDACION DE FECHA DE ALTA.
001085 01  W2-FECHA-DESC REDEFINES W2-FECHA-HORA.
001086     02  W2-FD-ANO          COMP  PIC 9(04).
001087     02  W2-FD-MES          COMP  PIC 9(02).
001088     02  W2-FD-DIA          COMP  PIC 9(02).
001089     02  FILLER                   PIC 9(08).
001090
001100*> CONTADORES DE RECORRIDO PARA LOCALIZAR EL ULTIMO ACCT-ID
001101*>  MAYOR ACCT-ID VISTO EN EL BARRIDO DEL MAESTRO.
001110 77  W2-ULTIMO-ACCT-ID COMP      PIC 9(08).
001111*>  ULTIMO-ACCT-ID + 1; SERA LA CLAVE DE LA CUENTA NUEVA.
001120 77  W2-SIGUIENTE-ACCT-ID COMP   PIC 9(08).
001121*>  SIN USO ACTUALMENTE; QUEDO DE UNA VERSION ANTERIOR QUE CONTABA
001122*>  EL TOTAL DE CUENTAS DEL BANCO.
001130 77  W2-CUENTAS-LEIDAS COMP      PIC 9(08).
001140
001142*>  NUMERO DE CUENTA FORMATEADO PARA EL ALTA. SE CONSTRUYE EN
001143*>  CAMPOS FIJOS Y SE MUEVE DE UNA VEZ A ACCT-NUMBER.
001150 01  W2-NUMERO-CUENTA-EDIT.
001151*>  "SB" O "CA" SEGUN EL TIPO DE CUENTA QUE SE ABRE.
001160     02  W2-NC-PREFIJO           PIC X(02).
001161*>  GUION SEPARADOR DEL NUMERO DE CUENTA FORMATEADO.
001170     02  FILLER                  PIC X(01) VALUE "-".
001171*>  FECHA DE APERTURA DENTRO DEL NUMERO DE CUENTA.
001180     02  W2-NC-FECHA             PIC 9(08).
001181*>  SEGUNDO GUION SEPARADOR.
001190     02  FILLER                  PIC X(01) VALUE "-".
001191*>  SECUENCIAL DEL DIA, EN REALIDAD EL ACCT-ID COMPLETO.
001200     02  W2-NC-SECUENCIA         PIC 9(06).
001203*>  VISTA SIN PICTURE EDITADO DEL NUMERO DE CUENTA - NO SE USA POR
001204*>  AHORA, SE DEJA PREPARADA PARA UNA FUTURA COMPARACION BINARIA.
001205 01  W2-NUMERO-CUENTA-CRUDO REDEFINES W2-NUMERO-CUENTA-EDIT.
001206     02  FILLER                  PIC X(18).
001210
001211*> 18-05-2017 MGC  REFERENCIA DEL INGRESO EN EFECTIVO MONTADA EN
001212*>                 CAMPOS FIJOS, IGUAL QUE BANK6, PARA QUE QUEPA
001213*>                 ENTERA EN TXN-REFERENCE. UZB-0621.
001214 01  W2-REFERENCIA-EDIT.
001215     02  W2-RF-TIPO              PIC X(04).
001216     02  FILLER                  PIC X(01) VALUE "-".
001217     02  W2-RF-FECHA             PIC 9(08).
001218     02  FILLER                  PIC X(01) VALUE "-".
001219     02  W2-RF-CUENTA            PIC 9(08).
001220 77  W2-HALLADO                  PIC X(01) VALUE "N".
001221*>  CONDICION DE PARADA DE P2-BUSCAR-DESTINO.
001230     88 W2-CUENTA-HALLADA        VALUE "S".
001231*>  INTERRUPTOR DEL BARRIDO DE APERTURA DE CUENTA.
001240 77  W2-YA-TIENE-TIPO            PIC X(01) VALUE "N".
001241*>  SE ACTIVA SI EL TITULAR YA TIENE UNA CUENTA DE ESE TIPO.
001250     88 W2-POSEE-TIPO            VALUE "S".
001260
001261*>  SIN USO TODAVIA; QUEDO PREPARADO PARA UNA EDICION DE IMPORTE
001262*>  QUE NUNCA SE LLEGO A NECESITAR EN ESTE SUBPROGRAMA.
001270 01  W2-IMPORTE-EDIT             PIC S9(16)V99.
001280
001290 LINKAGE SECTION.
001295*>  AREA UNICA DE ENTRADA/SALIDA. LOS CAMPOS DE LK-REQUEST QUE NO
001296*>  APLICAN A LA OPERACION PEDIDA SIMPLEMENTE SE IGNORAN.
001300 01  BANK2-PARM.
001301*>  CODIGO DE OPERACION PEDIDO POR EL LLAMANTE.
001310     02  LK-OPERACION            PIC X(01).
001320         88 LK-OP-APERTURA       VALUE "O".
001330         88 LK-OP-INGRESO        VALUE "D".
001331*>  DATOS DE ENTRADA; SOLO SE USAN LOS CAMPOS QUE CORRESPONDEN
001332*>  A LA OPERACION PEDIDA.
001340     02  LK-REQUEST.
001342*>  SOLO PARA 'O'. TITULAR Y TIPO DE LA CUENTA NUEVA.
001350         04  LK-OWNER-ID         PIC 9(08).
001360         04  LK-ACCT-TYPE        PIC X(02).
001365*>  SOLO PARA 'O'. SALDO INICIAL DE LA CUENTA QUE SE ABRE.
001370         04  LK-INIT-DEPOSIT     PIC S9(16)V99.
001375*>  SOLO PARA 'D'. CUENTA DESTINO POR ID O POR NUMERO (UZB-0402) -
001376*>  SI LK-DEST-ACCT-ID VIENE A CERO SE BUSCA POR NUMERO.
001380         04  LK-DEST-ACCT-ID     PIC 9(08).
001390         04  LK-DEST-ACCT-NUMBER PIC X(20).
001395*>  SOLO PARA 'D'. TITULAR QUE PIDE EL INGRESO - DEBE COINCIDIR
001396*>  CON EL TITULAR DE LA CUENTA DESTINO (UZB-0164).
001400         04  LK-REQ-USER-ID      PIC 9(08).
001405*>  SOLO PARA 'D'. IMPORTE A INGRESAR, SIEMPRE MAYOR QUE CERO.
001410         04  LK-AMOUNT           PIC S9(16)V99.
001420         04  LK-NARRATION        PIC X(40).
001430         04  LK-SOURCE           PIC X(20).
001431*>  DATOS DE SALIDA, RELLENADOS SOLO CUANDO LK-STATUS ACABA EN '0'.
001440     02  LK-RESPONSE.
001450         04  LK-STATUS           PIC X(01).
001451*>  OPERACION CURSADA SIN ERRORES.
001460             88 LK-STATUS-OK     VALUE "0".
001461*>  OPERACION RECHAZADA; EL MOTIVO VIENE EN LK-ERROR-MSG.
001470             88 LK-STATUS-ERROR  VALUE "1".
001475*>  CUENTA AFECTADA, YA SEA LA RECIEN ABIERTA O LA QUE RECIBIO
001476*>  EL INGRESO.
001480         04  LK-NEW-ACCT-ID      PIC 9(08).
001490         04  LK-NEW-ACCT-NUMBER  PIC X(20).
001495*>  SALDO TRAS LA OPERACION.
001500         04  LK-NEW-BALANCE      PIC S9(16)V99.
001510         04  LK-ERROR-MSG        PIC X(60).
001520
001521*>  UN SOLO PUNTO DE ENTRADA PARA LAS DOS OPERACIONES DE ESTE
001522*>  SUBPROGRAMA.
001530 PROCEDURE DIVISION USING BANK2-PARM.
001540 P2-INICIO.
001545*>  SELLO DE TIEMPO DE ESTA LLAMADA, REUTILIZADO EN TODO EL RESTO
001546*>  DEL PROGRAMA (FECHA DE ALTA, TXN-CREATED-TS, TXN-PROCESSED-TS).
001547*>  FECHA DE SISTEMA A 4 DIGITOS DE AÑO.
001550     ACCEPT W2-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001551*>  HORA DE SISTEMA CON CENTESIMAS.
001560     ACCEPT W2-HORA-HHMMSSCC FROM TIME.
001561*>  SE ASUME EXITO; SOLO SE CAMBIA A '1' SI ALGO FALLA MAS ADELANTE.
001570     MOVE "0" TO LK-STATUS.
001571*>  LIMPIA CUALQUIER MENSAJE DE UNA LLAMADA ANTERIOR SOBRE LA MISMA
001572*>  AREA DE MEMORIA.
001580     MOVE SPACES TO LK-ERROR-MSG.
001590
001591*>  DESPACHO SEGUN EL CODIGO DE OPERACION RECIBIDO.
001600     IF LK-OP-APERTURA
001610         GO TO P2-ABRIR-CUENTA.
001620     IF LK-OP-INGRESO
001630         GO TO P2-INGRESO-EFECTIVO.
001640
001645*>  LLAMANTE CON UN CODIGO DE OPERACION QUE NO ES 'O' NI 'D'.
001646*>  NI 'O' NI 'D': EL LLAMANTE MANDO UN CODIGO QUE ESTE SUBPROGRAMA
001647*>  NO RECONOCE.
001650     MOVE "1" TO LK-STATUS.
001660     MOVE "Operacion no reconocida" TO LK-ERROR-MSG.
001670     GOBACK.
001680
001690*>--------------------------------------------------------------
001700*> P2-ABRIR-CUENTA - ALTA DE CUENTA (SB SAVINGS / CA CURRENT)
001710*>--------------------------------------------------------------
001711*>  ALTA DE CUENTA NUEVA PARA UN TITULAR.
001720 P2-ABRIR-CUENTA.
001725*>  "35" ES NORMAL AQUI: EL PRIMER ALTA DEL BANCO TODAVIA NO TIENE
001726*>  FICHERO DE CUENTAS CREADO.
001727*>  SE ABRE EN INPUT PARA EL BARRIDO PREVIO AL ALTA.
001730     OPEN INPUT CUENTAS.
001740     IF FS-CUENTAS NOT = "00" AND FS-CUENTAS NOT = "35"
001750         GO TO P2-ERROR-SISTEMA.
001760
001761*>  SE RESETEA ANTES DE EMPEZAR EL BARRIDO.
001770     MOVE "N" TO W2-YA-TIENE-TIPO.
001771*>  ARRANCA DESDE CERO PARA EL MAXIMO.
001780     MOVE 0 TO W2-ULTIMO-ACCT-ID.
001790
001795*>  UN SOLO BARRIDO DEL MAESTRO HACE DOS COSAS A LA VEZ: COMPRUEBA
001796*>  SI EL TITULAR YA TIENE UNA CUENTA DE ESE TIPO Y LOCALIZA EL
001797*>  MAYOR ACCT-ID PARA CALCULAR EL SIGUIENTE.
001798*>  RECORRE TODO EL MAESTRO DE PRINCIPIO A FIN.
001800 P2-BARRIDO-CUENTAS.
001801*>  FIN DE FICHERO - SE SALE DEL BARRIDO.
001810     READ CUENTAS AT END GO TO P2-BARRIDO-FIN.
001811*>  COMPRUEBA SI EL TITULAR YA TIENE UNA CUENTA DE ESE MISMO TIPO.
001820     IF ACCT-OWNER-ID = LK-OWNER-ID AND ACCT-TYPE = LK-ACCT-TYPE
001830         MOVE "S" TO W2-YA-TIENE-TIPO.
001831*>  A LA VEZ, VA LOCALIZANDO EL MAYOR ACCT-ID DEL MAESTRO.
001840     IF ACCT-ID > W2-ULTIMO-ACCT-ID
001850         MOVE ACCT-ID TO W2-ULTIMO-ACCT-ID.
001851*>  SIGUIENTE REGISTRO.
001860     GO TO P2-BARRIDO-CUENTAS.
001870
001871*>  TERMINADO EL BARRIDO: SE DECIDE SI LA APERTURA SIGUE ADELANTE.
001880 P2-BARRIDO-FIN.
001881*>  SE CIERRA ANTES DE DECIDIR; SE REABRIRA EN EXTEND SI PROCEDE.
001890     CLOSE CUENTAS.
001891*>  UN TITULAR NO PUEDE TENER DOS CUENTAS DEL MISMO TIPO.
001900     IF W2-POSEE-TIPO
001910         MOVE "1" TO LK-STATUS
001920         MOVE "El titular ya posee una cuenta de ese tipo"
001930             TO LK-ERROR-MSG
001940         GOBACK.
001950
001951*>  CLAVE DE LA CUENTA NUEVA.
001960     ADD 1 TO W2-ULTIMO-ACCT-ID GIVING W2-SIGUIENTE-ACCT-ID.
001970
001975*>  NUMERO DE CUENTA FORMATEADO PARA CARA AL CLIENTE (UZB-0402).
001976*>  PREFIJO DEL NUMERO DE CUENTA SEGUN EL TIPO.
001980     IF LK-ACCT-TYPE = "SB"
001990         MOVE "SB" TO W2-NC-PREFIJO
002000     ELSE
002010         MOVE "CA" TO W2-NC-PREFIJO.
002011*>  FECHA DE APERTURA DENTRO DEL NUMERO FORMATEADO.
002020     MOVE W2-FECHA-AAAAMMDD TO W2-NC-FECHA.
002021*>  SECUENCIAL DENTRO DEL NUMERO FORMATEADO.
002030     MOVE W2-SIGUIENTE-ACCT-ID TO W2-NC-SECUENCIA.
002040
002045*>  REGISTRO NUEVO COMPLETO, LISTO PARA EL EXTEND.
002046*>  SE MONTA EL REGISTRO NUEVO CAMPO A CAMPO.
002050     MOVE W2-SIGUIENTE-ACCT-ID TO ACCT-ID.
002051*>  NUMERO FORMATEADO YA CONSTRUIDO ARRIBA.
002060     MOVE W2-NUMERO-CUENTA-EDIT TO ACCT-NUMBER.
002061*>  TITULAR PEDIDO POR EL LLAMANTE.
002070     MOVE LK-OWNER-ID TO ACCT-OWNER-ID.
002071*>  TIPO DE CUENTA PEDIDO.
002080     MOVE LK-ACCT-TYPE TO ACCT-TYPE.
002081*>  TODA CUENTA NACE ACTIVA.
002090     MOVE "A" TO ACCT-STATUS.
002091*>  SALDO INICIAL, PUEDE SER CERO.
002100     MOVE LK-INIT-DEPOSIT TO ACCT-BALANCE.
002101*>  FECHA DE ALTA.
002110     MOVE W2-FECHA-AAAAMMDD TO ACCT-OPENED-DATE.
002120
002125*>  EL SIGUIENTE ACCT-ID SIEMPRE ES MAYOR QUE EL ULTIMO LEIDO, ASI
002126*>  QUE AÑADIR AL FINAL MANTIENE EL MAESTRO ORDENADO POR CLAVE.
002127*>  SE REABRE EN EXTEND PARA AÑADIR EL REGISTRO AL FINAL.
002130     OPEN EXTEND CUENTAS.
002131     IF FS-CUENTAS NOT = "00"
002132         GO TO P2-ERROR-SISTEMA.
002133     WRITE CUENTA-REG.
002140
002141*>  RESPUESTA AL LLAMANTE: CUENTA RECIEN ABIERTA.
002150     MOVE W2-SIGUIENTE-ACCT-ID TO LK-NEW-ACCT-ID.
002151*>  NUMERO FORMATEADO DE LA CUENTA NUEVA.
002160     MOVE ACCT-NUMBER TO LK-NEW-ACCT-NUMBER.
002161*>  SALDO INICIAL DE LA CUENTA NUEVA.
002170     MOVE ACCT-BALANCE TO LK-NEW-BALANCE.
002180
002181*>  FIN DE LA APERTURA.
002190     CLOSE CUENTAS.
002191*>  RETORNO AL LLAMANTE.
002200     GOBACK.
002210
002220*>--------------------------------------------------------------
002230*> P2-INGRESO-EFECTIVO - INGRESO EN EFECTIVO SOBRE CUENTA PROPIA
002240*>--------------------------------------------------------------
002241*>  INGRESO EN EFECTIVO SOBRE UNA CUENTA DEL PROPIO TITULAR.
002250 P2-INGRESO-EFECTIVO.
002251*>  EL IMPORTE SIEMPRE TIENE QUE SER POSITIVO.
002260     IF LK-AMOUNT NOT > 0
002270         MOVE "1" TO LK-STATUS
002280         MOVE "El importe debe ser mayor que cero"
002290             TO LK-ERROR-MSG
002300         GOBACK.
002310
002315*>  SE ABRE I-O DESDE EL PRINCIPIO: EL MISMO REGISTRO QUE SE
002316*>  ENCUENTRE AQUI SE REESCRIBIRA MAS ABAJO CON EL NUEVO SALDO.
002317*>  ABIERTO EN I-O DESDE EL PRINCIPIO PARA PODER REESCRIBIR EL
002318*>  SALDO MAS ADELANTE.
002320     OPEN I-O CUENTAS.
002330     IF FS-CUENTAS NOT = "00"
002340         GO TO P2-ERROR-SISTEMA.
002350
002355*>  BUSQUEDA DE LA CUENTA DESTINO POR ID O, SI NO SE INDICO ID
002356*>  (VIENE A CERO), POR NUMERO FORMATEADO (UZB-0402).
002357*>  SE RESETEA ANTES DE BUSCAR LA CUENTA DESTINO.
002360     MOVE "N" TO W2-HALLADO.
002361*>  RECORRE EL MAESTRO BUSCANDO POR ID O POR NUMERO FORMATEADO.
002370 P2-BUSCAR-DESTINO.
002371*>  FIN DE FICHERO SIN ENCONTRAR LA CUENTA.
002380     READ CUENTAS AT END GO TO P2-BUSCAR-DESTINO-FIN.
002381*>  BUSQUEDA POR ID CUANDO EL LLAMANTE LO INDICA.
002390     IF LK-DEST-ACCT-ID NOT = 0
002400         IF ACCT-ID = LK-DEST-ACCT-ID
002410             MOVE "S" TO W2-HALLADO
002420             GO TO P2-BUSCAR-DESTINO-FIN.
002421*>  BUSQUEDA POR NUMERO FORMATEADO CUANDO NO SE INDICO ID (UZB-0402).
002430     IF LK-DEST-ACCT-ID = 0
002440         IF ACCT-NUMBER = LK-DEST-ACCT-NUMBER
002450             MOVE "S" TO W2-HALLADO
002460             GO TO P2-BUSCAR-DESTINO-FIN.
002461*>  SIGUIENTE REGISTRO.
002470     GO TO P2-BUSCAR-DESTINO.
002480
002481*>  TERMINADA LA BUSQUEDA: SE VALIDA LO ENCONTRADO.
002490 P2-BUSCAR-DESTINO-FIN.
002491*>  NI POR ID NI POR NUMERO SE LOCALIZO LA CUENTA DESTINO.
002500     IF NOT W2-CUENTA-HALLADA
002510         MOVE "1" TO LK-STATUS
002520         MOVE "Cuenta destino no encontrada" TO LK-ERROR-MSG
002530         CLOSE CUENTAS
002540         GOBACK.
002550
002551*>  EL INGRESO EN EFECTIVO SOLO SE PERMITE SOBRE LA PROPIA CUENTA
002552*>  (UZB-0164).
002560     IF ACCT-OWNER-ID NOT = LK-REQ-USER-ID
002570         MOVE "1" TO LK-STATUS
002580         MOVE "El ingreso solo puede hacerse en cuenta propia"
002590             TO LK-ERROR-MSG
002600         CLOSE CUENTAS
002610         GOBACK.
002620
002630*>  SALDO NULO EN MAESTRO SE TRATA COMO CERO (UZB-0455)
002631*>  SALDO NULO EN MAESTROS MIGRADOS SE TRATA COMO CERO (UZB-0455).
002640     IF ACCT-BALANCE NUMERIC
002650         CONTINUE
002660     ELSE
002670         MOVE 0 TO ACCT-BALANCE.
002680
002685*>  SI EL LLAMANTE NO MANDA CONCEPTO, SE REDACTA UNO POR DEFECTO
002686*>  A PARTIR DE LK-SOURCE (CAJERO, ATM, ETC).
002687*>  SE LIMPIA ANTES DE REDACTAR EL CONCEPTO DEL MOVIMIENTO.
002690     MOVE SPACES TO TXN-NARRATION.
002691*>  SIN CONCEPTO DEL LLAMANTE: SE REDACTA UNO A PARTIR DE LK-SOURCE.
002700     IF LK-NARRATION = SPACES
002710         STRING "Deposit: " DELIMITED BY SIZE
002720             LK-SOURCE DELIMITED BY SIZE INTO TXN-NARRATION
002730         IF LK-SOURCE = SPACES
002740             MOVE "Deposit: CASH" TO TXN-NARRATION
002750         END-IF
002760     ELSE
002770         MOVE LK-NARRATION TO TXN-NARRATION.
002780
002781*>  SE LIMPIA ANTES DE CONSTRUIR LA REFERENCIA DEL MOVIMIENTO.
002790     MOVE SPACES TO TXN-REFERENCE.
002791*>  REFERENCIA SIEMPRE DE TIPO DEPOSITO EN ESTE PARRAFO.
002800     MOVE "DEPO" TO W2-RF-TIPO.
002801*>  FECHA DENTRO DE LA REFERENCIA.
002810     MOVE W2-FECHA-AAAAMMDD TO W2-RF-FECHA.
002811*>  CUENTA DENTRO DE LA REFERENCIA.
002820     MOVE ACCT-ID TO W2-RF-CUENTA.
002821*>  REFERENCIA COMPLETA, YA CONSTRUIDA EN CAMPOS FIJOS (UZB-0621).
002830     MOVE W2-REFERENCIA-EDIT TO TXN-REFERENCE.
002831*>  TIPO DE MOVIMIENTO PARA EL DIARIO.
002840     MOVE "DEPOSIT" TO TXN-TYPE.
002841*>  SE GRABA PENDING ANTES DE TOCAR EL SALDO (UZB-0664).
002850     MOVE "PENDING" TO TXN-STATUS.
002851*>  UN INGRESO EN EFECTIVO NO TIENE CUENTA ORIGEN.
002860     MOVE 0 TO TXN-FROM-ACCT-ID.
002861*>  CUENTA QUE RECIBE EL INGRESO.
002870     MOVE ACCT-ID TO TXN-TO-ACCT-ID.
002871*>  UN INGRESO EN EFECTIVO NO TIENE BENEFICIARIO EXTERNO.
002880     MOVE SPACES TO TXN-BENEF-NAME TXN-BENEF-ACCT-NUM
002890         TXN-BENEF-IFSC.
002891*>  IMPORTE DEL INGRESO.
002900     MOVE LK-AMOUNT TO TXN-AMOUNT.
002901*>  SE MONTA EL TIMESTAMP DE 14 DIGITOS.
002910     MOVE W2-FECHA-AAAAMMDD TO W2-TS-FECHA.
002911*>  SOLO LOS SEGUNDOS ENTEROS, SIN CENTESIMAS.
002920     MOVE W2-HORA-HHMMSSCC(1:6) TO W2-TS-HORA.
002921*>  SELLO DE CREACION DEL MOVIMIENTO.
002930     MOVE W2-TIMESTAMP-14 TO TXN-CREATED-TS.
002940
002941*> 11-11-2020 MGC  EL DIARIO SOLO SE GRABABA UNA VEZ, YA EN
002942*>                 ESTADO SUCCESS, TRAS ABONAR EL SALDO: SI CAIA
002943*>                 EL SISTEMA ENTRE AMBAS COSAS NO QUEDABA RASTRO
002944*>                 DEL INGRESO. SE GRABA PENDING ANTES DE TOCAR
002945*>                 ACCT-BALANCE Y SE REESCRIBE A SUCCESS AL CERRAR,
002946*>                 IGUAL QUE P6-ESCRIBIR-PENDIENTE/P6-PROCESAR-IMPS
002947*>                 EN BANK6 (UZB-0664).
002950     MOVE 0 TO TXN-PROCESSED-TS.
002951*>  ABRE EL DIARIO Y SE POSICIONA AL FINAL (UZB-0664).
002960     PERFORM P2-ABRIR-TRANSACC THRU P2-ABRIR-TRANSACC-EXIT.
002961*>  GRABADO PENDING, ANTES DE TOCAR EL SALDO DE LA CUENTA.
002970     WRITE TRANSACCION-REG.
002980
002981*>  ABONO DEL IMPORTE EN EL SALDO.
002990     ADD LK-AMOUNT TO ACCT-BALANCE.
002991*>  SE REESCRIBE EL MISMO REGISTRO QUE SE LEYO EN P2-BUSCAR-DESTINO.
003000     REWRITE CUENTA-REG.
003005     IF FS-CUENTAS NOT = "00"
003006         GO TO P2-ERROR-SISTEMA.
003010
003011*>  SALDO YA ACTUALIZADO: EL MOVIMIENTO SE CONSIDERA CERRADO.
003020     MOVE "SUCCESS" TO TXN-STATUS.
003021*>  SELLO DE CIERRE DEL MOVIMIENTO.
003030     MOVE W2-TIMESTAMP-14 TO TXN-PROCESSED-TS.
003031*>  SE REESCRIBE EL MISMO REGISTRO GRABADO PENDING MAS ARRIBA.
003040     REWRITE TRANSACCION-REG.
003041*>  CIERRE DEL DIARIO.
003050     CLOSE TRANSACCIONES.
003060
003061*>  OPERACION CURSADA CON EXITO.
003070     MOVE "0" TO LK-STATUS.
003071*>  RESPUESTA AL LLAMANTE: CUENTA AFECTADA.
003080     MOVE ACCT-ID TO LK-NEW-ACCT-ID.
003081*>  NUMERO FORMATEADO DE LA CUENTA AFECTADA.
003090     MOVE ACCT-NUMBER TO LK-NEW-ACCT-NUMBER.
003091*>  SALDO TRAS EL INGRESO.
003100     MOVE ACCT-BALANCE TO LK-NEW-BALANCE.
003110
003111*>  FIN DEL INGRESO EN EFECTIVO.
003120     CLOSE CUENTAS.
003130     GOBACK.
003140
003150*>--------------------------------------------------------------
003151*> P2-ABRIR-TRANSACC - ABRE EL DIARIO EN MODO I-O (LO CREA SI NO
003152*>                 EXISTE TODAVIA) Y SE POSICIONA AL FINAL, PARA
003153*>                 QUE LA TRANSACCION RECIEN ESCRITA SE PUEDA
003154*>                 REESCRIBIR MAS ADELANTE SIN OTRA E/S DE POR
003155*>                 MEDIO SOBRE EL MISMO FICHERO. UZB-0664.
003156*>--------------------------------------------------------------
003157*>  ABRE EL DIARIO EN I-O Y LO CREA SI TODAVIA NO EXISTE.
003160 P2-ABRIR-TRANSACC.
003161*>  PRIMER INTENTO DE APERTURA EN I-O.
003170     OPEN I-O TRANSACCIONES.
003171*>  EL DIARIO AUN NO EXISTE: SE CREA VACIO Y SE REABRE EN I-O.
003180     IF FS-TRANSACC = "35"
003190         OPEN OUTPUT TRANSACCIONES
003200         CLOSE TRANSACCIONES
003210         OPEN I-O TRANSACCIONES.
003211*>  SE NORMALIZA EL ESTADO TRAS LA CREACION.
003220     MOVE "00" TO FS-TRANSACC.
003221*>  AVANZA HASTA EL FINAL DEL DIARIO PARA QUE LA TRANSACCION NUEVA
003222*>  QUEDE AL FINAL, LISTA PARA REESCRIBIRSE MAS ADELANTE.
003230 P2-POSICIONAR-FINAL-TRANSACC.
003231*>  FIN DE FICHERO: YA ESTA POSICIONADO PARA EL WRITE.
003240     READ TRANSACCIONES AT END GO TO P2-ABRIR-TRANSACC-EXIT.
003241*>  SIGUIENTE REGISTRO.
003250     GO TO P2-POSICIONAR-FINAL-TRANSACC.
003260 P2-ABRIR-TRANSACC-EXIT.
003261*>  FIN DE P2-ABRIR-TRANSACC.
003270     EXIT.
003280
003290*>--------------------------------------------------------------
003291*>  PARRAFO COMUN DE ERROR DE E/S SOBRE EL MAESTRO DE CUENTAS.
003300 P2-ERROR-SISTEMA.
003301*>  SE DEVUELVE ERROR AL LLAMANTE.
003310     MOVE "1" TO LK-STATUS.
003311*>  MENSAJE GENERICO: EL FILE STATUS CONCRETO NO SE DEVUELVE AL
003312*>  LLAMANTE.
003320     MOVE "Error de E/S en el maestro de cuentas" TO LK-ERROR-MSG.
003330     GOBACK.
