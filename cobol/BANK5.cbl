000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK5.
000030 AUTHOR. A-PEREZ-ROYO.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 11-01-1990.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK5 - SERVICIO DE TARJETAS (SOLICITUD, EMISION, CICLO DE
000100*> VIDA, CARGOS Y PAGO DE RECIBO)
000110*>
000120*> SUBPROGRAMA DE SERVICIO: CALL "BANK5" USING BANK5-PARM.
000130*>   LK-OPERACION = 'S'  SOLICITAR (Y EMITIR DE INMEDIATO)
000140*>   LK-OPERACION = 'V'  ACTIVAR (DE ISSUED A ACTIVE)
000150*>   LK-OPERACION = 'K'  BLOQUEO TEMPORAL
000160*>   LK-OPERACION = 'U'  DESBLOQUEO
000170*>   LK-OPERACION = 'I'  MARCA DE USO INTERNACIONAL
000180*>   LK-OPERACION = 'G'  CARGO (SOLO CREDITO)
000190*>   LK-OPERACION = 'P'  PAGO DE RECIBO (SOLO CREDITO)
000200*>--------------------------------------------------------------
000210*> HISTORIAL DE MODIFICACIONES
000220*> 11-01-1990 APR  PRIMERA VERSION (INGRESO DE EFECTIVO POR
000230*>                 DESGLOSE DE BILLETES EN EL CAJERO).
000240*> 14-07-1994 APR  SE RECICLA COMO SERVICIO DE TARJETAS: ALTA Y
000250*>                 ACTIVACION.
000260*> 23-11-1998 RPZ  REVISION MILENIO: TIMESTAMPS DE SOLICITUD Y
000270*>                 EMISION A 4 DIGITOS DE ANO. TICKET UZB-0099.
000280*> 02-02-2004 MGC  BLOQUEO/DESBLOQUEO TEMPORAL Y MARCA DE USO
000290*>                 INTERNACIONAL. UZB-0341.
000300*> 21-10-2015 MGC  CARGOS Y PAGO DE RECIBO DE TARJETA DE CREDITO,
000310*>                 CON ACUMULACION EN BANK8. UZB-0583.
000312*> 09-03-2016 RPZ  CORREGIDO CODIGO DE OPERACION ENVIADO A BANK8
000314*>                 EN EL CARGO RECHAZADO POR LIMITE: SE ENVIABA
000316*>                 'C' (CODIGO INEXISTENTE, BANK8 NO LO RECONOCE
000317*>                 Y NO CONTABILIZA NADA) EN VEZ DE 'B'. LOS
000318*>                 CARGOS RECHAZADOS SALIAN SIEMPRE A CERO EN EL
000319*>                 INFORME DE BANK1. UZB-0604.
000321*> 02-06-2021 MGC  LA SOLICITUD DEVOLVIA EL PAN COMPLETO EN
000322*>                 LK-NEW-CARD-NUMBER PERO NUNCA SU FORMA
000323*>                 ENMASCARADA (**** **** **** NNNN). SE AÑADE
000324*>                 LK-NEW-CARD-MASKED, CONSTRUIDO EN
000325*>                 P5-GENERAR-PAN A PARTIR DE CARD-LAST4. UZB-0671.
000326*>--------------------------------------------------------------
000330
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000390
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000411*>  MAESTRO PRINCIPAL DEL PROGRAMA; ABIERTO I-O O EXTEND SEGUN LA
000412*>  OPERACION, NUNCA EN OUTPUT (EL FICHERO SE ASUME YA CREADO).
000420     SELECT TARJETAS ASSIGN TO DISK
000430     ORGANIZATION IS SEQUENTIAL
000440     ACCESS MODE IS SEQUENTIAL
000450     FILE STATUS IS FS-TARJETAS.
000460
000461*>  MAESTRO DE CUENTAS DE BANK2, REUTILIZADO AQUI SOLO PARA
000462*>  VALIDAR TITULARIDAD Y ADEUDAR RECIBOS.
000470     SELECT CUENTAS ASSIGN TO DISK
000480     ORGANIZATION IS SEQUENTIAL
000490     ACCESS MODE IS SEQUENTIAL
000500     FILE STATUS IS FS-CUENTAS.
000510
000520 DATA DIVISION.
000530 FILE SECTION.
000540*>--------------------------------------------------------------
000550*> MAESTRO DE TARJETAS (CARDS) - 107 BYTES
000560*>--------------------------------------------------------------
000570 FD  TARJETAS
000580     LABEL RECORD STANDARD
000590     VALUE OF FILE-ID IS "tarjetas.ubd".
000591*>  MAESTRO DE TARJETAS (CARDS) - 107 BYTES.
000600 01  TARJETA-REG.
000602*>  CLAVE DEL MAESTRO - ASIGNADA POR P5-SOLICITAR, CRECIENTE.
000603*>  CLAVE DEL MAESTRO, ASIGNADA EN P5-SOLICITAR COMO EL MAYOR ID
000604*>  VISTO EN EL BARRIDO MAS 1 - MISMA TECNICA QUE EL RESTO DEL MODULO.
000610     02  CARD-ID                  PIC 9(08).
000612*>  PAN COMPLETO DE 16 DIGITOS, AGRUPADO DE 4 EN 4 CON ESPACIOS
000613*>  (VER P5-GENERAR-PAN). SOLO SE DEVUELVE EN LA ALTA.
000614*>  PAN COMPLETO DE 16 DIGITOS, AGRUPADO DE 4 EN 4 CON ESPACIOS
000615*>  (VER P5-GENERAR-PAN). SOLO SE DEVUELVE EN LA ALTA.
000620     02  CARD-NUMBER               PIC X(19).
000622*>  ULTIMOS 4 DIGITOS DEL PAN - BASE DEL NUMERO ENMASCARADO QUE SE
000623*>  DEVUELVE EN CUALQUIER OTRA CONSULTA (UZB-0671).
000624*>  ULTIMOS 4 DIGITOS DEL PAN - BASE DEL NUMERO ENMASCARADO QUE SE
000625*>  DEVUELVE EN CUALQUIER OTRA CONSULTA (UZB-0671).
000630     02  CARD-LAST4                PIC X(04).
000632*>  MM/AA DE CADUCIDAD (EMISION + 4 ANOS).
000633*>  MM/AA, CONSTRUIDO EN P5-GENERAR-CADUCIDAD A PARTIR DE
000634*>  W5-EXPIRY-EDIT; NO SE VUELVE A TOCAR TRAS LA EMISION.
000640     02  CARD-EXPIRY               PIC X(05).
000645*>  CALCULADA EN P5-GENERAR-CADUCIDAD, NO SE RECALCULA NI VALIDA
000646*>  EN NINGUNA OPERACION POSTERIOR A LA EMISION.
000647*>  CALCULADA EN P5-GENERAR-CADUCIDAD, NO SE RECALCULA NI VALIDA
000648*>  EN NINGUNA OPERACION POSTERIOR A LA EMISION.
000650     02  CARD-CVV-MASKED           PIC X(03).
000655*>  SIEMPRE "XXX" - NUNCA SE ALMACENA EL CVV REAL (VER
000656*>  P5-GENERAR-PAN). CAMPO DE RELLENO/COMPATIBILIDAD DE FORMATO.
000657*>  SIEMPRE "XXX" - NUNCA SE ALMACENA EL CVV REAL (VER
000658*>  P5-GENERAR-PAN). CAMPO DE RELLENO/COMPATIBILIDAD DE FORMATO.
000660     02  CARD-TYPE                 PIC X(01).
000665*>      FIJADO EN LA SOLICITUD, NUNCA CAMBIA DESPUES.
000670         88 CARD-ES-CREDITO        VALUE "C".
000680         88 CARD-ES-DEBITO         VALUE "D".
000681*>  CICLO DE VIDA: P (APLICADA) -> I (EMITIDA) -> A (ACTIVA) <-> B
000682*>  (BLOQ. TEMPORAL) -> X (CERRADA, NO IMPLEMENTADO EN ESTE PROGRAMA).
000690     02  CARD-STATUS               PIC X(01).
000700         88 CARD-APLICADA          VALUE "P".
000710         88 CARD-EMITIDA           VALUE "I".
000720         88 CARD-ACTIVA            VALUE "A".
000730         88 CARD-BLOQ-TEMPORAL     VALUE "B".
000740         88 CARD-CERRADA           VALUE "X".
000741*>  "S"/"N", NACE A "N" EN LA SOLICITUD (P5-SOLICITAR). UZB-0341.
000750     02  CARD-INTL-ENABLED         PIC X(01).
000751*>  "S"/"N", NACE A "N" EN LA SOLICITUD (P5-SOLICITAR). UZB-0341.
000752*>  TOPE DE CREDITO - SOLO TIENE SENTIDO EN TARJETAS CARD-ES-CREDITO.
000753*>  FIJADO EN LA SOLICITUD, NUNCA CAMBIA DESPUES.
000760     02  CARD-CREDIT-LIMIT         PIC S9(16)V99.
000762*>  SALDO PENDIENTE DE PAGO (DEUDA VIVA DE CREDITO).
000763*>  TOPE DE CREDITO - SOLO TIENE SENTIDO EN TARJETAS CARD-ES-CREDITO.
000770     02  CARD-OUTSTANDING          PIC S9(16)V99.
000771*>  SE COMPARA CONTRA LK-OWNER-ID EN TODAS LAS OPERACIONES QUE
000772*>  RECIBEN UN TITULAR, PARA QUE NADIE OPERE LA TARJETA DE OTRO.
000780     02  CARD-OWNER-ID             PIC 9(08).
000781*>  MOMENTO DE LA SOLICITUD; EN BANK5 COINCIDE SIEMPRE CON LA
000782*>  EMISION PORQUE NO HAY DEMORA ENTRE APLICAR Y EMITIR.
000790     02  CARD-APPLIED-TS           PIC 9(14).
000791*>  SALDO PENDIENTE DE PAGO (DEUDA VIVA DE CREDITO).
000800     02  CARD-ISSUED-TS REDEFINES CARD-APPLIED-TS PIC 9(14).
000805*>  RELLENO HASTA LOS 107 BYTES DEL REGISTRO.
000806*>  RELLENO HASTA LOS 107 BYTES DEL REGISTRO.
000810     02  FILLER                    PIC X(07).
000820*>--------------------------------------------------------------
000822*> MAESTRO DE CUENTAS (ACCOUNTS) - SOLO SE USA AQUI PARA VALIDAR
000823*> LA CUENTA LIGADA A LA SOLICITUD Y PARA ADEUDAR EL PAGO DE
000824*> RECIBO - EL MANTENIMIENTO DEL MAESTRO ES COSA DE BANK2.
000830 FD  CUENTAS
000840     LABEL RECORD STANDARD
000850     VALUE OF FILE-ID IS "cuentas.ubd".
000851*>  COPIA REDUCIDA DEL LAYOUT DE BANK2: AQUI SOLO SE LEE ACCT-ID/
000852*>  ACCT-OWNER-ID (VALIDAR TITULARIDAD) Y SE ADEUDA ACCT-BALANCE
000853*>  (PAGO DE RECIBO); LOS DEMAS CAMPOS VIAJAN SIN USARSE.
000860 01  CUENTA-REG.
000862*>  COPIA REDUCIDA DEL LAYOUT DE BANK2: AQUI SOLO SE LEE ACCT-ID/
000863*>  ACCT-OWNER-ID (VALIDAR TITULARIDAD) Y SE ADEUDA ACCT-BALANCE
000864*>  (PAGO DE RECIBO); LOS DEMAS CAMPOS VIAJAN SIN USARSE.
000865*>  CLAVE DE BUSQUEDA EN LOS DOS BARRIDOS DE CUENTAS DE ESTE
000866*>  PROGRAMA (P5-VALIDAR-TITULAR-CTA Y P5-DEBITAR-CUENTA-ORIGEN).
000870     02  ACCT-ID                PIC 9(08).
000871*>  NO SE USA; SOLO VIAJA PORQUE EL LAYOUT ES EL MISMO QUE EL DEL
000872*>  MAESTRO COMPLETO DE BANK2.
000880     02  ACCT-NUMBER             PIC X(20).
000881*>  COMPARADO CONTRA LK-OWNER-ID EN P5-VALIDAR-TITULAR-CTA Y
000882*>  P5-DEBITAR-CUENTA-ORIGEN.
000890     02  ACCT-OWNER-ID           PIC 9(08).
000891*>  NO SE USA EN ESTE PROGRAMA.
000900     02  ACCT-TYPE               PIC X(02).
000901*>  NO SE COMPRUEBA, VER COMENTARIO DE ACCT-BALANCE ABAJO.
000910     02  ACCT-STATUS             PIC X(01).
000911*>  NO SE COMPRUEBA ACCT-STATUS ANTES DE ADEUDAR: UNA CUENTA
000912*>  CERRADA PUEDE SEGUIR PAGANDO RECIBOS DE TARJETA.
000920     02  ACCT-BALANCE            PIC S9(16)V99.
000925*>  NO SE COMPRUEBA ACCT-STATUS ANTES DE ADEUDAR: UNA CUENTA
000926*>  CERRADA PUEDE SEGUIR PAGANDO RECIBOS DE TARJETA.
000927*>  NO SE USA EN ESTE PROGRAMA.
000930     02  ACCT-OPENED-DATE        PIC 9(08).
000931*>  RELLENO DEL REGISTRO DE CUENTAS, IGUAL QUE EN BANK2/BANK9.
000940     02  FILLER                  PIC X(01).
000950
000960 WORKING-STORAGE SECTION.
000961*>  SOLO SE COMPRUEBA CON IF, NUNCA CON INVALID KEY - MISMA
000962*>  CONVENCION QUE EL RESTO DEL MODULO DESDE SUS ORIGENES (UZB-0099).
000980 77  FS-TARJETAS                 PIC X(02).
000981*>  NO SE COMPRUEBA EN NINGUN PUNTO DE ESTE PROGRAMA; SE CONFIA EN
000982*>  QUE EL FICHERO DE CUENTAS SIEMPRE EXISTE (LO CREA BANK2).
000990 77  FS-CUENTAS                  PIC X(02).
001000
001001*>  FECHA/HORA DEL LOTE, TOMADA UNA SOLA VEZ EN P5-INICIO Y
001002*>  REUTILIZADA VIA LAS REDEFINES DE ABAJO.
001010 01  W5-FECHA-HORA.
001011*>  AAAAMMDD DEL DIA DE LA OPERACION.
001020     02  W5-FECHA-AAAAMMDD       PIC 9(08).
001021*>  HORA DE 6 DIGITOS MAS 2 DE CENTESIMAS, COMPARTIDA CON LA
001022*>  SEMILLA DEL PAN EN P5-GENERAR-PAN.
001030     02  W5-HORA-HHMMSSCC        PIC 9(08).
001031*>  VISTA COMPACTA DE 14 DIGITOS PARA CARD-APPLIED-TS/CARD-ISSUED-TS.
001040 01  W5-TIMESTAMP-14 REDEFINES W5-FECHA-HORA.
001041*>  PRIMERA MITAD DEL TIMESTAMP DE 14, COMPARTE BYTES CON
001042*>  W5-FECHA-AAAAMMDD POR LA REDEFINES.
001050     02  W5-TS-FECHA             PIC 9(08).
001051*>  SEGUNDA MITAD DEL TIMESTAMP; SOLO HHMMSS, SIN CENTESIMAS.
001060     02  W5-TS-HORA              PIC 9(06).
001070     02  FILLER                  PIC 9(02).
001080
001081*>  SOLO SE USA PARA EXTRAER EL AÑO EN P5-GENERAR-CADUCIDAD; EL MES
001082*>  SE TOMA DIRECTAMENTE DE LA REFERENCIA MODIFICADA SIN REDEFINES.
001090 01  W5-FECHA-DESC REDEFINES W5-FECHA-HORA.
001091*>  SOLO SE USA PARA EXTRAER EL AÑO; EL CAMPO SE LLAMA IGUAL QUE
001092*>  EN BANK9/BANK7 POR COHERENCIA DE NOMBRES ENTRE PROGRAMAS.
001100     02  W5-FD-ANO          COMP  PIC 9(04).
001110     02  FILLER                   PIC 9(12).
001120
001121*>  CONMUTADOR DE BUSQUEDA COMPARTIDO POR LOS TRES BARRIDOS DEL
001122*>  PROGRAMA (TITULAR, TARJETA, CUENTA ORIGEN) - NUNCA SE SOLAPAN.
001130 77  W5-HALLADO                  PIC X(01).
001131*>  CONDICION 88 PROBADA CON "IF W5-SE-HALLO"/"IF NOT W5-SE-HALLO"
001132*>  EN TODO EL PROGRAMA, NUNCA SE COMPARA "W5-HALLADO = 'S'" A MANO.
001140     88 W5-SE-HALLO              VALUE "S".
001141*>  SOLO SE USA EN P5-SOLICITAR; EL RESTO DE OPERACIONES LOCALIZAN
001142*>  POR LK-CARD-ID, NO NECESITAN GENERAR UN ID NUEVO.
001150 77  W5-ULTIMO-ID           COMP PIC 9(08).
001155*>  SOLO SE USA EN P5-SOLICITAR; EL RESTO DE OPERACIONES LOCALIZAN
001156*>  POR LK-CARD-ID, NO NECESITAN GENERAR UN ID NUEVO.
001157*>  SE REUTILIZA TAMBIEN COMO VARIABLE DE DESCARTE EN LA DIVISION
001158*>  DE P5-GENERAR-CADUCIDAD (VER ALLI) - NOMBRE HEREDADO DEL ALTA.
001160 77  W5-SIGUIENTE-ID        COMP PIC 9(08).
001165*>  SE REUTILIZA TAMBIEN COMO VARIABLE DE DESCARTE EN LA DIVISION
001166*>  DE P5-GENERAR-CADUCIDAD (VER ALLI) - NOMBRE HEREDADO DEL ALTA.
001170
001180*> GENERACION PSEUDO-ALEATORIA DEL PAN (SIN FUNCTION RANDOM:
001190*> SE COMBINA LA HORA DEL SISTEMA CON EL ID DE TARJETA)
001191*>  SEMILLA DE 18 DIGITOS: HORA*99991 + ID*7 + CONSTANTE; SOLO
001192*>  IMPORTA QUE DE NUMEROS DISTINTOS PARA TARJETAS DISTINTAS, NO
001193*>  QUE SEAN CRIPTOGRAFICAMENTE ALEATORIOS.
001200 77  W5-BASE-PAN            COMP PIC 9(18).
001201*>  COCIENTE DE LA DIVISION, SIN USO - SOLO INTERESA EL RESTO.
001205 77  W5-DESCARTE-PAN        COMP PIC 9(03).
001206*>  LOS 15 DIGITOS QUE FORMARAN EL RESTO DEL PAN TRAS EL PREFIJO.
001210 77  W5-COLA-PAN            COMP PIC 9(15).
001211*>  PREFIJO (1 DIGITO, TIPO DE TARJETA) + RESTO (15 DIGITOS
001212*>  PSEUDO-ALEATORIOS) = 16 DIGITOS TOTALES DEL PAN.
001220 01  W5-PAN-COMPLETO.
001221*>  1 DIGITO: 5 CREDITO, 4 DEBITO.
001230     02  W5-PAN-PREFIJO          PIC 9(01).
001231*>  15 DIGITOS TOMADOS DEL RESTO DE LA DIVISION EN P5-GENERAR-PAN.
001240     02  W5-PAN-RESTO            PIC 9(15).
001241*>  MISMOS 16 DIGITOS VISTOS EN CUATRO GRUPOS DE 4 PARA PODER
001242*>  FORMATEAR CARD-NUMBER CON STRING EN P5-GENERAR-PAN.
001250 01  W5-PAN-AGRUPADO REDEFINES W5-PAN-COMPLETO.
001251*>  INCLUYE EL PREFIJO MAS LOS TRES PRIMEROS DIGITOS DEL RESTO.
001260     02  W5-PAN-GRUPO-1          PIC 9(04).
001270     02  W5-PAN-GRUPO-2          PIC 9(04).
001280     02  W5-PAN-GRUPO-3          PIC 9(04).
001285     02  W5-PAN-GRUPO-4          PIC 9(04).
001286*>  NUMERO ENMASCARADO PARA RESPUESTA/PANTALLA - NUNCA SE
001287*>  DEVUELVE NI SE IMPRIME EL PAN COMPLETO SALVO EN LA ALTA.
001288*>  19 BYTES, MISMA ANCHURA QUE CARD-NUMBER. UZB-0671.
001289 01  W5-PAN-ENMASCARADO.
001291     02  FILLER                  PIC X(04) VALUE "****".
001292     02  FILLER                  PIC X(01) VALUE " ".
001293     02  FILLER                  PIC X(04) VALUE "****".
001294     02  FILLER                  PIC X(01) VALUE " ".
001295     02  FILLER                  PIC X(04) VALUE "****".
001296     02  FILLER                  PIC X(01) VALUE " ".
001297     02  W5-PAN-ENMASC-ULT4      PIC X(04).
001300
001310*> CALCULO DE CADUCIDAD (EMISION + 4 ANOS) EN MM/AA
001311*>  AÑO DE EMISION + 4; SE GUARDA EN 4 DIGITOS AUNQUE SOLO SE
001312*>  IMPRIMEN LOS 2 ULTIMOS EN CARD-EXPIRY.
001320 77  W5-ANO-CADUCIDAD       COMP PIC 9(04).
001321*>  COCIENTE DE DIVIDIR EL AÑO ENTRE 100, SIN USO - SOLO INTERESA
001322*>  EL RESTO (LOS DOS ULTIMOS DIGITOS DEL AÑO).
001325 77  W5-DESCARTE-SIGLO      COMP PIC 9(02).
001326*>  MM/AA EDITADO, MOVIDO DE UN GOLPE A CARD-EXPIRY AL FINAL DE
001327*>  P5-GENERAR-CADUCIDAD.
001330 01  W5-EXPIRY-EDIT.
001331*>  MES DE CADUCIDAD, TOMADO DIRECTAMENTE DE LA FECHA DE EMISION.
001340     02  W5-EXP-MES              PIC 9(02).
001350     02  FILLER                  PIC X(01) VALUE "/".
001351*>  SOLO LOS DOS ULTIMOS DIGITOS DEL AÑO DE CADUCIDAD.
001360     02  W5-EXP-ANO2             PIC 9(02).
001370
001371*>  SALDO DE DEUDA CALCULADO ANTES DE COMPARARLO CONTRA EL LIMITE;
001372*>  NO SE ESCRIBE EN CARD-OUTSTANDING HASTA SABER QUE NO LO SUPERA.
001380 77  W5-NUEVO-SALDO         PIC S9(16)V99.
001390
001400*> PARAMETROS DE PASO A BANK8 (ACUMULADOR DE TARJETAS)
001401*>  MISMO GRUPO QUE BANK8-PARM EN EL PROPIO BANK8, COPIADO AQUI
001402*>  PORQUE EL SUBPROGRAMA NO EXPONE COPYBOOK (IGUAL EN BANK1/BANK6).
001410 01  W5-BANK8-PARM.
001412*>  MISMO GRUPO QUE BANK8-PARM EN EL PROPIO BANK8, COPIADO AQUI
001413*>  PORQUE EL SUBPROGRAMA NO EXPONE COPYBOOK (IGUAL EN BANK1/BANK6).
001414*>  "A" CARGO ACEPTADO, "B" CARGO RECHAZADO POR LIMITE, "P"
001415*>  PAGO DE RECIBO - LOS TRES CODIGOS QUE BANK8 RECONOCE AQUI.
001420     02  W5-OP8                  PIC X(01).
001425*>      "A" CARGO ACEPTADO, "B" CARGO RECHAZADO POR LIMITE, "P"
001426*>      PAGO DE RECIBO - LOS TRES CODIGOS QUE BANK8 RECONOCE AQUI.
001427*>  SOLO SE RELLENA EN P5-PAGAR-RECIBO; EN EL CARGO (P5-CARGAR-
001428*>  CONSUMO) ESTE CAMPO VIAJA A CERO SIN USARSE.
001430     02  W5-IMPORTE-RECIBO-8     PIC S9(16)V99.
001431*>  RESPUESTA DE BANK8; BANK5 NO LA LEE NUNCA, SOLO LA PASA PARA
001432*>  CUMPLIR LA INTERFAZ DEL SUBPROGRAMA.
001440     02  W5-RESPUESTA-8.
001450         04  W5-CARGOS-ACEPT-8   COMP PIC 9(08).
001460         04  W5-CARGOS-RECH-8    COMP PIC 9(08).
001470         04  W5-RECIBOS-PAG-8    COMP PIC 9(08).
001480         04  W5-RECIBOS-IMP-8         PIC S9(16)V99.
001490
001500 LINKAGE SECTION.
001505*>  LOS CAMPOS DE LK-REQUEST QUE NO APLICAN A LA OPERACION PEDIDA
001506*>  SE IGNORAN, IGUAL QUE EN EL RESTO DE SUBPROGRAMAS DE SERVICIO.
001507*>  AREA DE COMUNICACION CON EL CANAL/MENU QUE INVOCA ESTE SERVICIO;
001508*>  UN SOLO GRUPO PARA LAS SIETE OPERACIONES DE LK-OPERACION.
001510 01  BANK5-PARM.
001511*>  UN SOLO BYTE DE ENTRADA DISTINGUE LAS SIETE OPERACIONES DEL
001512*>  SERVICIO; VER LOS SIETE CONDICIONALES 88 DEBAJO.
001520     02  LK-OPERACION            PIC X(01).
001530         88 LK-OP-SOLICITAR       VALUE "S".
001540         88 LK-OP-ACTIVAR         VALUE "V".
001550         88 LK-OP-BLOQUEAR        VALUE "K".
001560         88 LK-OP-DESBLOQUEAR     VALUE "U".
001570         88 LK-OP-INTERNACIONAL   VALUE "I".
001580         88 LK-OP-CARGO           VALUE "G".
001590         88 LK-OP-PAGAR-RECIBO    VALUE "P".
001591*>  SOLO PARA 'S'. TITULAR Y TIPO (C/D) DE LA TARJETA NUEVA.
001600     02  LK-REQUEST.
001602*>  SOLO PARA 'S'. TITULAR Y TIPO (C/D) DE LA TARJETA NUEVA.
001603*>  TITULAR QUE SOLICITA O QUE DEBE COINCIDIR CON CARD-OWNER-ID EN
001604*>  LAS OPERACIONES SOBRE TARJETA EXISTENTE.
001610         04  LK-OWNER-ID          PIC 9(08).
001611*>  "C" CREDITO / "D" DEBITO; SOLO SE USA EN LA SOLICITUD.
001620         04  LK-CARD-TYPE         PIC X(01).
001625*>  SOLO PARA 'S' CON TIPO CREDITO. TOPE DE CREDITO CONCEDIDO.
001626*>  SOLO PARA 'S' CON TIPO CREDITO. TOPE DE CREDITO CONCEDIDO.
001630         04  LK-CREDIT-LIMIT      PIC S9(16)V99.
001635*>  TARJETA SOBRE LA QUE OPERAN V/K/U/I/G/P.
001636*>  TARJETA SOBRE LA QUE OPERAN V/K/U/I/G/P.
001640         04  LK-CARD-ID           PIC 9(08).
001645*>  SOLO PARA 'I'. "S"/"N" PARA ACTIVAR O DESACTIVAR INTERNACIONAL.
001646*>  SOLO PARA 'I'. "S"/"N" PARA ACTIVAR O DESACTIVAR INTERNACIONAL.
001650         04  LK-FLAG-SI-NO        PIC X(01).
001655*>  SOLO PARA 'G'/'P'. IMPORTE DEL CARGO O DEL RECIBO.
001656*>  SOLO PARA 'G'/'P'. IMPORTE DEL CARGO O DEL RECIBO.
001660         04  LK-IMPORTE           PIC S9(16)V99.
001665*>  SOLO PARA 'S' (CUENTA LIGADA, OPCIONAL) Y 'P' (CUENTA QUE PAGA
001666*>  EL RECIBO, OBLIGATORIA).
001667*>  SOLO PARA 'S' (CUENTA LIGADA, OPCIONAL) Y 'P' (CUENTA QUE PAGA
001668*>  EL RECIBO, OBLIGATORIA).
001670         04  LK-CUENTA-ORIGEN     PIC 9(08).
001671*>  RELLENADA SOLO EN LAS RAMAS CON EXITO; EN LAS DE ERROR, SOLO
001672*>  SE RELLENAN LK-STATUS Y LK-ERROR-MSG.
001680     02  LK-RESPONSE.
001681*>  "0" EXITO / "1" ERROR, PROBADO CON LOS CONDICIONALES 88 DE
001682*>  ABAJO EN VEZ DE COMPARAR LITERALES DIRECTAMENTE.
001690         04  LK-STATUS            PIC X(01).
001700             88 LK-STATUS-OK      VALUE "0".
001710             88 LK-STATUS-ERROR   VALUE "1".
001711*>  DEVUELTO EN TODAS LAS OPERACIONES CON EXITO, NO SOLO EN LA ALTA.
001720         04  LK-NEW-CARD-ID       PIC 9(08).
001721*>  PAN ENMASCARADO (**** **** **** NNNN) PARA DEVOLVER AL
001722*>  CANAL SIN EXPONER EL NUMERO COMPLETO. UZB-0671.
001730         04  LK-NEW-CARD-NUMBER   PIC X(19).
001735*>  PAN ENMASCARADO (**** **** **** NNNN) PARA DEVOLVER AL
001736*>  CANAL SIN EXPONER EL NUMERO COMPLETO. UZB-0671.
001737         04  LK-NEW-CARD-MASKED   PIC X(19).
001738*>  SOLO SE RELLENA EN EL CARGO Y EN EL PAGO DE RECIBO.
001740         04  LK-NEW-OUTSTANDING   PIC S9(16)V99.
001741*>  LOS CAMPOS DE LK-REQUEST QUE NO APLICAN A LA OPERACION PEDIDA
001742*>  SE IGNORAN, IGUAL QUE EN EL RESTO DE SUBPROGRAMAS DE SERVICIO.
001750         04  LK-ERROR-MSG         PIC X(60).
001760
001770 PROCEDURE DIVISION USING BANK5-PARM.
001771*>  SE SELLA LA FECHA/HORA UNA SOLA VEZ AL ENTRAR, AUNQUE SOLO LA
001772*>  USE P5-SOLICITAR; EL RESTO DE RAMAS LA IGNORAN SIN PROBLEMA.
001780 P5-INICIO.
001785*>  SE SELLA LA FECHA/HORA UNA SOLA VEZ AL ENTRAR, AUNQUE SOLO LA
001786*>  USE P5-SOLICITAR; EL RESTO DE RAMAS LA IGNORAN SIN PROBLEMA.
001787*>  FORMATO DE 4 DIGITOS DE AÑO ADOPTADO TRAS LA REVISION MILENIO
001788*>  DE 1998 (UZB-0099), IGUAL QUE EN TODO EL MODULO.
001790     ACCEPT W5-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001791*>  SE CAPTURA UNA SOLA VEZ AL ENTRAR AL SUBPROGRAMA.
001800     ACCEPT W5-HORA-HHMMSSCC FROM TIME.
001801*>  SE ASUME EXITO POR DEFECTO; SOLO SE CAMBIA A "1" EN LAS RAMAS
001802*>  DE ERROR DE CADA OPERACION.
001810     MOVE "0" TO LK-STATUS.
001811*>  SE LIMPIA EL MENSAJE DE LA LLAMADA ANTERIOR; EL AREA LINKAGE NO
001812*>  SE REINICIALIZA SOLA ENTRE CALL Y CALL.
001820     MOVE SPACES TO LK-ERROR-MSG.
001830
001831*>  DESPACHO POR GO TO SEGUN EL CONDICIONAL 88 DE LK-OPERACION - NO
001832*>  HAY EVALUATE, MISMO ESTILO QUE BANK6 Y BANK7.
001840     IF LK-OP-SOLICITAR     GO TO P5-SOLICITAR.
001841*>  CADA RAMA SALTA A SU PROPIO PARRAFO Y TERMINA CON GOBACK - NO
001842*>  HAY CAIDA DE UNA OPERACION A LA SIGUIENTE.
001850     IF LK-OP-ACTIVAR       GO TO P5-ACTIVAR.
001860     IF LK-OP-BLOQUEAR      GO TO P5-BLOQUEAR.
001870     IF LK-OP-DESBLOQUEAR   GO TO P5-DESBLOQUEAR.
001880     IF LK-OP-INTERNACIONAL GO TO P5-INTERNACIONAL.
001890     IF LK-OP-CARGO         GO TO P5-CARGAR-CONSUMO.
001900     IF LK-OP-PAGAR-RECIBO  GO TO P5-PAGAR-RECIBO.
001910
001911*>  SOLO SE LLEGA AQUI SI LK-OPERACION TRAE UN CODIGO QUE NO ES
001912*>  NINGUNO DE LOS SIETE RECONOCIDOS.
001920     MOVE "1" TO LK-STATUS.
001921*>  SOLO SE LLEGA AQUI SI LK-OPERACION TRAE UN CODIGO QUE NO ES
001922*>  NINGUNO DE LOS SIETE CONDICIONALES 88 DEFINIDOS ARRIBA.
001930     MOVE "Operacion no reconocida" TO LK-ERROR-MSG.
001940     GOBACK.
001950
001960*>--------------------------------------------------------------
001970*> P5-SOLICITAR - ALTA (APPLIED) Y EMISION INMEDIATA (ISSUED)
001980*>--------------------------------------------------------------
001990 P5-SOLICITAR.
001995*>  LA CUENTA LIGADA ES OPCIONAL: SI LK-OWNER-ID VIENE A CERO NO
001996*>  SE VALIDA NADA Y W5-HALLADO SE QUEDA EN "S" (SIN COMPROBAR).
001997*>  LA CUENTA LIGADA ES OPCIONAL: SI LK-OWNER-ID VIENE A CERO NO
001998*>  SE VALIDA NADA Y W5-HALLADO SE QUEDA EN "S" (SIN COMPROBAR).
002000     MOVE "S" TO W5-HALLADO.
002001*>  SI SE PASA TITULAR DE CUENTA LIGADA, SE VALIDA QUE LA CUENTA
002002*>  SEA REALMENTE SUYA ANTES DE CONTINUAR CON LA ALTA.
002010     IF LK-OWNER-ID NOT = 0
002020         PERFORM P5-VALIDAR-TITULAR-CTA THRU
002030             P5-VALIDAR-TITULAR-CTA-EXIT.
002040     IF NOT W5-SE-HALLO
002050         MOVE "1" TO LK-STATUS
002060         MOVE "Cuenta ligada no existe o no es del titular"
002070             TO LK-ERROR-MSG
002080         GOBACK.
002090
002091*>  ARRANCA EL BARRIDO DEL MAESTRO PARA HALLAR EL MAYOR ID ACTUAL.
002100     MOVE 0 TO W5-ULTIMO-ID.
002110     OPEN INPUT TARJETAS.
002120 P5-SOL-BARRIDO.
002121*>  BARRIDO COMPLETO DEL MAESTRO SOLO PARA HALLAR EL MAYOR ID -
002122*>  MISMA TECNICA QUE BANK9 PARA ASIGNAR ID NUEVOS SIN GESTOR
002123*>  DE SECUENCIAS DEDICADO.
002130     READ TARJETAS AT END GO TO P5-SOL-BARRIDO-FIN.
002140     IF CARD-ID > W5-ULTIMO-ID
002150         MOVE CARD-ID TO W5-ULTIMO-ID.
002160     GO TO P5-SOL-BARRIDO.
002170 P5-SOL-BARRIDO-FIN.
002180     CLOSE TARJETAS.
002181*>  ID DE LA NUEVA TARJETA: EL MAYOR VISTO MAS 1, IGUAL QUE EN
002182*>  P5-SOL-BARRIDO NO HAY HUECOS SI SE HAN BORRADO TARJETAS.
002190     ADD 1 TO W5-ULTIMO-ID GIVING W5-SIGUIENTE-ID.
002200
002210     MOVE W5-SIGUIENTE-ID TO CARD-ID.
002211*>  TIPO FIJADO EN LA SOLICITUD, NO SE CAMBIA EN NINGUNA OTRA
002212*>  OPERACION DE ESTE PROGRAMA.
002220     MOVE LK-CARD-TYPE TO CARD-TYPE.
002221*>  ESTADO INICIAL DE LA ALTA; SE CAMBIA A "I" UNAS LINEAS MAS
002222*>  ABAJO PORQUE LA EMISION ES INMEDIATA EN ESTE PROGRAMA.
002230     MOVE "P" TO CARD-STATUS.
002240     MOVE "N" TO CARD-INTL-ENABLED.
002250     IF LK-CARD-TYPE = "C"
002251*>  SOLO LAS TARJETAS DE CREDITO TIENEN LIMITE; LAS DE DEBITO
002252*>  SE QUEDAN A CERO PORQUE NO ACUMULAN DEUDA.
002260         MOVE LK-CREDIT-LIMIT TO CARD-CREDIT-LIMIT
002270     ELSE
002280         MOVE 0 TO CARD-CREDIT-LIMIT.
002290     MOVE 0 TO CARD-OUTSTANDING.
002300     MOVE LK-OWNER-ID TO CARD-OWNER-ID.
002301*>  MARCA DE SOLICITUD; EN BANK5 SIEMPRE COINCIDE CON LA EMISION
002302*>  PORQUE NO HAY COLA DE TARJETAS "APLICADAS" SIN EMITIR.
002310     MOVE W5-TIMESTAMP-14 TO CARD-APPLIED-TS.
002320
002330*>  EMISION INMEDIATA (SOLO SE EMITE DESDE EL ESTADO APLICADA)
002331*>  EMISION INMEDIATA (SOLO SE EMITE DESDE EL ESTADO APLICADA).
002340     PERFORM P5-GENERAR-PAN THRU P5-GENERAR-PAN-EXIT.
002350     PERFORM P5-GENERAR-CADUCIDAD THRU P5-GENERAR-CADUCIDAD-EXIT.
002360     MOVE "I" TO CARD-STATUS.
002370     MOVE W5-TIMESTAMP-14 TO CARD-ISSUED-TS.
002380
002390     OPEN EXTEND TARJETAS.
002391*>  LA TARJETA SE GRABA YA EN ESTADO "I" (EMITIDA), NUNCA EN "P"
002392*>  (APLICADA) - LA ALTA Y LA EMISION SON LA MISMA OPERACION.
002400     WRITE TARJETA-REG.
002410     CLOSE TARJETAS.
002420
002421*>  UNICA OPERACION QUE DEVUELVE EL PAN COMPLETO (LK-NEW-CARD-
002422*>  NUMBER); EL RESTO SOLO DEVUELVE LK-NEW-CARD-ID.
002430     MOVE CARD-ID TO LK-NEW-CARD-ID.
002431*>  DEVUELVE EL PAN COMPLETO SOLO EN ESTA PRIMERA RESPUESTA; EL
002432*>  CANAL DEBE MOSTRARLO UNA SOLA VEZ AL SOLICITANTE.
002440     MOVE CARD-NUMBER TO LK-NEW-CARD-NUMBER.
002445     MOVE W5-PAN-ENMASCARADO TO LK-NEW-CARD-MASKED.
002450     GOBACK.
002460
002470*>--------------------------------------------------------------
002480*> P5-GENERAR-PAN - 16 DIGITOS: PREFIJO 5 (CREDITO) O 4 (DEBITO)
002490*> + 15 DIGITOS PSEUDO-ALEATORIOS, AGRUPADOS DE CUATRO EN CUATRO
002500*>--------------------------------------------------------------
002510 P5-GENERAR-PAN.
002511*>  16 DIGITOS: PREFIJO 5 (CREDITO) O 4 (DEBITO) + 15 DIGITOS
002512*>  PSEUDO-ALEATORIOS, AGRUPADOS DE CUATRO EN CUATRO.
002520     COMPUTE W5-BASE-PAN =
002530         (W5-HORA-HHMMSSCC * 99991) + (CARD-ID * 7) + 12345.
002540     DIVIDE W5-BASE-PAN BY 1000000000000000
002541*>  SOLO INTERESA EL RESTO DE 15 DIGITOS; EL COCIENTE SE DESCARTA.
002550         GIVING W5-DESCARTE-PAN REMAINDER W5-COLA-PAN.
002560     MOVE W5-COLA-PAN TO W5-PAN-RESTO.
002561*>  ESQUEMA PROPIO DEL BANCO, NO UN ESQUEMA REAL DE TARJETAS: 5
002562*>  PARA CREDITO, 4 PARA DEBITO, SIN RELACION CON VISA/MASTERCARD.
002570     IF CARD-TYPE = "C"
002580         MOVE 5 TO W5-PAN-PREFIJO
002590     ELSE
002591*>  ESQUEMA PROPIO DEL BANCO (5=CREDITO, 4=DEBITO), SIN RELACION
002592*>  CON LOS PREFIJOS REALES DE VISA/MASTERCARD.
002600         MOVE 4 TO W5-PAN-PREFIJO.
002610
002611*>  W5-PAN-GRUPO-1 YA INCLUYE EL PREFIJO (REDEFINE DE PREFIJO+
002612*>  LOS TRES PRIMEROS DIGITOS DEL RESTO): NO SE REPITE APARTE.
002620     MOVE SPACES TO CARD-NUMBER.
002630*>  W5-PAN-GRUPO-1 YA INCLUYE EL PREFIJO (REDEFINE DE PREFIJO+
002631*>  LOS TRES PRIMEROS DIGITOS DEL RESTO): NO SE REPITE APARTE.
002640     STRING W5-PAN-GRUPO-1 DELIMITED BY SIZE
002650         " " DELIMITED BY SIZE
002660         W5-PAN-GRUPO-2 DELIMITED BY SIZE
002670         " " DELIMITED BY SIZE
002680         W5-PAN-GRUPO-3 DELIMITED BY SIZE
002690         " " DELIMITED BY SIZE
002695         W5-PAN-GRUPO-4 DELIMITED BY SIZE INTO CARD-NUMBER.
002696*>  ULTIMOS 4 DIGITOS DEL PAN, BASE DEL NUMERO ENMASCARADO.
002700     MOVE W5-PAN-GRUPO-4 TO CARD-LAST4.
002705     MOVE CARD-LAST4 TO W5-PAN-ENMASC-ULT4.
002706*>  NUNCA SE GENERA NI ALMACENA UN CVV REAL.
002710     MOVE "XXX" TO CARD-CVV-MASKED.
002720 P5-GENERAR-PAN-EXIT.
002730     EXIT.
002740
002750*>--------------------------------------------------------------
002760*> P5-GENERAR-CADUCIDAD - EMISION + 4 ANOS, FORMATO MM/AA
002770*>--------------------------------------------------------------
002780 P5-GENERAR-CADUCIDAD.
002781*>  EMISION + 4 ANOS, FORMATO MM/AA; SE USA REFERENCIA MODIFICADA
002782*>  EN VEZ DE LOS CAMPOS DE W5-FECHA-DESC PORQUE EL MES VIENE DE
002783*>  UNA POSICION FIJA DE LA MISMA CADENA.
002790     MOVE W5-FECHA-AAAAMMDD(1:4) TO W5-ANO-CADUCIDAD.
002791*>  PLAZO FIJO DE 4 AÑOS PARA TODAS LAS TARJETAS, SIN EXCEPCION.
002800     ADD 4 TO W5-ANO-CADUCIDAD.
002801*>  MES TOMADO DE LA MISMA REFERENCIA MODIFICADA QUE EL AÑO, SIN
002802*>  PASAR POR W5-FECHA-DESC.
002810     MOVE W5-FECHA-AAAAMMDD(5:2) TO W5-EXP-MES.
002820     DIVIDE W5-ANO-CADUCIDAD BY 100 GIVING W5-DESCARTE-SIGLO
002830         REMAINDER W5-SIGUIENTE-ID.
002831*>  REUTILIZA W5-SIGUIENTE-ID COMO VARIABLE DE DESCARTE DEL RESTO
002832*>  DE LA DIVISION - NOMBRE HEREDADO, NO TIENE RELACION CON EL ID.
002840     MOVE W5-SIGUIENTE-ID TO W5-EXP-ANO2.
002841*>  MOVIMIENTO DE GRUPO: COPIA MES, "/" Y AÑO2 DE UNA VEZ.
002850     MOVE W5-EXPIRY-EDIT TO CARD-EXPIRY.
002860 P5-GENERAR-CADUCIDAD-EXIT.
002870     EXIT.
002880
002890*>--------------------------------------------------------------
002900*> P5-VALIDAR-TITULAR-CTA - LA CUENTA LIGADA (SI HAY) ES DEL
002910*> SOLICITANTE
002920*>--------------------------------------------------------------
002930 P5-VALIDAR-TITULAR-CTA.
002931*>  LA CUENTA LIGADA (SI HAY) ES DEL SOLICITANTE; SE BARRE TODO EL
002932*>  MAESTRO DE CUENTAS IGUAL QUE EN EL RESTO DEL MODULO.
002940     MOVE "N" TO W5-HALLADO.
002950     OPEN INPUT CUENTAS.
002960 P5-VTC-BARRIDO.
002970     READ CUENTAS AT END GO TO P5-VTC-FIN.
002971*>  LA CUENTA TIENE QUE SER A LA VEZ LA PEDIDA Y DEL TITULAR QUE
002972*>  SOLICITA; SI FALLA CUALQUIERA DE LAS DOS, SIGUE EL BARRIDO.
002980     IF ACCT-ID = LK-CUENTA-ORIGEN AND ACCT-OWNER-ID = LK-OWNER-ID
002990         MOVE "S" TO W5-HALLADO
003000         GO TO P5-VTC-FIN.
003010     GO TO P5-VTC-BARRIDO.
003020 P5-VTC-FIN.
003030     CLOSE CUENTAS.
003040 P5-VALIDAR-TITULAR-CTA-EXIT.
003050     EXIT.
003060
003070*>--------------------------------------------------------------
003080*> P5-LOCALIZAR-TARJETA - BUSCA LA TARJETA POR CARD-ID; DEJA EL
003090*> MAESTRO ABIERTO EN I-O PARA QUE EL LLAMANTE PUEDA REESCRIBIR
003100*>--------------------------------------------------------------
003110 P5-LOCALIZAR-TARJETA.
003115*>  SE ABRE SIEMPRE I-O, INCLUSO EN OPERACIONES DE SOLO CONSULTA,
003116*>  PORQUE LA MAYORIA DE LLAMANTES VAN A REESCRIBIR EL REGISTRO.
003117*>  SE ABRE SIEMPRE I-O, INCLUSO EN OPERACIONES DE SOLO CONSULTA,
003118*>  PORQUE LA MAYORIA DE LLAMANTES VAN A REESCRIBIR EL REGISTRO.
003120     MOVE "N" TO W5-HALLADO.
003130     OPEN I-O TARJETAS.
003140 P5-LT-BARRIDO.
003141*>  BARRIDO SECUENCIAL COMPLETO POR CARD-ID; SIN INDICE, COMO EN
003142*>  TODO EL MODULO (FICHEROS SECUENCIALES, NO INDEXADOS).
003150     READ TARJETAS AT END GO TO P5-LT-FIN.
003160     IF CARD-ID = LK-CARD-ID
003170         MOVE "S" TO W5-HALLADO
003180         GO TO P5-LT-FIN.
003190     GO TO P5-LT-BARRIDO.
003200 P5-LT-FIN.
003210 P5-LOCALIZAR-TARJETA-EXIT.
003220     EXIT.
003230
003240*>--------------------------------------------------------------
003241*> P5-ACTIVAR - PRIMER USO DE LA TARJETA: PASA DE EMITIDA A ACTIVA.
003242*> SOLO EL TITULAR PUEDE ACTIVARLA Y SOLO DESDE EL ESTADO EMITIDA.
003243*>--------------------------------------------------------------
003250 P5-ACTIVAR.
003251*>  PRIMER USO DE LA TARJETA: PASA DE EMITIDA A ACTIVA. SOLO EL
003252*>  TITULAR PUEDE ACTIVARLA Y SOLO DESDE EL ESTADO EMITIDA.
003260     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
003270     IF NOT W5-SE-HALLO
003280         CLOSE TARJETAS
003290         MOVE "1" TO LK-STATUS
003300         MOVE "Tarjeta no encontrada" TO LK-ERROR-MSG
003310         GOBACK.
003311*>  NADIE PUEDE ACTIVAR LA TARJETA DE OTRO TITULAR, AUNQUE CONOZCA
003312*>  EL CARD-ID.
003320     IF CARD-OWNER-ID NOT = LK-OWNER-ID
003330         CLOSE TARJETAS
003340         MOVE "1" TO LK-STATUS
003350         MOVE "La tarjeta no pertenece al solicitante"
003360             TO LK-ERROR-MSG
003370         GOBACK.
003371*>  NO SE PUEDE ACTIVAR UNA TARJETA YA ACTIVA, BLOQUEADA O CERRADA -
003372*>  SOLO DESDE EL ESTADO EMITIDA, COMO EN UN TERMINAL FISICO REAL.
003380     IF NOT CARD-EMITIDA
003390         CLOSE TARJETAS
003400         MOVE "1" TO LK-STATUS
003410         MOVE "Solo puede activarse una tarjeta emitida"
003420             TO LK-ERROR-MSG
003430         GOBACK.
003431*>  PASA A ACTIVA; ESTE ES EL UNICO CAMINO DESDE EMITIDA.
003440     MOVE "A" TO CARD-STATUS.
003450     REWRITE TARJETA-REG.
003460     CLOSE TARJETAS.
003470     MOVE CARD-ID TO LK-NEW-CARD-ID.
003480     GOBACK.
003490
003500*>--------------------------------------------------------------
003501*> P5-BLOQUEAR - BLOQUEO TEMPORAL (PERDIDA, SOSPECHA DE FRAUDE,
003502*> ETC). NO COMPRUEBA ESTADO PREVIO: SE PUEDE PEDIR VARIAS VECES.
003503*>--------------------------------------------------------------
003504*>  BLOQUEO TEMPORAL (PERDIDA, SOSPECHA DE FRAUDE, ETC). NO
003505*>  COMPRUEBA ESTADO PREVIO: SE PUEDE PEDIR VARIAS VECES.
003510 P5-BLOQUEAR.
003520     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
003530     IF NOT W5-SE-HALLO
003540         CLOSE TARJETAS
003550         MOVE "1" TO LK-STATUS
003560         MOVE "Tarjeta no encontrada" TO LK-ERROR-MSG
003570         GOBACK.
003580     IF CARD-OWNER-ID NOT = LK-OWNER-ID
003590         CLOSE TARJETAS
003600         MOVE "1" TO LK-STATUS
003610         MOVE "La tarjeta no pertenece al solicitante"
003620             TO LK-ERROR-MSG
003630         GOBACK.
003631*>  BLOQUEO TEMPORAL, REVERSIBLE CON LK-OP-DESBLOQUEAR.
003640     MOVE "B" TO CARD-STATUS.
003650     REWRITE TARJETA-REG.
003660     CLOSE TARJETAS.
003670     MOVE CARD-ID TO LK-NEW-CARD-ID.
003680     GOBACK.
003690
003700*>--------------------------------------------------------------
003701*> P5-DESBLOQUEAR - LEVANTA EL BLOQUEO TEMPORAL. SE DEJA VOLVER A
003702*> "A" (ACTIVA) SIN COMPROBAR QUE ESTUVIERA REALMENTE BLOQUEADA.
003703*>--------------------------------------------------------------
003704*>  LEVANTA EL BLOQUEO TEMPORAL. SE DEJA VOLVER A "A" (ACTIVA) SIN
003705*>  COMPROBAR QUE ESTUVIERA REALMENTE BLOQUEADA.
003710 P5-DESBLOQUEAR.
003720     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
003730     IF NOT W5-SE-HALLO
003740         CLOSE TARJETAS
003750         MOVE "1" TO LK-STATUS
003760         MOVE "Tarjeta no encontrada" TO LK-ERROR-MSG
003770         GOBACK.
003780     IF CARD-OWNER-ID NOT = LK-OWNER-ID
003790         CLOSE TARJETAS
003800         MOVE "1" TO LK-STATUS
003810         MOVE "La tarjeta no pertenece al solicitante"
003820             TO LK-ERROR-MSG
003830         GOBACK.
003831*>  VUELVE DIRECTAMENTE A ACTIVA, IGNORANDO SI ANTES ESTABA
003832*>  EMITIDA O YA ACTIVA.
003840     MOVE "A" TO CARD-STATUS.
003850     REWRITE TARJETA-REG.
003860     CLOSE TARJETAS.
003870     MOVE CARD-ID TO LK-NEW-CARD-ID.
003880     GOBACK.
003890
003900*>--------------------------------------------------------------
003901*> P5-INTERNACIONAL - ACTIVA O DESACTIVA EL USO INTERNACIONAL
003902*> SEGUN LK-FLAG-SI-NO ("S"/"N"), SIN VALIDAR SU CONTENIDO: EL
003903*> CANAL ES EL RESPONSABLE DE MANDAR SOLO "S" O "N" (UZB-0341).
003904*>--------------------------------------------------------------
003905*>  ACTIVA O DESACTIVA EL USO INTERNACIONAL SEGUN LK-FLAG-SI-NO
003906*>  ("S"/"N"), SIN VALIDAR SU CONTENIDO: EL CANAL ES EL RESPONSABLE
003907*>  DE MANDAR SOLO "S" O "N" (UZB-0341).
003910 P5-INTERNACIONAL.
003920     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
003930     IF NOT W5-SE-HALLO
003940         CLOSE TARJETAS
003950         MOVE "1" TO LK-STATUS
003960         MOVE "Tarjeta no encontrada" TO LK-ERROR-MSG
003970         GOBACK.
003980     IF CARD-OWNER-ID NOT = LK-OWNER-ID
003990         CLOSE TARJETAS
004000         MOVE "1" TO LK-STATUS
004010         MOVE "La tarjeta no pertenece al solicitante"
004020             TO LK-ERROR-MSG
004030         GOBACK.
004031*>  EL CANAL MANDA "S" O "N" DIRECTAMENTE; NO HAY TRADUCCION NI
004032*>  VALIDACION DE OTRO VALOR.
004040     MOVE LK-FLAG-SI-NO TO CARD-INTL-ENABLED.
004050     REWRITE TARJETA-REG.
004060     CLOSE TARJETAS.
004070     MOVE CARD-ID TO LK-NEW-CARD-ID.
004080     GOBACK.
004090
004100*>--------------------------------------------------------------
004110*> P5-CARGAR-CONSUMO - CARGO DE TARJETA DE CREDITO CON TOPE
004120*>--------------------------------------------------------------
004121*>  CARGO DE TARJETA DE CREDITO CON TOPE. SOLO TARJETAS DE CREDITO
004122*>  ACUMULAN DEUDA; LAS DE DEBITO SE CARGAN DIRECTAMENTE CONTRA LA
004123*>  CUENTA (FUERA DE ESTE PROGRAMA).
004130 P5-CARGAR-CONSUMO.
004135*>  SOLO TARJETAS DE CREDITO ACUMULAN DEUDA; LAS DE DEBITO SE
004136*>  CARGAN DIRECTAMENTE CONTRA LA CUENTA (FUERA DE ESTE PROGRAMA).
004140     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
004150     IF NOT W5-SE-HALLO
004160         CLOSE TARJETAS
004170         MOVE "1" TO LK-STATUS
004180         MOVE "Tarjeta no encontrada" TO LK-ERROR-MSG
004190         GOBACK.
004191*>  LAS TARJETAS DE DEBITO NO PUEDEN RECIBIR CARGOS POR ESTA VIA.
004200     IF NOT CARD-ES-CREDITO
004210         CLOSE TARJETAS
004220         MOVE "1" TO LK-STATUS
004230         MOVE "Solo las tarjetas de credito aceptan cargos"
004240             TO LK-ERROR-MSG
004250         GOBACK.
004251*>  RECHAZA IMPORTES CERO O NEGATIVOS ANTES DE TOCAR EL SALDO.
004260     IF LK-IMPORTE NOT > 0
004270         CLOSE TARJETAS
004280         MOVE "1" TO LK-STATUS
004290         MOVE "El importe debe ser mayor que cero" TO LK-ERROR-MSG
004300         GOBACK.
004310
004311*>  MISMO SANEO DE CAMPO NO NUMERICO QUE EN BANK9/ACCT-BALANCE -
004312*>  DEFENSA CONTRA REGISTROS MIGRADOS SIN INICIALIZAR.
004320     IF CARD-OUTSTANDING NUMERIC
004330         CONTINUE
004340     ELSE
004341*>  DEFENSA CONTRA CARD-OUTSTANDING NO NUMERICO, VER COMENTARIO
004342*>  DE ARRIBA.
004350         MOVE 0 TO CARD-OUTSTANDING.
004351*>  SALDO PROVISIONAL, SE COMPARA CONTRA EL LIMITE ANTES DE
004352*>  ESCRIBIRLO EN CARD-OUTSTANDING.
004360     COMPUTE W5-NUEVO-SALDO = CARD-OUTSTANDING + LK-IMPORTE.
004370
004371*>  SI EL NUEVO SALDO SUPERA EL LIMITE, EL CARGO SE RECHAZA: NO SE
004372*>  ESCRIBE EL MAESTRO Y SE AVISA A BANK8 COMO RECHAZO.
004380     IF W5-NUEVO-SALDO > CARD-CREDIT-LIMIT
004390         CLOSE TARJETAS
004395*> 09-03-2016 RPZ CODIGO DE CARGO RECHAZADO PARA BANK8 ES 'B',
004396*>                NO 'C'. VER LK-OP-CARGO-RECHAZADO. UZB-0604.
004400         MOVE "B" TO W5-OP8
004410         CALL "BANK8" USING W5-BANK8-PARM
004420         MOVE "1" TO LK-STATUS
004430         MOVE "Credit limit exceeded" TO LK-ERROR-MSG
004440         GOBACK.
004450
004455*>  DENTRO DEL LIMITE: SE ACTUALIZA LA DEUDA Y SE CIERRA EL
004456*>  MAESTRO ANTES DE LLAMAR A BANK8, IGUAL QUE EN EL RECHAZO.
004457*>  DENTRO DEL LIMITE: SE ACTUALIZA LA DEUDA Y SE CIERRA EL
004458*>  MAESTRO ANTES DE LLAMAR A BANK8, IGUAL QUE EN EL RECHAZO.
004460     MOVE W5-NUEVO-SALDO TO CARD-OUTSTANDING.
004470     REWRITE TARJETA-REG.
004480     CLOSE TARJETAS.
004490
004491*>  CODIGO DE ACEPTADO PARA EL ACUMULADOR DE BANK8, SIMETRICO AL
004492*>  "B" DEL RECHAZO POR LIMITE.
004500     MOVE "A" TO W5-OP8.
004510     CALL "BANK8" USING W5-BANK8-PARM.
004520
004530     MOVE CARD-ID TO LK-NEW-CARD-ID.
004540     MOVE CARD-OUTSTANDING TO LK-NEW-OUTSTANDING.
004550     GOBACK.
004560
004570*>--------------------------------------------------------------
004580*> P5-PAGAR-RECIBO - PAGO DE RECIBO: ADEUDA LA CUENTA ORIGEN Y
004590*> REDUCE EL SALDO PENDIENTE, SIN BAJAR DE CERO
004600*>--------------------------------------------------------------
004601*>  PAGO DE RECIBO: ADEUDA LA CUENTA ORIGEN Y REDUCE EL SALDO
004602*>  PENDIENTE, SIN BAJAR DE CERO.
004610 P5-PAGAR-RECIBO.
004615*>  PRIMERO SE COMPRUEBA QUE LA TARJETA EXISTE Y ES DE CREDITO,
004616*>  CERRANDO EL MAESTRO ANTES DE TOCAR LA CUENTA QUE PAGA.
004617*>  PRIMERO SE COMPRUEBA QUE LA TARJETA EXISTE Y ES DE CREDITO,
004618*>  CERRANDO EL MAESTRO ANTES DE TOCAR LA CUENTA QUE PAGA.
004620     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
004630     IF NOT W5-SE-HALLO
004640         CLOSE TARJETAS
004650         MOVE "1" TO LK-STATUS
004660         MOVE "Tarjeta no encontrada" TO LK-ERROR-MSG
004670         GOBACK.
004680     IF NOT CARD-ES-CREDITO
004690         CLOSE TARJETAS
004700         MOVE "1" TO LK-STATUS
004710         MOVE "Solo las tarjetas de credito aceptan pagos"
004720             TO LK-ERROR-MSG
004730         GOBACK.
004731*>  SE CIERRA ANTES DE TOCAR LA CUENTA PARA NO MANTENER DOS
004732*>  MAESTROS ABIERTOS A LA VEZ MAS TIEMPO DEL NECESARIO.
004740     CLOSE TARJETAS.
004750
004751*>  ADEUDA LA CUENTA QUE PAGA EL RECIBO; SI NO HAY SALDO O LA
004752*>  CUENTA NO ES DEL TITULAR, W5-SE-HALLO VUELVE A "N".
004760     PERFORM P5-DEBITAR-CUENTA-ORIGEN THRU
004770         P5-DEBITAR-CUENTA-ORIGEN-EXIT.
004771*>  SI EL DEBITO FALLA (SIN SALDO O CUENTA AJENA), SE ABANDONA SIN
004772*>  TOCAR LA DEUDA DE LA TARJETA.
004780     IF NOT W5-SE-HALLO
004790         MOVE "1" TO LK-STATUS
004800         MOVE "Saldo insuficiente o cuenta no encontrada"
004810             TO LK-ERROR-MSG
004820         GOBACK.
004830
004835*>  SE VUELVE A LOCALIZAR LA TARJETA PORQUE SE CERRO EL MAESTRO
004836*>  ANTES DE ADEUDAR LA CUENTA; NO SE DEJA ABIERTA DE PROPOSITO
004837*>  POR SI P5-DEBITAR-CUENTA-ORIGEN TARDA (LOCK DE FICHERO).
004840     PERFORM P5-LOCALIZAR-TARJETA THRU P5-LOCALIZAR-TARJETA-EXIT.
004850     IF CARD-OUTSTANDING NOT NUMERIC
004860         MOVE 0 TO CARD-OUTSTANDING.
004865*>  EL RECIBO NUNCA DEJA LA DEUDA POR DEBAJO DE CERO, AUNQUE EL
004866*>  IMPORTE PAGADO SUPERE LO PENDIENTE.
004867*>  EL RECIBO NUNCA DEJA LA DEUDA POR DEBAJO DE CERO, AUNQUE EL
004868*>  IMPORTE PAGADO SUPERE LO PENDIENTE.
004870     SUBTRACT LK-IMPORTE FROM CARD-OUTSTANDING.
004880     IF CARD-OUTSTANDING < 0
004881*>  TOPE INFERIOR A CERO: UN RECIBO MAYOR QUE LA DEUDA DEJA LA
004882*>  DEUDA EN CERO, NUNCA EN NEGATIVO.
004890         MOVE 0 TO CARD-OUTSTANDING.
004900     REWRITE TARJETA-REG.
004910     CLOSE TARJETAS.
004920
004921*>  CODIGO DE PAGO DE RECIBO PARA EL ACUMULADOR DE BANK8, DISTINTO
004922*>  DE LOS CODIGOS DE CARGO ("A"/"B").
004930     MOVE "P" TO W5-OP8.
004940     MOVE LK-IMPORTE TO W5-IMPORTE-RECIBO-8.
004950     CALL "BANK8" USING W5-BANK8-PARM.
004960
004970     MOVE CARD-ID TO LK-NEW-CARD-ID.
004980     MOVE CARD-OUTSTANDING TO LK-NEW-OUTSTANDING.
004990     GOBACK.
005000
005010*>--------------------------------------------------------------
005020*> P5-DEBITAR-CUENTA-ORIGEN - COMPRUEBA TITULARIDAD Y SALDO, Y
005030*> ADEUDA LA CUENTA QUE PAGA EL RECIBO
005040*>--------------------------------------------------------------
005041*>  COMPRUEBA TITULARIDAD Y SALDO, Y ADEUDA LA CUENTA QUE PAGA EL
005042*>  RECIBO.
005050 P5-DEBITAR-CUENTA-ORIGEN.
005055*>  W5-HALLADO SOLO SE PONE A "S" SI LA CUENTA ES DEL TITULAR Y
005056*>  TIENE SALDO SUFICIENTE; SI NO, EL LLAMANTE VE "NO HALLADO" Y
005057*>  LO TRATA COMO UN SOLO MOTIVO DE RECHAZO (MENSAJE GENERICO).
005060     MOVE "N" TO W5-HALLADO.
005070     OPEN I-O CUENTAS.
005080 P5-DCO-BARRIDO.
005081*>  BARRIDO SECUENCIAL DE CUENTAS; SE DETIENE EN LA PRIMERA
005082*>  COINCIDENCIA DE ACCT-ID, IGUAL QUE EN LOS DEMAS BARRIDOS.
005090     READ CUENTAS AT END GO TO P5-DCO-FIN.
005091*>  SE EXIGEN LAS DOS CONDICIONES A LA VEZ (TITULAR Y SALDO
005092*>  SUFICIENTE) DENTRO DEL MISMO IF ANIDADO.
005100     IF ACCT-ID = LK-CUENTA-ORIGEN
005110         IF ACCT-OWNER-ID = LK-OWNER-ID AND
005120             ACCT-BALANCE NOT < LK-IMPORTE
005130             SUBTRACT LK-IMPORTE FROM ACCT-BALANCE
005140             REWRITE CUENTA-REG
005150             MOVE "S" TO W5-HALLADO
005160         END-IF
005170         GO TO P5-DCO-FIN.
005180     GO TO P5-DCO-BARRIDO.
005190 P5-DCO-FIN.
005200     CLOSE CUENTAS.
005210 P5-DEBITAR-CUENTA-ORIGEN-EXIT.
005220     EXIT.
