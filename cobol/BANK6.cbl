000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK6.
000030 AUTHOR. J-M-OYARZUN.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 22-03-1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK6 - MOTOR DE TRANSFERENCIAS (LOTE DIARIO)
000100*>
000110*> LEE EL LOTE DE SOLICITUDES DE TRANSFERENCIA DEL DIA
000120*> (SOLICITUDES-TRANSFERENCIA) Y, PARA CADA UNA:
000130*>   - TIPO IMPS: LIQUIDACION INMEDIATA (ADEUDO + ABONO)
000140*>   - TIPO NEFT: QUEDA PENDIENTE DE LIQUIDACION POSTERIOR
000150*> ES INVOCADO POR BANK1 UNA VEZ AL DIA: CALL "BANK6" USING
000160*> BANK6-TOTALES. DEVUELVE LOS ACUMULADOS PARA EL INFORME.
000170*>--------------------------------------------------------------
000180*> HISTORIAL DE MODIFICACIONES
000190*> 22-03-1989 JMO  PRIMERA VERSION. VALIDACION DE ORDEN DE
000200*>                 TRANSFERENCIA Y CUENTA DESTINO (CAJERO).
000210*> 02-09-1991 JMO  SE RECICLA COMO MOTOR DE LOTE: LEE EL FICHERO
000220*>                 DE SOLICITUDES EN VEZ DE PANTALLA.
000230*> 14-05-1993 APR  SEPARACION IMPS/NEFT. NEFT NO ADEUDA EN EL
000240*>                 MOMENTO DE LA SOLICITUD.
000250*> 23-11-1998 RPZ  REVISION MILENIO: REFERENCIA DE TRANSACCION A
000260*>                 FECHA DE 8 DIGITOS. TICKET UZB-0099.
000270*> 30-08-2002 MGC  LIMITE MAXIMO POR TRANSFERENCIA (1.000.000,00)
000280*>                 Y DECLARACION DEL LIMITE DIARIO. UZB-0211.
000290*>                 (EL LIMITE DIARIO QUEDA DECLARADO, SIN
000300*>                 COMPROBACION EN CODIGO - PENDIENTE FASE 2).
000310*> 17-04-2009 MGC  FICHERO DE TRANSACCIONES FALLIDAS SEPARADO
000320*>                 DEL DIARIO DE TRANSACCIONES. UZB-0447.
000322*> 04-08-2019 RPZ  LAS SOLICITUDES RECHAZADAS POR CUENTA NO
000324*>                 HALLADA, TITULARIDAD O IMPORTE INVALIDO NO
000326*>                 QUEDABAN EN NINGUN FICHERO. AHORA GENERAN SU
000327*>                 PROPIA REFERENCIA Y SE GRABAN EN
000328*>                 TRANSACC-FALLIDAS, IGUAL QUE EL SALDO
000329*>                 INSUFICIENTE. UZB-0658.
000330*> 08-03-2021 MGC  REVISION: SE COMPRUEBA QUE LOS MOTIVOS DE RECHAZO
000340*>                 REGISTRADOS EN TRANSACC-FALLIDAS DESDE EL TICKET
000341*>                 UZB-0658 SIGUEN EN INGLES TAL COMO LOS CONSUME EL
000342*>                 CANAL; NO SE TOCA CODIGO. UZB-0658.
000343*>--------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000400
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT CUENTAS ASSIGN TO DISK
000440     ORGANIZATION IS SEQUENTIAL
000450     ACCESS MODE IS SEQUENTIAL
000460     FILE STATUS IS FS-CUENTAS.
000470
000480     SELECT SOLIC-TRANSF ASSIGN TO DISK
000490     ORGANIZATION IS SEQUENTIAL
000500     ACCESS MODE IS SEQUENTIAL
000510     FILE STATUS IS FS-SOLIC.
000520
000530     SELECT TRANSACCIONES ASSIGN TO DISK
000540     ORGANIZATION IS SEQUENTIAL
000550     ACCESS MODE IS SEQUENTIAL
000560     FILE STATUS IS FS-TRANSACC.
000570
000580     SELECT TRANSACC-FALLIDAS ASSIGN TO DISK
000590     ORGANIZATION IS SEQUENTIAL
000600     ACCESS MODE IS SEQUENTIAL
000610     FILE STATUS IS FS-FALLIDAS.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650*>--------------------------------------------------------------
000660 FD  CUENTAS
000670     LABEL RECORD STANDARD
000680     VALUE OF FILE-ID IS "cuentas.ubd".
000690 01  CUENTA-REG.
000691*>  CLAVE UNICA DEL MAESTRO. BANK6 SOLO LA USA PARA LOCALIZAR LA
000692*>  CUENTA ORIGEN Y, SI PROCEDE, LA CUENTA DESTINO (TRANSFERENCIA
000693*>  INTERNA): NUNCA LA ASIGNA, ESO ES COSA DE BANK2.
000700     02  ACCT-ID                PIC 9(08).
000701*>  NUMERO DE CUENTA VISIBLE AL CLIENTE. BANK6 NO LO TOCA, SOLO LO
000702*>  TRANSPORTA COMO PARTE DEL REGISTRO LEIDO DEL MAESTRO.
000703*>  NUMERO VISIBLE DE LA CUENTA ORIGEN; SE LEE AL BARRER EL MAESTRO
000704*>  PERO BANK6 NUNCA LO USA PARA COMPARAR, SOLO ACCT-ID SIRVE DE CLAVE.
000710     02  ACCT-NUMBER             PIC X(20).
000711*>  DNI/COD. CLIENTE TITULAR. SIRVE PARA COMPROBAR QUE QUIEN PIDE
000712*>  LA TRANSFERENCIA (TRQ-USER-ID) ES REALMENTE EL TITULAR DE LA
000713*>  CUENTA ORIGEN ANTES DE MOVER UN SOLO CENTIMO (VER P6-PROCESAR-
000714*>  SOLICITUD).
000720     02  ACCT-OWNER-ID           PIC 9(08).
000721*>  "SB"/"CA" - NO CONDICIONA NADA EN BANK6, SOLO EN BANK2 AL ABRIR.
000722*>  CLAVE DE PRODUCTO, NO DE TRANSFERENCIA - BANK6 NO DISTINGUE SB/CA
000723*>  AL MOVER DINERO, SOLO BANK2 LA MIRA AL ABRIR LA CUENTA.
000730     02  ACCT-TYPE               PIC X(02).
000731*>  NO SE COMPRUEBA EN NINGUN PARRAFO DE BANK6 - UNA CUENTA BLOQUEADA
000732*>  POR BANK2 PUEDE SEGUIR RECIBIENDO/ORIGINANDO TRANSFERENCIAS AQUI.
000740     02  ACCT-STATUS             PIC X(01).
000741*>  SALDO DISPONIBLE. SE COMPRUEBA NUMERIC ANTES DE COMPARAR PORQUE
000742*>  ALGUNOS REGISTROS ANTIGUOS DEL MAESTRO LLEGARON CON EL CAMPO
000743*>  EN BLANCO (MIGRACION DE 1998, VER UZB-0455 EN BANK2).
000750     02  ACCT-BALANCE            PIC S9(16)V99.
000751*>  FECHA DE ALTA DE LA CUENTA; SE LEE Y SE REESCRIBE SIN TOCAR EN
000752*>  CADA REWRITE DE P6-DEBITAR-ORIGEN/P6-ACREDITAR-DESTINO.
000760     02  ACCT-OPENED-DATE        PIC 9(08).
000761*>  RELLENO HASTA COMPLETAR LOS 63 BYTES DEL REGISTRO DE CUENTAS.
000770     02  FILLER                  PIC X(01).
000780*>--------------------------------------------------------------
000790*> LOTE DE SOLICITUDES DE TRANSFERENCIA (ENTRADA) - 153 BYTES
000800*>--------------------------------------------------------------
000810 FD  SOLIC-TRANSF
000820     LABEL RECORD STANDARD
000830     VALUE OF FILE-ID IS "solictransf.ubd".
000840 01  SOLIC-TRANSF-REG.
000850     02  TRQ-TYPE                PIC X(04).
000851*>  "IMPS" = LIQUIDACION INMEDIATA, ADEUDA Y ABONA EN EL MISMO
000852*>  BARRIDO. CUALQUIER OTRO VALOR (EN LA PRACTICA, "NEFT") SE TRATA
000853*>  COMO DIFERIDO: QUEDA PENDING SIN TOCAR SALDOS (UZB-0099).
000854*>  DNI/COD. CLIENTE QUE PIDE LA TRANSFERENCIA, TOMADO DE LA SESION
000855*>  DEL CANAL; SE COMPARA CONTRA ACCT-OWNER-ID PARA CONFIRMAR
000856*>  TITULARIDAD ANTES DE MOVER NADA.
000860     02  TRQ-USER-ID              PIC 9(08).
000870     02  TRQ-FROM-ACCT-ID         PIC 9(08).
000871*>  SOLO RELLENO SI EL DESTINO ES UNA CUENTA DE LA PROPIA CASA; EN
000872*>  TRANSFERENCIAS A OTRO BANCO (IFSC AJENO) VIENE A CERO Y P6-
000873*>  PROCESAR-IMPS NO INTENTA ABONAR EN NINGUN LADO.
000880     02  TRQ-TO-ACCT-ID           PIC 9(08).
000881*>  NOMBRE DEL BENEFICIARIO TAL CUAL LO TECLEO EL CLIENTE EN EL
000882*>  CANAL; SE COPIA AL DIARIO SIN VALIDAR CONTRA EL MAESTRO.
000890     02  TRQ-BENEF-NAME           PIC X(30).
000891*>  NUMERO DE CUENTA DEL BENEFICIARIO EN FORMATO VISIBLE; DISTINTO DE
000892*>  TRQ-TO-ACCT-ID, QUE ES EL ID INTERNO SOLO PARA DESTINO EN CASA.
000900     02  TRQ-BENEF-ACCT-NUM       PIC X(20).
000901*>  CODIGO DE SUCURSAL DESTINO; SOLO SIRVE PARA EL EXTRACTO DEL
000902*>  CLIENTE, BANK6 NO LO USA PARA DECIDIR NADA.
000910     02  TRQ-BENEF-IFSC           PIC X(11).
000911*>  IMPORTE SOLICITADO; SE COMPARA CONTRA LOS LIMITES DE LA LINEA
000912*>  1530 Y CONTRA ACCT-BALANCE EN P6-PROCESAR-IMPS.
000920     02  TRQ-AMOUNT               PIC S9(16)V99.
000930     02  TRQ-NARRATION            PIC X(40).
000931*>  RELLENO HASTA LOS 153 BYTES DECLARADOS EN EL COMENTARIO DE ARRIBA
000932*>  DEL FD.
000940     02  FILLER                   PIC X(06).
000950*>--------------------------------------------------------------
000960 FD  TRANSACCIONES
000970     LABEL RECORD STANDARD
000980     VALUE OF FILE-ID IS "transacciones.ubd".
000990 01  TRANSACCION-REG.
001000     02  TXN-REFERENCE            PIC X(24).
001001*>  TIPO-AAAAMMDD-NNNNNNNN (VER P6-GENERAR-REFERENCIA). UNICA
001002*>  DENTRO DEL LOTE PORQUE EL CONTADOR W6-SEQ-CONTADOR NO SE
001003*>  REINICIA ENTRE SOLICITUDES (UZB-0099).
001004*>  COPIA DE TRQ-TYPE; OCHO BYTES EN VEZ DE CUATRO PORQUE EL DIARIO
001005*>  ES COMPARTIDO CON OTROS TIPOS DE MOVIMIENTO DE ORIGEN DISTINTO
001006*>  A LAS TRANSFERENCIAS.
001010     02  TXN-TYPE                 PIC X(08).
001011*>  "PENDING" AL ESCRIBIRSE (P6-ESCRIBIR-PENDIENTE), Y SE REESCRIBE
001012*>  A "SUCCESS" O "FAILED" ANTES DE QUE BANK6 TERMINE CON ESA
001013*>  SOLICITUD - NUNCA QUEDA "PENDING" EN EL DIARIO SALVO UN NEFT.
001020     02  TXN-STATUS               PIC X(08).
001021*>  COPIA DIRECTA DE TRQ-FROM-ACCT-ID, SIN VALIDAR DE NUEVO - LA
001022*>  VALIDACION YA SE HIZO ANTES DE LLEGAR A P6-ESCRIBIR-PENDIENTE.
001030     02  TXN-FROM-ACCT-ID         PIC 9(08).
001031*>  CERO SI LA TRANSFERENCIA SALE DE LA CASA; MISMA CONVENCION QUE
001032*>  TRQ-TO-ACCT-ID EN LA SOLICITUD DE ORIGEN.
001040     02  TXN-TO-ACCT-ID           PIC 9(08).
001041*>  COPIA LITERAL DE TRQ-BENEF-NAME PARA QUE EL DIARIO SEA AUTOSUFICIENTE
001042*>  SIN TENER QUE VOLVER A LEER EL FICHERO DE SOLICITUDES YA CERRADO.
001050     02  TXN-BENEF-NAME           PIC X(30).
001051*>  COPIA DE TRQ-BENEF-ACCT-NUM.
001060     02  TXN-BENEF-ACCT-NUM       PIC X(20).
001061*>  COPIA DE TRQ-BENEF-IFSC.
001070     02  TXN-BENEF-IFSC           PIC X(11).
001071*>  COPIA DE TRQ-AMOUNT; ES LA QUE LEE BANK1 AL ACUMULAR LOS TOTALES
001072*>  DEL INFORME, NO EL CAMPO DE LA SOLICITUD YA CERRADA.
001080     02  TXN-AMOUNT               PIC S9(16)V99.
001081*>  CONCEPTO LIBRE TECLEADO POR EL CLIENTE; NO SE VALIDA NI SE USA
001082*>  EN NINGUN CALCULO.
001090     02  TXN-NARRATION            PIC X(40).
001091*>  MOMENTO DE GRABAR EL "PENDING", NO DE TERMINAR LA LIQUIDACION -
001092*>  ESO ES TXN-PROCESSED-TS.
001100     02  TXN-CREATED-TS           PIC 9(14).
001101*>  AAAAMMDDHHMMSS EN EL MOMENTO DE LEER LA SOLICITUD, NO EN EL DE
001102*>  ABRIR EL FICHERO: CADA SOLICITUD TIENE SU PROPIA MARCA.
001110     02  TXN-PROCESSED-TS         PIC 9(14).
001111*>  A CERO MIENTRAS LA TRANSACCION SIGA "PENDING" (NEFT). SE
001112*>  RELLENA EN EL REWRITE QUE LA DEJA EN "SUCCESS" O "FAILED".
001113*>  RELLENO HASTA LOS BYTES DECLARADOS DEL REGISTRO DE TRANSACCIONES.
001120     02  FILLER                   PIC X(12).
001130*>--------------------------------------------------------------
001140*> DIARIO DE TRANSACCIONES FALLIDAS - 98 BYTES (SIN FILLER:
001150*> LA SUMA DE CAMPOS AGOTA EXACTAMENTE LA LONGITUD DEL REGISTRO)
001160*>--------------------------------------------------------------
001170 FD  TRANSACC-FALLIDAS
001180     LABEL RECORD STANDARD
001190     VALUE OF FILE-ID IS "transaccfallidas.ubd".
001200 01  FALLIDA-REG.
001201*>  MISMO FORMATO TIPO-AAAAMMDD-NNNNNNNN QUE TXN-REFERENCE.
001210     02  FTX-REFERENCE            PIC X(24).
001211*>  LA MISMA REFERENCIA QUE HABRIA LLEVADO LA TRANSACCION DE HABER
001212*>  TENIDO EXITO (P6-GENERAR-REFERENCIA SE LLAMA IGUAL PARA UN
001213*>  RECHAZO EN VALIDACION QUE PARA UN SALDO INSUFICIENTE).
001220     02  FTX-REASON               PIC X(60).
001221*>  TEXTO LIBRE EN INGLES (ASI LO CONSUME EL CANAL) - VER LAS
001222*>  CONSTANTES MOVIDAS DESDE P6-PROCESAR-SOLICITUD Y
001223*>  P6-MARCAR-FALLIDA.
001230     02  FTX-OCCURRED-TS          PIC 9(14).
001240
001250 WORKING-STORAGE SECTION.
001270 77  FS-CUENTAS                  PIC X(02).
001271*>  "10" AL AGOTAR EL LOTE DE SOLICITUDES - ES LA CONDICION DE CORTE
001272*>  DEL PERFORM...UNTIL EN P6-INICIO.
001280 77  FS-SOLIC                    PIC X(02).
001281*>  SE MIRA EXPLICITAMENTE TRAS EL PRIMER OPEN I-O PARA DETECTAR EL
001282*>  "35" (FICHERO INEXISTENTE) Y CREARLO VACIO - UNICO FILE STATUS
001283*>  DE LOS CUATRO QUE SI SE CONSULTA EN UN IF.
001290 77  FS-TRANSACC                 PIC X(02).
001291*>  MISMO TRATAMIENTO DE "35" QUE FS-TRANSACC, PERO SOLO AL ABRIR EN
001292*>  EXTEND - NO HAY REWRITE SOBRE ESTE FICHERO, SOLO WRITE.
001300 77  FS-FALLIDAS                 PIC X(02).
001310
001311*>  UNA SOLA CAPTURA DE FECHA/HORA AL ARRANCAR EL LOTE, VISTA DE
001312*>  TRES FORMAS SEGUN LA NECESIDAD DEL MOMENTO: 14 DIGITOS PARA
001313*>  SELLAR EL DIARIO, AAAAMMDD+HHMMSS PARA LA REFERENCIA, Y
001314*>  AAAA/MM/DD SUELTOS SI ALGUN DIA HICIERA FALTA DESGLOSARLA.
001315*>  GRUPO UNICO DE FECHA/HORA CAPTURADO EN P6-INICIO Y REUTILIZADO
001316*>  EN TODO EL LOTE VIA LAS DOS REDEFINES DE ABAJO.
001320 01  W6-FECHA-HORA.
001321*>  AAAAMMDD DE HOY, TOMADA UNA SOLA VEZ AL ARRANCAR EL LOTE.
001330     02  W6-FECHA-AAAAMMDD       PIC 9(08).
001340     02  W6-HORA-HHMMSSCC        PIC 9(08).
001350 01  W6-TIMESTAMP-14 REDEFINES W6-FECHA-HORA.
001351*>  PRIMERA MITAD DEL TIMESTAMP DE 14, COMPARTE BYTES CON
001352*>  W6-FECHA-AAAAMMDD POR LA REDEFINES.
001360     02  W6-TS-FECHA             PIC 9(08).
001370     02  W6-TS-HORA              PIC 9(06).
001380     02  FILLER                  PIC 9(02).
001385 01  W6-FECHA-DESC REDEFINES W6-FECHA-HORA.
001386     02  W6-FD-ANO          COMP  PIC 9(04).
001387     02  W6-FD-MES          COMP  PIC 9(02).
001388     02  W6-FD-DIA          COMP  PIC 9(02).
001389     02  FILLER                   PIC 9(08).
001390
001391*>  CONTADOR DE SOLICITUDES PROCESADAS EN EL LOTE; NO SE REINICIA
001392*>  ENTRE SOLICITUDES, LO QUE GARANTIZA REFERENCIA UNICA (UZB-0099).
001393*>  VALUE 0 SOLO SE APLICA UNA VEZ, AL CARGAR EL PROGRAMA; SI BANK1
001394*>  LLAMARA DOS VECES EN LA MISMA EJECUCION EL CONTADOR NO SE
001395*>  REINICIARIA (NO OCURRE EN PRODUCCION: UN LOTE POR EJECUCION).
001400 77  W6-SEQ-CONTADOR COMP        PIC 9(08) VALUE 0.
001401*>  INDICADOR DE BARRIDO: SE PONE A "S" SOLO SI P6-LOCALIZAR-ORIGEN
001402*>  ENCUENTRA LA CUENTA; SI LLEGA AL FIN DEL MAESTRO SIN TOCARLO,
001403*>  QUEDA "N" Y LA SOLICITUD SE RECHAZA (UZB-0658).
001410 77  W6-HALLADO                  PIC X(01).
001420     88 W6-CUENTA-HALLADA        VALUE "S".
001421*>  SOLO SE EVALUA EN P6-PROCESAR-IMPS; UN NEFT NO COMPRUEBA SALDO
001422*>  EN ESTE MOMENTO PORQUE NO ADEUDA HASTA SU LIQUIDACION POSTERIOR.
001430 77  W6-SALDO-SUFICIENTE         PIC X(01).
001431*>  CONDICION DE NOMBRE SOBRE W6-SALDO-SUFICIENTE, PARALELA A
001432*>  W6-CUENTA-HALLADA PERO PARA EL SALDO EN VEZ DE LA EXISTENCIA.
001440     88 W6-HAY-SALDO             VALUE "S".
001445*> 04-08-2019 RPZ  MOTIVO DEL RECHAZO EN VALIDACION, PARA QUE LA
001446*>                 SOLICITUD RECHAZADA TAMBIEN QUEDE AUDITADA EN
001447*>                 TRANSACC-FALLIDAS. UZB-0658.
001448 77  W6-MOTIVO-FALLO             PIC X(60).
001450
001451*>  LAYOUT DE LA REFERENCIA TAL COMO SE ESCRIBE EN EL DIARIO; LOS DOS
001452*>  FILLER CON VALUE "-" SON LOS SEPARADORES FIJOS DEL FORMATO.
001460 01  W6-REFERENCIA-EDIT.
001461*>  TRQ-TYPE TAL CUAL VIENE EN LA SOLICITUD ("IMPS" O "NEFT"), SIN
001462*>  RELLENAR NI RECORTAR - EL CANAL SIEMPRE MANDA EXACTAMENTE 4.
001463*>  TOMADO DE TRQ-TYPE SIN RECORTAR NI RELLENAR: SIEMPRE 4 CARACTERES
001464*>  ("IMPS" O "NEFT"), ASI LA REFERENCIA QUEDA CON LONGITUD FIJA.
001470     02  W6-RF-TIPO               PIC X(04).
001480     02  FILLER                   PIC X(01) VALUE "-".
001481*>  FECHA DEL LOTE, NO DE LA SOLICITUD INDIVIDUAL - TODAS LAS
001482*>  REFERENCIAS DEL MISMO LOTE COMPARTEN ESTA PARTE.
001490     02  W6-RF-FECHA              PIC 9(08).
001500     02  FILLER                   PIC X(01) VALUE "-".
001501*>  W6-SEQ-CONTADOR EN EL MOMENTO DE GENERAR LA REFERENCIA; COMO NO
001502*>  SE REINICIA ENTRE SOLICITUDES, GARANTIZA UNICIDAD DENTRO DEL LOTE.
001510     02  W6-RF-SECUENCIA          PIC 9(08).
001511*>  VISTA ALTERNATIVA DE 22 BYTES, SIN SEPARAR EN TIPO/FECHA/SECUENCIA;
001512*>  NO SE USA TODAVIA PERO QUEDA DISPONIBLE PARA UNA FUTURA BUSQUEDA
001513*>  POR REFERENCIA COMPLETA.
001515 01  W6-REFERENCIA-CRUDA REDEFINES W6-REFERENCIA-EDIT.
001516     02  FILLER                   PIC X(22).
001520
001530*> LIMITES DE NEGOCIO (DECLARADOS - VER UZB-0211)
001540 77  W6-LIMITE-UNITARIO          PIC S9(16)V99 VALUE 1000000.00.
001550 77  W6-LIMITE-DIARIO            PIC S9(16)V99 VALUE 2000000.00.
001560
001570*> ACUMULADOS DEL LOTE (SE DEVUELVEN A BANK1)
001571*>  ACUMULADOS DE TODO EL LOTE; SE COPIAN UNO A UNO A BANK6-TOTALES
001572*>  JUSTO ANTES DEL GOBACK EN P6-INICIO.
001580 01  W6-TOTALES-LOCAL.
001581*>  SOLICITUDES LEIDAS DEL FICHERO DE ENTRADA, HAYAN TENIDO EXITO
001582*>  O NO; ES EL DENOMINADOR QUE BANK1 IMPRIME EN EL INFORME.
001583*>  SE INCREMENTA EN CUANTO P6-PROCESAR-SOLICITUD LEE UN REGISTRO,
001584*>  ANTES DE CUALQUIER VALIDACION - CUENTA TODO LO LEIDO, NO SOLO LO
001585*>  ACEPTADO.
001590     02  W6-LEIDAS          COMP PIC 9(08) VALUE 0.
001591*>  SOLO SE INCREMENTA AL FINAL DE P6-PROCESAR-IMPS, TRAS EL REWRITE
001592*>  A "SUCCESS" - UN IMPS CON SALDO INSUFICIENTE NO CUENTA AQUI.
001600     02  W6-IMPS-OK         COMP PIC 9(08) VALUE 0.
001601*>  SUMA DE TRQ-AMOUNT DE LOS IMPS LIQUIDADOS; ES EL IMPORTE QUE
001602*>  BANK1 IMPRIME COMO "TRANSFERIDO INMEDIATO" EN EL INFORME.
001610     02  W6-IMPS-OK-IMPORTE      PIC S9(16)V99 VALUE 0.
001611*>  CUENTA TODOS LOS NEFT ACEPTADOS EN VALIDACION, INDEPENDIENTEMENTE
001612*>  DE SI LLEGARAN A LIQUIDARSE - ESO LO DECIDE OTRO PROCESO.
001620     02  W6-NEFT-PEND       COMP PIC 9(08) VALUE 0.
001621*>  SUMA DE TRQ-AMOUNT DE LOS NEFT ACEPTADOS.
001630     02  W6-NEFT-PEND-IMPORTE    PIC S9(16)V99 VALUE 0.
001631*>  INCLUYE TANTO LOS RECHAZOS EN VALIDACION (CUENTA NO HALLADA,
001632*>  TITULARIDAD, IMPORTE INVALIDO) COMO LOS IMPS CON SALDO
001633*>  INSUFICIENTE; TODOS QUEDAN EN TRANSACC-FALLIDAS (UZB-0658).
001634*>  INCLUYE TANTO LOS RECHAZOS DE VALIDACION COMO LOS IMPS SIN SALDO
001635*>  (VER EL COMENTARIO DE ARRIBA EN EL GRUPO W6-TOTALES-LOCAL).
001640     02  W6-FALLOS          COMP PIC 9(08) VALUE 0.
001650
001660 LINKAGE SECTION.
001670 01  BANK6-TOTALES.
001671*>  GRUPO DE SALIDA QUE BANK1 PASA POR REFERENCIA EN EL CALL
001672*>  "BANK6"; BANK6 SOLO ESCRIBE EN EL, NUNCA LO LEE.
001680     02  LK6-LEIDAS         COMP PIC 9(08).
001690     02  LK6-IMPS-OK        COMP PIC 9(08).
001700     02  LK6-IMPS-OK-IMPORTE     PIC S9(16)V99.
001710     02  LK6-NEFT-PEND      COMP PIC 9(08).
001720     02  LK6-NEFT-PEND-IMPORTE   PIC S9(16)V99.
001730     02  LK6-FALLOS         COMP PIC 9(08).
001740
001750 PROCEDURE DIVISION USING BANK6-TOTALES.
001760 P6-INICIO.
001761*>  MISMO FORMATO DE 4 DIGITOS DE ANO QUE ADOPTARON TODOS LOS
001762*>  PROGRAMAS DEL MODULO TRAS LA REVISION MILENIO DE 1998 (UZB-0099).
001770     ACCEPT W6-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
001771*>  SE CAPTURA UNA SOLA VEZ PARA TODO EL LOTE; TODAS LAS
001772*>  TRANSACCIONES DEL MISMO LOTE COMPARTEN LA MISMA HORA DE CREACION.
001780     ACCEPT W6-HORA-HHMMSSCC FROM TIME.
001790
001791*>  SOLO LECTURA: EL FICHERO DE SOLICITUDES NO SE REESCRIBE NI SE
001792*>  MARCA COMO PROCESADO, SE ASUME CONSUMIDO UNA VEZ AL LLEGAR A "10".
001800     OPEN INPUT SOLIC-TRANSF.
001801*>  SE ABRE I-O (NO EXTEND): CADA TRANSACCION SE ESCRIBE PENDING
001802*>  Y SE REESCRIBE DE INMEDIATO CON SU ESTADO FINAL - EL REWRITE
001803*>  ES VALIDO TRAS EL WRITE DEL MISMO REGISTRO, SIN OTRA E/S DE
001804*>  POR MEDIO (UZB-0447). SE POSICIONA AL FINAL DEL DIARIO.
001810     OPEN I-O TRANSACCIONES.
001811     IF FS-TRANSACC = "35"
001812         OPEN OUTPUT TRANSACCIONES
001813         CLOSE TRANSACCIONES
001814         OPEN I-O TRANSACCIONES.
001815     MOVE "00" TO FS-TRANSACC.
001816 P6-POSICIONAR-FINAL-TRANSACC.
001817     READ TRANSACCIONES AT END GO TO P6-POSICIONAR-FIN.
001818     GO TO P6-POSICIONAR-FINAL-TRANSACC.
001819 P6-POSICIONAR-FIN.
001840     OPEN EXTEND TRANSACC-FALLIDAS.
001850     IF FS-FALLIDAS = "35"
001860         OPEN OUTPUT TRANSACC-FALLIDAS.
001870
001880     PERFORM P6-PROCESAR-SOLICITUD THRU P6-PROCESAR-SOLICITUD-EXIT
001890         UNTIL FS-SOLIC = "10".
001900
001910     CLOSE SOLIC-TRANSF.
001920     CLOSE TRANSACCIONES.
001930     CLOSE TRANSACC-FALLIDAS.
001940
001950     MOVE W6-LEIDAS            TO LK6-LEIDAS.
001960     MOVE W6-IMPS-OK           TO LK6-IMPS-OK.
001970     MOVE W6-IMPS-OK-IMPORTE   TO LK6-IMPS-OK-IMPORTE.
001980     MOVE W6-NEFT-PEND         TO LK6-NEFT-PEND.
001990     MOVE W6-NEFT-PEND-IMPORTE TO LK6-NEFT-PEND-IMPORTE.
002000     MOVE W6-FALLOS            TO LK6-FALLOS.
002010     GOBACK.
002020
002030*>--------------------------------------------------------------
002040 P6-PROCESAR-SOLICITUD.
002050     READ SOLIC-TRANSF AT END GO TO P6-PROCESAR-SOLICITUD-EXIT.
002060     ADD 1 TO W6-LEIDAS.
002070     ADD 1 TO W6-SEQ-CONTADOR.
002080
002081*>  ORDEN DE VALIDACION FIJO: PRIMERO QUE LA CUENTA EXISTA, LUEGO
002082*>  LA TITULARIDAD, LUEGO EL IMPORTE. CUALQUIER FALLO SALTA DIRECTO
002083*>  A P6-FALLO-VALIDACION SIN COMPROBAR LO QUE QUEDA (UZB-0658).
002090     PERFORM P6-LOCALIZAR-ORIGEN THRU P6-LOCALIZAR-ORIGEN-EXIT.
002100     IF NOT W6-CUENTA-HALLADA
002105         MOVE "Source account not found" TO W6-MOTIVO-FALLO
002110         GO TO P6-FALLO-VALIDACION.
002120     IF ACCT-OWNER-ID NOT = TRQ-USER-ID
002125         MOVE "Source account not owned by requesting user"
002126             TO W6-MOTIVO-FALLO
002130         GO TO P6-FALLO-VALIDACION.
002140
002141*>  LIMITE DIARIO (W6-LIMITE-DIARIO) DECLARADO MAS ABAJO PERO NO
002142*>  COMPROBADO AQUI TODAVIA - QUEDA PENDIENTE DE LA FASE 2 DE
002143*>  UZB-0211, QUE NUNCA LLEGO A ENTRAR EN PRODUCCION.
002150     IF TRQ-AMOUNT NOT > 0
002155         MOVE "Transfer amount must be greater than zero"
002156             TO W6-MOTIVO-FALLO
002160         GO TO P6-FALLO-VALIDACION.
002170     IF TRQ-AMOUNT > W6-LIMITE-UNITARIO
002175         MOVE "Transfer amount exceeds per-transfer limit"
002176             TO W6-MOTIVO-FALLO
002180         GO TO P6-FALLO-VALIDACION.
002190
002191*>  A PARTIR DE AQUI LA SOLICITUD HA PASADO LA VALIDACION Y VA A
002192*>  DEJAR RASTRO SI O SI: SE GENERA REFERENCIA Y SE GRABA "PENDING"
002193*>  ANTES DE SABER SI LIQUIDARA O NO (VER P6-ESCRIBIR-PENDIENTE).
002194*>  REFERENCIA DEL CAMINO FELIZ; LA OTRA LLAMADA ESTA EN
002195*>  P6-FALLO-VALIDACION (VER COMENTARIO EN ESE PARRAFO).
002200     PERFORM P6-GENERAR-REFERENCIA THRU P6-GENERAR-REFERENCIA-EXIT.
002210     PERFORM P6-ESCRIBIR-PENDIENTE THRU P6-ESCRIBIR-PENDIENTE-EXIT.
002220
002230     IF TRQ-TYPE = "IMPS"
002231*>  DESPACHO SEGUN TRQ-TYPE; SOLO HAY DOS CAMINOS POSIBLES Y AMBOS
002232*>  DEJAN LA TRANSACCION EN SUCCESS, FAILED O PENDING ANTES DE SALIR.
002240         PERFORM P6-PROCESAR-IMPS THRU P6-PROCESAR-IMPS-EXIT
002250     ELSE
002260         PERFORM P6-PROCESAR-NEFT THRU P6-PROCESAR-NEFT-EXIT.
002270
002272     GO TO P6-PROCESAR-SOLICITUD-EXIT.
002274
002276*> 04-08-2019 RPZ  LAS SOLICITUDES RECHAZADAS EN VALIDACION NO
002277*>                 DEJABAN RASTRO ALGUNO (NI TRANSACCION NI
002278*>                 FALLIDA): SE PERDIAN DEL TODO DEL LIBRO DE
002279*>                 AUDITORIA DEL LOTE. AHORA GENERAN SU PROPIA
002280*>                 REFERENCIA Y QUEDAN REGISTRADAS EN
002281*>                 TRANSACC-FALLIDAS IGUAL QUE UN FALLO DE SALDO.
002282*>                 UZB-0658.
002283 P6-FALLO-VALIDACION.
002284     PERFORM P6-GENERAR-REFERENCIA THRU P6-GENERAR-REFERENCIA-EXIT.
002285     MOVE W6-REFERENCIA-EDIT TO FTX-REFERENCE.
002286     MOVE W6-MOTIVO-FALLO TO FTX-REASON.
002287     MOVE W6-TIMESTAMP-14 TO FTX-OCCURRED-TS.
002288     WRITE FALLIDA-REG.
002289     ADD 1 TO W6-FALLOS.
002290 P6-PROCESAR-SOLICITUD-EXIT.
002291     EXIT.
002300
002310*>--------------------------------------------------------------
002320*> P6-LOCALIZAR-ORIGEN - BUSCA LA CUENTA ORIGEN EN EL MAESTRO
002330*>--------------------------------------------------------------
002340 P6-LOCALIZAR-ORIGEN.
002341*>  BARRIDO COMPLETO DEL MAESTRO EN MODO INPUT: BANK6 NO MODIFICA
002342*>  NADA AQUI, SOLO COMPRUEBA EXISTENCIA Y SE QUEDA CON EL REGISTRO
002343*>  EN MEMORIA PARA LAS COMPROBACIONES SIGUIENTES.
002344*>  SE REINICIA A "N" EN CADA LLAMADA, AUNQUE LA SOLICITUD ANTERIOR
002345*>  SI HUBIERA ENCONTRADO CUENTA.
002350     MOVE "N" TO W6-HALLADO.
002360     OPEN INPUT CUENTAS.
002370 P6-LOCALIZAR-ORIGEN-BARRIDO.
002380     READ CUENTAS AT END GO TO P6-LOCALIZAR-ORIGEN-FIN.
002381*>  COMPARACION CONTRA LA CUENTA ORIGEN DE LA SOLICITUD ACTUAL,
002382*>  TODAVIA DISPONIBLE EN LA LINKAGE SECTION.
002390     IF ACCT-ID = TRQ-FROM-ACCT-ID
002400         MOVE "S" TO W6-HALLADO
002410         GO TO P6-LOCALIZAR-ORIGEN-FIN.
002420     GO TO P6-LOCALIZAR-ORIGEN-BARRIDO.
002430 P6-LOCALIZAR-ORIGEN-FIN.
002431*>  CIERRE SIMETRICO DEL OPEN INPUT DE ARRIBA; EL REGISTRO QUEDA EN
002432*>  CUENTA-REG PARA LAS COMPROBACIONES DE TITULARIDAD E IMPORTE.
002440     CLOSE CUENTAS.
002450 P6-LOCALIZAR-ORIGEN-EXIT.
002460     EXIT.
002470
002480*>--------------------------------------------------------------
002490*> P6-GENERAR-REFERENCIA - TIPO-AAAAMMDD-NNNNNNNN
002500*>--------------------------------------------------------------
002510 P6-GENERAR-REFERENCIA.
002511*>  SE LLAMA DOS VECES POR CADA SOLICITUD QUE PROSPERA: UNA VEZ
002512*>  AQUI (CAMINO NORMAL) Y OTRA DESDE P6-FALLO-VALIDACION; AMBAS
002513*>  USAN EL MISMO W6-SEQ-CONTADOR ASI QUE NUNCA COLISIONAN.
002514*>  PRIMER CAMPO DE LA REFERENCIA CON FORMATO TIPO-AAAAMMDD-NNNNNNNN.
002520     MOVE TRQ-TYPE TO W6-RF-TIPO.
002530     MOVE W6-FECHA-AAAAMMDD TO W6-RF-FECHA.
002540     MOVE W6-SEQ-CONTADOR TO W6-RF-SECUENCIA.
002550 P6-GENERAR-REFERENCIA-EXIT.
002560     EXIT.
002570
002580*>--------------------------------------------------------------
002590*> P6-ESCRIBIR-PENDIENTE - GRABA LA TRANSACCION EN ESTADO PENDING
002600*>--------------------------------------------------------------
002610 P6-ESCRIBIR-PENDIENTE.
002611*>  WRITE UNICO DEL LOTE PARA ESTA TRANSACCION; A PARTIR DE AQUI
002612*>  TODO AJUSTE DE ESTADO SE HACE CON REWRITE (P6-PROCESAR-IMPS,
002613*>  P6-MARCAR-FALLIDA), NUNCA CON UN SEGUNDO WRITE (UZB-0447).
002614*>  LA REFERENCIA YA SE GENERO ANTES DE LLAMAR A ESTE PARRAFO (VER
002615*>  P6-PROCESAR-SOLICITUD).
002620     MOVE W6-REFERENCIA-EDIT TO TXN-REFERENCE.
002621*>  COPIA DIRECTA, SIN TRANSFORMAR; TXN-TYPE GUARDA EL MISMO "IMPS"/
002622*>  "NEFT" QUE VINO EN LA SOLICITUD.
002630     MOVE TRQ-TYPE TO TXN-TYPE.
002631*>  ESTADO INICIAL OBLIGATORIO; SE REESCRIBE A SUCCESS O FAILED ANTES
002632*>  DE TERMINAR LA SOLICITUD (VER HISTORIAL, UZB-0447).
002640     MOVE "PENDING" TO TXN-STATUS.
002650     MOVE TRQ-FROM-ACCT-ID TO TXN-FROM-ACCT-ID.
002660     MOVE TRQ-TO-ACCT-ID TO TXN-TO-ACCT-ID.
002670     MOVE TRQ-BENEF-NAME TO TXN-BENEF-NAME.
002680     MOVE TRQ-BENEF-ACCT-NUM TO TXN-BENEF-ACCT-NUM.
002690     MOVE TRQ-BENEF-IFSC TO TXN-BENEF-IFSC.
002700     MOVE TRQ-AMOUNT TO TXN-AMOUNT.
002710     MOVE TRQ-NARRATION TO TXN-NARRATION.
002711*>  SE RECOMPONE EL TIMESTAMP DE 14 DIGITOS A PARTIR DE LAS DOS
002712*>  PARTES CAPTURADAS EN P6-INICIO, VIA LA REDEFINES W6-TIMESTAMP-14.
002720     MOVE W6-FECHA-AAAAMMDD TO W6-TS-FECHA.
002721*>  SOLO SE TOMAN LOS 6 PRIMEROS DIGITOS (HHMMSS); LOS DOS ULTIMOS DE
002722*>  W6-HORA-HHMMSSCC SON CENTESIMAS Y NO ENTRAN EN EL TIMESTAMP DE 14.
002730     MOVE W6-HORA-HHMMSSCC(1:6) TO W6-TS-HORA.
002740     MOVE W6-TIMESTAMP-14 TO TXN-CREATED-TS.
002741*>  A CERO HASTA QUE P6-PROCESAR-IMPS O P6-MARCAR-FALLIDA LO
002742*>  RELLENEN CON LA HORA DE LIQUIDACION (UN NEFT LO DEJA A CERO).
002750     MOVE 0 TO TXN-PROCESSED-TS.
002751*>  UNICO WRITE DEL DIARIO POR SOLICITUD; TODO AJUSTE POSTERIOR DE
002752*>  ESTADO ES UN REWRITE SOBRE ESTE MISMO REGISTRO.
002760     WRITE TRANSACCION-REG.
002770 P6-ESCRIBIR-PENDIENTE-EXIT.
002780     EXIT.
002790
002800*>--------------------------------------------------------------
002810*> P6-PROCESAR-IMPS - LIQUIDACION INMEDIATA
002820*>--------------------------------------------------------------
002830 P6-PROCESAR-IMPS.
002831*>  SE REINICIA ANTES DE COMPROBAR, IGUAL QUE W6-HALLADO EN
002832*>  P6-LOCALIZAR-ORIGEN.
002840     MOVE "N" TO W6-SALDO-SUFICIENTE.
002850     IF ACCT-BALANCE NUMERIC AND ACCT-BALANCE NOT < TRQ-AMOUNT
002860         MOVE "S" TO W6-SALDO-SUFICIENTE.
002870
002880     IF NOT W6-HAY-SALDO
002881*>  SALDO INSUFICIENTE: NI SE ADEUDA NI SE ABONA NADA, SOLO SE
002882*>  REGISTRA EL FALLO Y SE SALE.
002890         PERFORM P6-MARCAR-FALLIDA THRU P6-MARCAR-FALLIDA-EXIT
002900         GO TO P6-PROCESAR-IMPS-EXIT.
002910
002911*>  SALDO SUFICIENTE CONFIRMADO: EL ADEUDO SE HACE SIEMPRE, EL
002912*>  ABONO SOLO SI LA TRANSFERENCIA ES A UNA CUENTA DE LA CASA
002913*>  (TRQ-TO-ACCT-ID DISTINTO DE CERO) - A OTRO BANCO SOLO ADEUDA.
002920     PERFORM P6-DEBITAR-ORIGEN THRU P6-DEBITAR-ORIGEN-EXIT.
002930     IF TRQ-TO-ACCT-ID NOT = 0
002931*>  SOLO SE ABONA CUANDO EL DESTINO ES UNA CUENTA DE LA CASA; EL
002932*>  ADEUDO DE ARRIBA SE HACE SIEMPRE, AUNQUE SEA A OTRO BANCO.
002940         PERFORM P6-ACREDITAR-DESTINO
002950             THRU P6-ACREDITAR-DESTINO-EXIT.
002960
002961*>  SOLO SE LLEGA AQUI TRAS DEBITAR (Y ACREDITAR, SI PROCEDE) CON
002962*>  EXITO; NO HAY CAMINO DE VUELTA ATRAS SI ALGO FALLARA A PARTIR
002963*>  DE ESTE PUNTO.
002970     MOVE "SUCCESS" TO TXN-STATUS.
002980     MOVE W6-TIMESTAMP-14 TO TXN-PROCESSED-TS.
002990     REWRITE TRANSACCION-REG.
003000
003001*>  CONTADOR DE EXITO, SEPARADO DE W6-LEIDAS PARA QUE EL INFORME DE
003002*>  BANK1 PUEDA DISTINGUIR LEIDAS DE LIQUIDADAS.
003010     ADD 1 TO W6-IMPS-OK.
003020     ADD TRQ-AMOUNT TO W6-IMPS-OK-IMPORTE.
003030 P6-PROCESAR-IMPS-EXIT.
003040     EXIT.
003050
003060*>--------------------------------------------------------------
003070*> P6-DEBITAR-ORIGEN / P6-ACREDITAR-DESTINO - REABREN EL MAESTRO
003080*> EN MODO I-O, LOCALIZAN EL REGISTRO Y LO REESCRIBEN.
003090*>--------------------------------------------------------------
003100 P6-DEBITAR-ORIGEN.
003101*>  REABRE EL MAESTRO EN I-O Y LO BARRE DE NUEVO DESDE EL PRINCIPIO
003102*>  PORQUE EL REGISTRO LEIDO EN P6-LOCALIZAR-ORIGEN YA SE PERDIO AL
003103*>  CERRAR EL FICHERO - NO SE GUARDA POSICION ENTRE PARRAFOS.
003110     OPEN I-O CUENTAS.
003120 P6-DEBITAR-ORIGEN-BARRIDO.
003121*>  BARRIDO COMPLETO DESDE EL PRINCIPIO (VER NOTA DEL PARRAFO); NO
003122*>  HAY POSICION GUARDADA DE P6-LOCALIZAR-ORIGEN.
003130     READ CUENTAS AT END GO TO P6-DEBITAR-ORIGEN-FIN.
003140     IF ACCT-ID = TRQ-FROM-ACCT-ID
003141*>  UNICO ADEUDO DEL PROGRAMA; SE HACE SIN VOLVER A COMPROBAR
003142*>  NUMERIC PORQUE P6-PROCESAR-IMPS YA LO EXIGIO PARA LLEGAR AQUI.
003150         SUBTRACT TRQ-AMOUNT FROM ACCT-BALANCE
003151*>  REESCRIBE EL MISMO REGISTRO RECIEN LEIDO, SIN MOVER EL PUNTERO
003152*>  DEL FICHERO.
003160         REWRITE CUENTA-REG
003170         GO TO P6-DEBITAR-ORIGEN-FIN.
003180     GO TO P6-DEBITAR-ORIGEN-BARRIDO.
003190 P6-DEBITAR-ORIGEN-FIN.
003200     CLOSE CUENTAS.
003210 P6-DEBITAR-ORIGEN-EXIT.
003220     EXIT.
003230
003240 P6-ACREDITAR-DESTINO.
003250     OPEN I-O CUENTAS.
003260 P6-ACREDITAR-DESTINO-BARRIDO.
003261*>  SEGUNDO BARRIDO COMPLETO DE CUENTAS EN LA MISMA SOLICITUD; NO SE
003262*>  REUTILIZA EL RECORRIDO DE P6-DEBITAR-ORIGEN PORQUE YA SE CERRO.
003270     READ CUENTAS AT END GO TO P6-ACREDITAR-DESTINO-FIN.
003280     IF ACCT-ID = TRQ-TO-ACCT-ID
003281*>      SE SANEA EL SALDO DESTINO ANTES DE ABONAR POR LA MISMA
003282*>      RAZON QUE EN P6-PROCESAR-IMPS: REGISTROS ANTIGUOS PUEDEN
003283*>      TRAER EL CAMPO EN BLANCO (UZB-0455).
003290         IF ACCT-BALANCE NUMERIC
003300             CONTINUE
003310         ELSE
003320             MOVE 0 TO ACCT-BALANCE
003330         END-IF
003331*>  ABONO; ACCT-BALANCE YA QUEDO SANEADO A CERO SI VENIA EN BLANCO
003332*>  EN EL IF DE ARRIBA.
003340         ADD TRQ-AMOUNT TO ACCT-BALANCE
003350         REWRITE CUENTA-REG
003360         GO TO P6-ACREDITAR-DESTINO-FIN.
003370     GO TO P6-ACREDITAR-DESTINO-BARRIDO.
003380 P6-ACREDITAR-DESTINO-FIN.
003390     CLOSE CUENTAS.
003400 P6-ACREDITAR-DESTINO-EXIT.
003410     EXIT.
003420
003430*>--------------------------------------------------------------
003440*> P6-PROCESAR-NEFT - NO ADEUDA; QUEDA PENDIENTE DE LIQUIDACION
003450*>--------------------------------------------------------------
003460 P6-PROCESAR-NEFT.
003461*>  NO TOCA ACCT-BALANCE EN NINGUN LADO: LA TRANSACCION YA QUEDO
003462*>  ESCRITA "PENDING" EN P6-ESCRIBIR-PENDIENTE Y ASI SE QUEDA - LA
003463*>  LIQUIDACION POSTERIOR ES RESPONSABILIDAD DE OTRO PROCESO.
003464*>  CONTADOR SEPARADO DE W6-IMPS-OK; UN NEFT NUNCA PASA POR
003465*>  P6-PROCESAR-IMPS.
003470     ADD 1 TO W6-NEFT-PEND.
003480     ADD TRQ-AMOUNT TO W6-NEFT-PEND-IMPORTE.
003490 P6-PROCESAR-NEFT-EXIT.
003500     EXIT.
003510
003520*>--------------------------------------------------------------
003530*> P6-MARCAR-FALLIDA - SALDO INSUFICIENTE
003540*>--------------------------------------------------------------
003550 P6-MARCAR-FALLIDA.
003551*>  LA TRANSACCION YA EXISTE EN "PENDING" (P6-ESCRIBIR-PENDIENTE),
003552*>  SE REESCRIBE A "FAILED" Y ADEMAS SE REPLICA EN TRANSACC-
003553*>  FALLIDAS PARA QUE EL MOTIVO QUEDE EN TEXTO LEGIBLE (UZB-0658).
003554*>  UNICO PUNTO DEL PROGRAMA QUE ESCRIBE "FAILED" EN EL DIARIO
003555*>  PRINCIPAL; LOS RECHAZOS DE VALIDACION NUNCA LLEGARON A TENER
003556*>  TRANSACCION ESCRITA (VER P6-FALLO-VALIDACION).
003560     MOVE "FAILED" TO TXN-STATUS.
003570     MOVE W6-TIMESTAMP-14 TO TXN-PROCESSED-TS.
003571*>  REESCRIBE EL MISMO "PENDING" GRABADO EN P6-ESCRIBIR-PENDIENTE.
003580     REWRITE TRANSACCION-REG.
003590
003600     MOVE W6-REFERENCIA-EDIT TO FTX-REFERENCE.
003601*>  UNICO MOTIVO POSIBLE AL LLEGAR DESDE P6-PROCESAR-IMPS; LOS OTROS
003602*>  MOTIVOS (CUENTA, TITULARIDAD, IMPORTE) SE FIJAN EN
003603*>  P6-PROCESAR-SOLICITUD ANTES DE SALTAR A P6-FALLO-VALIDACION.
003610     MOVE "Insufficient balance" TO FTX-REASON.
003620     MOVE W6-TIMESTAMP-14 TO FTX-OCCURRED-TS.
003630     WRITE FALLIDA-REG.
003640
003641*>  MISMO CONTADOR QUE INCREMENTA P6-FALLO-VALIDACION; W6-FALLOS
003642*>  SUMA AMBOS ORIGENES DE RECHAZO.
003650     ADD 1 TO W6-FALLOS.
003660 P6-MARCAR-FALLIDA-EXIT.
003670     EXIT.
