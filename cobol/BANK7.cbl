000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK7.
000030 AUTHOR. A-PEREZ-ROYO.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 30-05-1990.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK7 - ALTA Y CANCELACION DE DEPOSITOS (IMPOSICION FIJA Y
000100*> IMPOSICION PROGRAMADA)
000110*>
000120*> SUBPROGRAMA DE SERVICIO: CALL "BANK7" USING BANK7-PARM.
000130*>   LK-OPERACION = 'F'  ALTA DE IMPOSICION FIJA (FD)
000140*>   LK-OPERACION = 'R'  ALTA DE IMPOSICION PROGRAMADA (RD)
000150*>   LK-OPERACION = 'C'  CANCELACION (FD O RD SEGUN LK-CANCEL-TIPO)
000160*>--------------------------------------------------------------
000170*> HISTORIAL DE MODIFICACIONES
000180*> 30-05-1990 APR  PRIMERA VERSION (ALTA DE ENTRADA EN DOBLE
000190*>                 FICHERO - MOVIMIENTOS + ESPECTACULOS).
000200*> 09-10-1992 APR  SE RECICLA PARA IMPOSICIONES A PLAZO: CALCULO
000210*>                 DE VENCIMIENTO POR INTERES COMPUESTO MENSUAL.
000220*> 23-11-1998 RPZ  REVISION MILENIO: FECHAS DE ALTA Y VENCIMIENTO
000230*>                 A 4 DIGITOS DE ANO. TICKET UZB-0099.
000240*> 04-03-2000 RPZ  IMPOSICION PROGRAMADA (RD): FORMULA DE
000250*>                 ANUALIDAD PARA EL IMPORTE DE VENCIMIENTO.
000260*>                 UZB-0137.
000270*> 19-11-2003 MGC  CANCELACION DE DEPOSITOS ACTIVOS. UZB-0288.
000280*> 12-06-2011 MGC  RENOVACION AUTOMATICA DELEGADA A BANK9; ESTE
000290*>                 PROGRAMA SOLO CREA EL DEPOSITO INICIAL.
000300*>                 UZB-0519.
000301*> 08-02-2016 MGC  REVISADO TRAS INCIDENCIA DE CUENTA LIGADA
000302*>                 INEXISTENTE EN ALTA DE RD; NO HACIA FALTA
000303*>                 CAMBIO DE CODIGO, EL PARRAFO YA VALIDABA BIEN,
000304*>                 SOLO SE ACLARO EL MENSAJE DE ERROR. UZB-0604.
000305*> 21-09-2019 RPZ  REVISION DE COMENTARIOS TRAS AUDITORIA INTERNA
000306*>                 DE CONTROLES; SE DOCUMENTA CON MAS DETALLE EL
000307*>                 CALCULO DE FECHA DE VENCIMIENTO Y LAS DOS
000308*>                 FORMULAS DE INTERES, SIN TOCAR LA LOGICA.
000309*>                 UZB-0658.
000310*>--------------------------------------------------------------
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000380
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000401*>  CUENTAS SOLO SE ABRE PARA COMPROBAR LA CUENTA LIGADA (SI SE
000402*>  APORTA); BANK7 NUNCA AJUSTA SALDOS, ESO LO HACE BANK2/BANK6.
000410     SELECT CUENTAS ASSIGN TO DISK
000411*>  TRES MAESTROS SECUENCIALES, NINGUNO INDEXADO - CUALQUIER
000412*>  BUSQUEDA POR ID IMPLICA LEER EL FICHERO ENTERO (VER LOS BARRIDOS
000413*>  MAS ABAJO).
000420     ORGANIZATION IS SEQUENTIAL
000430     ACCESS MODE IS SEQUENTIAL
000440     FILE STATUS IS FS-CUENTAS.
000450
000460     SELECT DEPOSITOS-FIJOS ASSIGN TO DISK
000470     ORGANIZATION IS SEQUENTIAL
000480     ACCESS MODE IS SEQUENTIAL
000490     FILE STATUS IS FS-DEPFIJO.
000500
000510     SELECT DEPOSITOS-PROGR ASSIGN TO DISK
000520     ORGANIZATION IS SEQUENTIAL
000530     ACCESS MODE IS SEQUENTIAL
000540     FILE STATUS IS FS-DEPPROG.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  CUENTAS
000590     LABEL RECORD STANDARD
000600     VALUE OF FILE-ID IS "cuentas.ubd".
000610 01  CUENTA-REG.
000611*>  COPIA REDUCIDA DEL LAYOUT DE BANK2/BANK6: SOLO SE NECESITAN
000612*>  ESTOS CAMPOS PARA VALIDAR LA CUENTA LIGADA, NO PARA TOCAR SALDO.
000620     02  ACCT-ID                PIC 9(08).
000630     02  ACCT-NUMBER             PIC X(20).
000640     02  ACCT-OWNER-ID           PIC 9(08).
000650     02  ACCT-TYPE               PIC X(02).
000660     02  ACCT-STATUS             PIC X(01).
000670     02  ACCT-BALANCE            PIC S9(16)V99.
000680     02  ACCT-OPENED-DATE        PIC 9(08).
000690     02  FILLER                  PIC X(01).
000700*>--------------------------------------------------------------
000710*> MAESTRO DE IMPOSICIONES FIJAS (FIXED-DEPOSITS) - 94 BYTES
000720*>--------------------------------------------------------------
000730 FD  DEPOSITOS-FIJOS
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID IS "depositosfijos.ubd".
000760 01  DEP-FIJO-REG.
000761*>  ID CORRELATIVO ASIGNADO POR P7-ALTA-FD (ULTIMO+1 TRAS BARRER EL
000762*>  MAESTRO); NO HAY RELACION CON EL ID DE IMPOSICION PROGRAMADA.
000763*>  NUMERICO, NO ALFANUMERICO - SE USA EN COMPARACIONES >  EN EL
000764*>  BARRIDO DE NUMERACION (P7-AFD-BARRIDO).
000770     02  FD-ID                    PIC 9(08).
000780     02  FD-OWNER-ID               PIC 9(08).
000781*>  IMPORTE IMPUESTO DE UNA SOLA VEZ AL ABRIR EL DEPOSITO; NO SE
000782*>  TOCA MAS HASTA EL VENCIMIENTO (ESE AJUSTE ES COSA DE BANK9).
000790     02  FD-PRINCIPAL              PIC S9(16)V99.
000800     02  FD-ANNUAL-RATE            PIC 9(02)V9(04).
000810     02  FD-TENURE-MONTHS          PIC 9(03).
000820     02  FD-START-DATE             PIC 9(08).
000821*>  CALCULADA POR P7-SUMAR-MESES: FECHA DE ALTA + TENURE-MONTHS,
000822*>  CON EL DIA RECORTADO AL ULTIMO DIA DEL MES DE DESTINO.
000830     02  FD-MATURITY-DATE          PIC 9(08).
000840     02  FD-MATURITY-AMOUNT        PIC S9(16)V99.
000841*>  PRINCIPAL POR INTERES COMPUESTO MENSUAL, REDONDEADO AL ALTA -
000842*>  NO SE RECALCULA SI EL TIPO DE INTERES CAMBIASE MAS ADELANTE.
000850     02  FD-STATUS                 PIC X(01).
000860         88 FD-ACTIVA              VALUE "A".
000870         88 FD-VENCIDA             VALUE "M".
000871*>      PUESTO POR BANK9 AL LLEGAR LA FECHA DE VENCIMIENTO SIN
000872*>      RENOVACION AUTOMATICA; BANK7 NUNCA ESCRIBE ESTE VALOR.
000880         88 FD-RENOVADA            VALUE "R".
000890         88 FD-CANCELADA           VALUE "C".
000900     02  FD-AUTO-RENEW             PIC X(01).
000901*>  "Y"/"N" DECIDIDO EN EL ALTA; BANK9 LO LEE PARA SABER SI DEBE
000902*>  CREAR UN NUEVO DEPOSITO AL VENCER EL ACTUAL (UZB-0519).
000910     02  FD-LINKED-ACCT-ID         PIC 9(08).
000911*>  CUENTA A LA QUE SE CARGA/ABONA EL PRINCIPAL; CERO SI EL
000912*>  DEPOSITO SE CONTRATO SIN CUENTA VINCULADA.
000920     02  FILLER                    PIC X(07).
000930*>--------------------------------------------------------------
000940*> MAESTRO DE IMPOSICIONES PROGRAMADAS (RECURRING-DEPOSITS)
000950*> 92 BYTES
000960*>--------------------------------------------------------------
000970 FD  DEPOSITOS-PROGR
000980     LABEL RECORD STANDARD
000990     VALUE OF FILE-ID IS "depositosprogr.ubd".
001000 01  DEP-PROGR-REG.
001001*>  PARALELO A FD-ID PERO EN SU PROPIO MAESTRO; VER NOTA DE ARRIBA
001002*>  SOBRE NUMERACION INDEPENDIENTE.
001010     02  RD-ID                     PIC 9(08).
001011*>  CORRELATIVO PROPIO DE ESTE MAESTRO; NO COMPARTE NUMERACION CON
001012*>  FD-ID AUNQUE AMBOS SE CALCULEN DE LA MISMA MANERA (ULTIMO+1).
001020     02  RD-OWNER-ID               PIC 9(08).
001030     02  RD-MONTHLY-INSTALLMENT    PIC S9(16)V99.
001031*>  CUOTA MENSUAL FIJA QUE EL TITULAR SE COMPROMETE A INGRESAR;
001032*>  BANK7 NO COMPRUEBA NI APLICA LOS INGRESOS MES A MES.
001040     02  RD-ANNUAL-RATE            PIC 9(02)V9(04).
001050     02  RD-TENURE-MONTHS          PIC 9(03).
001060     02  RD-START-DATE             PIC 9(08).
001070     02  RD-MATURITY-DATE          PIC 9(08).
001080     02  RD-MATURITY-AMOUNT        PIC S9(16)V99.
001081*>  SUMA DE LAS CUOTAS CAPITALIZADAS POR LA FORMULA DE ANUALIDAD
001082*>  (VER P7-ALTA-RD); SI LA TASA ES CERO, ES SIMPLEMENTE CUOTA POR
001083*>  NUMERO DE MESES, SIN INTERES (UZB-0137).
001090     02  RD-STATUS                 PIC X(01).
001100         88 RD-ACTIVA              VALUE "A".
001110         88 RD-VENCIDA             VALUE "M".
001120         88 RD-CANCELADA           VALUE "C".
001121*>      A DIFERENCIA DE FD-REG, NO HAY ESTADO "RENOVADA": UNA
001122*>      IMPOSICION PROGRAMADA VENCIDA NO SE RENUEVA AUTOMATICAMENTE.
001130     02  RD-LINKED-ACCT-ID         PIC 9(08).
001140     02  FILLER                    PIC X(06).
001150
001160 WORKING-STORAGE SECTION.
001161*>  LOS TRES FILE STATUS SE DECLARAN PERO SOLO SE USAN IMPLICITAMENTE
001162*>  A TRAVES DE LOS AT END DE LOS READ - NO SE CONSULTA SU VALOR EN
001163*>  NINGUN IF (NO HAY MANEJO DE ERRORES DE E/S FINO EN ESTE PROGRAMA).
001180 77  FS-CUENTAS                  PIC X(02).
001190 77  FS-DEPFIJO                  PIC X(02).
001200 77  FS-DEPPROG                  PIC X(02).
001210
001211*>  TOMADA UNA SOLA VEZ EN P7-INICIO; TODO EL PROGRAMA TRABAJA CON
001212*>  ESTA MISMA FECHA DE REFERENCIA.
001220 77  W7-FECHA-HOY                PIC 9(08).
001230 77  W7-HORA-HOY                 PIC 9(08).
001240
001250 77  W7-HALLADO                  PIC X(01).
001251*>  REUTILIZADO EN P7-VALIDAR-CUENTA-LIGADA Y EN LOS BARRIDOS DE
001252*>  CANCELACION (P7-CANCELAR-FD/RD) - NO ES UN UNICO FLAG DE ALCANCE
001253*>  DE PROGRAMA, CADA PARRAFO LO PONE A "N" ANTES DE USARLO.
001260     88 W7-SE-HALLO              VALUE "S".
001265 77  W7-ERA-ACTIVA               PIC X(01) VALUE "N".
001266*>  REUTILIZADO CON DOS SIGNIFICADOS SEGUN EL PARRAFO: MAYOR ID VISTO
001267*>  EN LAS ALTAS, CONTADOR DE BARRIDO EN OTROS SITIOS - SIEMPRE SE
001268*>  REINICIA A 0 ANTES DE USARLO.
001270 77  W7-ULTIMO-ID           COMP PIC 9(08).
001280 77  W7-SIGUIENTE-ID        COMP PIC 9(08).
001290
001300*> DESCOMPOSICION DE FECHA AAAAMMDD PARA SUMAR MESES
001301*> (UNA SOLA AREA, VISTA DE DOS FORMAS - VER REDEFINES ABAJO -
001302*> PORQUE P7-SUMAR-MESES NECESITA TRABAJAR CON ANO/MES/DIA SUELTOS
001303*> PERO RECIBE Y DEVUELVE LA FECHA EMPAQUETADA EN 8 DIGITOS).
001310 01  W7-FECHA-DESC.
001311*>  AMBAS VISTAS (DESCOMPUESTA Y AAAAMMDD) COMPARTEN MEMORIA POR
001312*>  REDEFINES - NO HAY DOS COPIAS DE LA FECHA, SOLO DOS FORMAS DE LEERLA.
001320     02  W7-FD-ANO          COMP PIC 9(04).
001330     02  W7-FD-MES          COMP PIC 9(02).
001340     02  W7-FD-DIA          COMP PIC 9(02).
001350 01  W7-FECHA-AAAAMMDD REDEFINES W7-FECHA-DESC PIC 9(08).
001360
001370 77  W7-MESES-TOTALES       COMP PIC 9(06).
001380 77  W7-MESES-TENURE        COMP PIC 9(03).
001390 77  W7-ANO-RESULT          COMP PIC 9(04).
001400 77  W7-MES-RESULT          COMP PIC 9(02).
001410 77  W7-DIA-RESULT          COMP PIC 9(02).
001420 77  W7-DIAS-EN-MES         COMP PIC 9(02).
001430 77  W7-RESTO-400           COMP PIC 9(04).
001440 77  W7-RESTO-100           COMP PIC 9(04).
001450 77  W7-RESTO-4             COMP PIC 9(04).
001460
001470*> TABLA DE DIAS POR MES (AJUSTADA EN FEBRERO SI ES BISIESTO).
001471*> SE RECALCULA ENTERA EN CADA LLAMADA A P7-SUMAR-MESES: NO SE
001472*> GUARDA DE UNA LLAMADA A LA SIGUIENTE PORQUE EL AJUSTE DE
001473*> FEBRERO DEPENDE DEL ANO DE VENCIMIENTO, QUE CAMBIA CADA VEZ.
001480 01  W7-TABLA-DIAS-MES.
001490     02  W7-DIAS-MES-OC OCCURS 12 TIMES COMP PIC 9(02).
001495 01  W7-TABLA-DIAS-SEMESTRE REDEFINES W7-TABLA-DIAS-MES.
001496     02  W7-DIAS-SEM-1 OCCURS 6 TIMES COMP PIC 9(02).
001497     02  W7-DIAS-SEM-2 OCCURS 6 TIMES COMP PIC 9(02).
001500
001510*> CALCULO DE INTERES COMPUESTO MENSUAL (IMPOSICION FIJA)
001511*>  PRECISION A 10 DECIMALES PARA QUE LA POTENCIA MENSUAL ACUMULADA
001512*>  EN W7-FACTOR-FD NO PIERDA CENTIMOS EN PLAZOS LARGOS.
001520 77  W7-TASA-ANUAL          PIC S9(02)V9(10).
001530 77  W7-TASA-MENSUAL        PIC S9(02)V9(10).
001540 77  W7-FACTOR-FD           PIC S9(06)V9(10) VALUE 1.
001541*>  SE REINICIA A 1 ANTES DE CADA ALTA (VER P7-ALTA-FD); NO ES UN
001542*>  ACUMULADOR DE TODA LA EJECUCION, SINO DE UNA SOLA IMPOSICION.
001550 77  W7-CONTADOR-MESES COMP PIC 9(03).
001551*>  CUENTA DE VECES QUE SE PERFORM P7-MULTIPLICAR-FD/RD: UNA
001552*>  MULTIPLICACION POR MES DE PLAZO, EN VEZ DE USAR POTENCIA.
001560
001570*> CALCULO DE ANUALIDAD (IMPOSICION PROGRAMADA)
001571*>  MISMA PRECISION Y MISMO PATRON DE REINICIO A 1 QUE W7-FACTOR-FD,
001572*>  PERO PARA LA FORMULA DE ANUALIDAD EN VEZ DE INTERES COMPUESTO
001573*>  SIMPLE.
001580 77  W7-FACTOR-RD           PIC S9(06)V9(10) VALUE 1.
001590 77  W7-NUMERADOR-RD        PIC S9(06)V9(10).
001600 77  W7-COCIENTE-RD         PIC S9(06)V9(10).
001601*>  (1+I)^N - 1, DIVIDIDO ENTRE I = FACTOR DE ANUALIDAD; SI LA
001602*>  TASA MENSUAL ES CERO SE EVITA LA DIVISION (VER P7-ALTA-RD).
001605
001606*> VISTA ALTERNATIVA DE LA HORA DEL SISTEMA PARA LOS MENSAJES
001607*> DE ERROR DE VALIDACION (UZB-0211)
001608 01  W7-HORA-DESC.
001609     02  W7-HD-HH           COMP PIC 9(02).
001610     02  W7-HD-MM           COMP PIC 9(02).
001611     02  W7-HD-SS           COMP PIC 9(02).
001612     02  W7-HD-CC           COMP PIC 9(02).
001613 01  W7-HORA-HHMMSSCC REDEFINES W7-HORA-DESC PIC 9(08).
001614
001620 LINKAGE SECTION.
001621*>  EL LLAMADOR RELLENA LK-OPERACION Y LOS CAMPOS DE LK-REQUEST QUE
001622*>  APLIQUEN, Y LEE LK-RESPONSE A LA VUELTA - NO HAY UN LAYOUT
001623*>  DISTINTO POR OPERACION, ES SIEMPRE EL MISMO GRUPO.
001630 01  BANK7-PARM.
001631*>  GRUPO UNICO DE ENTRADA/SALIDA PARA LAS TRES OPERACIONES DE ESTE
001632*>  SUBPROGRAMA; LOS CAMPOS QUE NO APLICAN A UNA OPERACION DADA SE
001633*>  IGNORAN (VER DETALLE CAMPO A CAMPO MAS ABAJO).
001634*>  LOS TRES VALORES VALIDOS TIENEN 88-LEVEL; CUALQUIER OTRO CAE EN
001635*>  EL 'OPERACION NO RECONOCIDA' DE P7-INICIO.
001640     02  LK-OPERACION            PIC X(01).
001650         88 LK-OP-ALTA-FD         VALUE "F".
001660         88 LK-OP-ALTA-RD         VALUE "R".
001670         88 LK-OP-CANCELAR        VALUE "C".
001680     02  LK-REQUEST.
001690         04  LK-OWNER-ID          PIC 9(08).
001691*>      USADO EN 'F' Y 'R'; IGNORADO EN 'C' (LA CANCELACION
001692*>      IDENTIFICA EL DEPOSITO SOLO POR LK-CANCEL-ID).
001700         04  LK-IMPORTE           PIC S9(16)V99.
001701*>      PRINCIPAL EN 'F'; CUOTA MENSUAL EN 'R'. EL MISMO CAMPO
001702*>      SIRVE PARA AMBAS ALTAS PORQUE NUNCA SE USAN A LA VEZ.
001710         04  LK-TASA-ANUAL        PIC 9(02)V9(04).
001720         04  LK-MESES             PIC 9(03).
001730         04  LK-LINKED-ACCT-ID    PIC 9(08).
001731*>      OPCIONAL EN 'F' Y 'R'; A CERO SI EL DEPOSITO NO SE LIGA A
001732*>      NINGUNA CUENTA (P7-VALIDAR-CUENTA-LIGADA LO DEJA PASAR).
001740         04  LK-AUTO-RENEW        PIC X(01).
001741*>      SOLO TIENE SENTIDO EN 'F'; LA IMPOSICION PROGRAMADA NO
001742*>      SE RENUEVA AUTOMATICAMENTE (VER RD-STATUS MAS ARRIBA).
001750         04  LK-CANCEL-TIPO       PIC X(01).
001751*>      "F" O "R"; SOLO SE USA EN LA OPERACION 'C'.
001760         04  LK-CANCEL-ID         PIC 9(08).
001770     02  LK-RESPONSE.
001780         04  LK-STATUS            PIC X(01).
001790             88 LK-STATUS-OK      VALUE "0".
001800             88 LK-STATUS-ERROR   VALUE "1".
001810         04  LK-NEW-ID            PIC 9(08).
001811*>      EL ID DEL DEPOSITO CREADO EN 'F'/'R', O EL ID CANCELADO EN
001812*>      'C' - NO ES UN CAMPO NUEVO, SE REUTILIZA CON DOBLE SENTIDO.
001820         04  LK-MATURITY-DATE     PIC 9(08).
001830         04  LK-MATURITY-AMOUNT   PIC S9(16)V99.
001840         04  LK-ERROR-MSG         PIC X(60).
001850
001860 PROCEDURE DIVISION USING BANK7-PARM.
001870 P7-INICIO.
001871*>  DESPACHO UNICO SEGUN LK-OPERACION; CADA RAMA HACE GOBACK POR SU
001872*>  CUENTA AL TERMINAR - P7-INICIO NO RECUPERA EL CONTROL DESPUES.
001873*>  SE TOMA LA FECHA DEL SISTEMA UNA SOLA VEZ AL ENTRAR, NO EN CADA
001874*>  RAMA - ASI EL ALTA DE FD Y DE RD USAN EXACTAMENTE LA MISMA FECHA
001875*>  DE INICIO AUNQUE TARDEN EN PASAR POR LOS DEMAS PARRAFOS.
001876*>  YYYYMMDD PARA TENER YA EL ANO A 4 DIGITOS (VER TICKET UZB-0099
001877*>  EN EL HISTORIAL, DE LA EPOCA EN QUE ESTO SE CAMBIO DE AAMMDD).
001880     ACCEPT W7-FECHA-HOY FROM DATE YYYYMMDD.
001881*>  LA HORA SE CAPTURA PERO NO SE USA EN NINGUN CALCULO DE ESTE
001882*>  PROGRAMA; SE DEJA PARA SIMETRIA CON OTROS SUBPROGRAMAS DEL
001883*>  MODULO DE DEPOSITOS QUE SI LA NECESITAN.
001890     ACCEPT W7-HORA-HOY FROM TIME.
001891*>  STATUS EN '0' POR DEFECTO; SOLO LAS RAMAS DE ERROR LO CAMBIAN A
001892*>  '1' MAS ABAJO, NUNCA AL REVES.
001900     MOVE "0" TO LK-STATUS.
001910     MOVE SPACES TO LK-ERROR-MSG.
001920
001921*>  DESPACHO POR GO TO EN VEZ DE EVALUATE PORQUE ASI SE ESCRIBIA YA
001922*>  EN LA PRIMERA VERSION DE 1990 Y NO SE HA TOCADO DESDE ENTONCES.
001930     IF LK-OP-ALTA-FD
001940         GO TO P7-ALTA-FD.
001950     IF LK-OP-ALTA-RD
001960         GO TO P7-ALTA-RD.
001970     IF LK-OP-CANCELAR
001980         GO TO P7-CANCELAR.
001990
001991*>  RAMA DE ESCAPE: SOLO SE LLEGA AQUI SI LK-OPERACION NO ES 'F', 'R'
001992*>  NI 'C' - UN VALOR DE ENTRADA MAL PUESTO POR EL LLAMADOR.
002000     MOVE "1" TO LK-STATUS.
002010     MOVE "Operacion no reconocida" TO LK-ERROR-MSG.
002020     GOBACK.
002030
002040*>--------------------------------------------------------------
002050*> P7-VALIDAR-CUENTA-LIGADA - SI SE APORTA CUENTA, COMPRUEBA
002060*> QUE EXISTE Y QUE ES DEL SOLICITANTE
002070*>--------------------------------------------------------------
002080 P7-VALIDAR-CUENTA-LIGADA.
002081*>  SE ASUME VALIDO POR DEFECTO SI NO HAY CUENTA LIGADA QUE COMPROBAR
002082*>  (LK-LINKED-ACCT-ID = 0 ES UN DEPOSITO SIN CUENTA ASOCIADA).
002090     MOVE "S" TO W7-HALLADO.
002091*>  CERO ES EL VALOR QUE SIGNIFICA 'SIN CUENTA LIGADA' EN TODO EL
002092*>  PROGRAMA, NO SOLO AQUI.
002100     IF LK-LINKED-ACCT-ID = 0
002110         GO TO P7-VALIDAR-CUENTA-LIGADA-EXIT.
002120     MOVE "N" TO W7-HALLADO.
002121*>  SOLO SE LLEGA A ABRIR EL MAESTRO SI REALMENTE HAY UNA CUENTA QUE
002122*>  VALIDAR; EL CASO MAS FRECUENTE (SIN CUENTA LIGADA) NI SIQUIERA
002123*>  TOCA EL FICHERO.
002130     OPEN INPUT CUENTAS.
002140 P7-VCL-BARRIDO.
002141*>  SI SE LLEGA A FIN DE FICHERO SIN ENCONTRAR LA CUENTA,
002142*>  W7-HALLADO SE QUEDA EN "N" (PUESTO EN EL PARRAFO ANTERIOR).
002150     READ CUENTAS AT END GO TO P7-VCL-FIN.
002151*>  SE EXIGEN LAS DOS COINCIDENCIAS A LA VEZ: EL ID DE CUENTA Y EL
002152*>  TITULAR, PARA QUE NADIE LIGUE UN DEPOSITO A UNA CUENTA AJENA.
002160     IF ACCT-ID = LK-LINKED-ACCT-ID AND ACCT-OWNER-ID = LK-OWNER-ID
002161*>  SE ENCONTRO LA CUENTA Y ES DEL TITULAR CORRECTO; SE CORTA EL
002162*>  BARRIDO CON EL GO TO DE LA LINEA SIGUIENTE.
002170         MOVE "S" TO W7-HALLADO
002180         GO TO P7-VCL-FIN.
002190     GO TO P7-VCL-BARRIDO.
002200 P7-VCL-FIN.
002201*>  SOLO SE CIERRA AQUI PORQUE SOLO SE ABRIO EN ESTE PARRAFO; LA
002202*>  SALIDA SIN CUENTA LIGADA NI SIQUIERA PASA POR OPEN/CLOSE.
002210     CLOSE CUENTAS.
002220 P7-VALIDAR-CUENTA-LIGADA-EXIT.
002221*>  EXIT DE SALIDA DEL PERFORM THRU; NO HACE NADA POR SI MISMO.
002230     EXIT.
002240
002250*>--------------------------------------------------------------
002260*> P7-SUMAR-MESES - FECHA DE VENCIMIENTO = INICIO + MESES, CON
002270*> EL DIA RECORTADO AL ULTIMO DIA DEL MES RESULTANTE
002280*>--------------------------------------------------------------
002290 P7-SUMAR-MESES.
002291*>  SE TRABAJA EN "MESES ABSOLUTOS DESDE EL ANO 0" (ANO*12+MES) PARA
002292*>  QUE SUMAR TENURE-MONTHS SEA UNA SUMA LLANA Y EL ACARREO DE ANO
002293*>  SALGA SOLO DE LA DIVISION ENTRE 12.
002294*>  CARGA LA FECHA EMPAQUETADA EN EL AREA REDEFINIDA PARA PODER LEER
002295*>  W7-FD-ANO/MES/DIA POR SEPARADO EN LAS CUENTAS DE ABAJO.
002300     MOVE W7-FECHA-HOY TO W7-FECHA-AAAAMMDD.
002301*>  EL -1 ANTES DE SUMAR LOS MESES DE PLAZO Y EL +1 DE MAS ABAJO SON
002302*>  PARA QUE EL RESULTADO DE LA DIVISION ENTRE 12 CAIGA EN EL RANGO
002303*>  1-12 EN VEZ DE 0-11 (MES HUMANO, NO INDICE DE TABLA).
002310     COMPUTE W7-MESES-TOTALES =
002311*>  EL PARENTESIS CONVIERTE ANO/MES EN UN UNICO NUMERO DE MESES
002312*>  DESDE EL ANO 0; SUMAR EL PLAZO ES YA UNA SUMA ESCALAR NORMAL.
002320         ((W7-FD-ANO * 12) + W7-FD-MES - 1) + W7-MESES-TENURE.
002321*>  EL COCIENTE ES EL ANO RESULTANTE Y EL RESTO (0-11) SE CONVIERTE
002322*>  EN MES DE 1-12 CON EL ADD 1 DE LA LINEA SIGUIENTE.
002330     DIVIDE W7-MESES-TOTALES BY 12
002331*>  DIVIDE ... GIVING ... REMAINDER EN UNA SOLA INSTRUCCION, EN VEZ
002332*>  DE COMPUTE CON FUNCTION MOD (NO SE USAN FUNCIONES INTRINSECAS
002333*>  EN ESTE PROGRAMA).
002340         GIVING W7-ANO-RESULT REMAINDER W7-MES-RESULT.
002341*>  VER COMENTARIO DE ARRIBA SOBRE EL -1/+1; SI EL RESTO DA 12 SE
002342*>  DESBORDA AL ANO SIGUIENTE EN EL IF QUE SIGUE.
002350     ADD 1 TO W7-MES-RESULT.
002351*>  SOLO PUEDE PASAR DE 12 SI EL RESTO DE LA DIVISION ERA 11 Y EL
002352*>  ADD 1 LO LLEVO A 12... EN REALIDAD NUNCA DISPARA CON EL AJUSTE
002353*>  DE ARRIBA, PERO SE DEJA COMO RED DE SEGURIDAD (ASI ESTABA YA).
002360     IF W7-MES-RESULT > 12
002370         SUBTRACT 12 FROM W7-MES-RESULT
002371*>  DESBORDE DE DICIEMBRE A ENERO DEL ANO SIGUIENTE.
002380         ADD 1 TO W7-ANO-RESULT.
002390
002391*>  TABLA FIJA DE DIAS POR MES EN ANO NO BISIESTO; FEBRERO SE
002392*>  CORRIGE A 29 MAS ABAJO SEGUN LA REGLA GREGORIANA.
002400     MOVE 31 TO W7-DIAS-MES-OC (1).
002410     MOVE 28 TO W7-DIAS-MES-OC (2).
002420     MOVE 31 TO W7-DIAS-MES-OC (3).
002430     MOVE 30 TO W7-DIAS-MES-OC (4).
002440     MOVE 31 TO W7-DIAS-MES-OC (5).
002450     MOVE 30 TO W7-DIAS-MES-OC (6).
002460     MOVE 31 TO W7-DIAS-MES-OC (7).
002470     MOVE 31 TO W7-DIAS-MES-OC (8).
002480     MOVE 30 TO W7-DIAS-MES-OC (9).
002490     MOVE 31 TO W7-DIAS-MES-OC (10).
002500     MOVE 30 TO W7-DIAS-MES-OC (11).
002510     MOVE 31 TO W7-DIAS-MES-OC (12).
002520
002521*>  REGLA GREGORIANA DE BISIESTO: DIVISIBLE ENTRE 400 SIEMPRE, O
002522*>  DIVISIBLE ENTRE 4 PERO NO ENTRE 100 - W7-DIA-RESULT SE REUTILIZA
002523*>  AQUI SOLO COMO DESCARTE DEL COCIENTE, EL RESTO ES LO QUE IMPORTA.
002530     DIVIDE W7-ANO-RESULT BY 400 GIVING W7-DIA-RESULT
002531*>  SOLO INTERESA EL RESTO; EL COCIENTE EN W7-DIA-RESULT SE
002532*>  SOBREESCRIBE EN LA SIGUIENTE DIVIDE SIN HABERSE USADO PARA NADA.
002540         REMAINDER W7-RESTO-400.
002541     DIVIDE W7-ANO-RESULT BY 100 GIVING W7-DIA-RESULT
002542         REMAINDER W7-RESTO-100.
002543     DIVIDE W7-ANO-RESULT BY 4 GIVING W7-DIA-RESULT
002544         REMAINDER W7-RESTO-4.
002545*>  ORDEN DE LA REGLA: PRIMERO DIVISIBLE ENTRE 400 (SIEMPRE
002546*>  BISIESTO), SOLO SI NO LO ES SE MIRA 100 Y 4 EN EL ELSE.
002550     IF W7-RESTO-400 = 0
002551*>  DIVISIBLE ENTRE 400: BISIESTO SIN MIRAR MAS CONDICIONES.
002560         MOVE 29 TO W7-DIAS-MES-OC (2)
002570     ELSE
002571*>  DIVISIBLE ENTRE 4 PERO NO ENTRE 100 (Y NO ENTRE 400, YA
002572*>  DESCARTADO EN EL IF ANTERIOR): TAMBIEN BISIESTO.
002592         IF W7-RESTO-100 NOT = 0 AND W7-RESTO-4 = 0
002593             MOVE 29 TO W7-DIAS-MES-OC (2).
002600
002601*>  RECORTE DE DIA: SI EL DIA DE ALTA NO EXISTE EN EL MES DE
002602*>  VENCIMIENTO (P.EJ. 31 DE ENERO + 1 MES), SE CAE AL ULTIMO DIA
002603*>  DE ESE MES EN VEZ DE DESBORDAR AL MES SIGUIENTE.
002610     MOVE W7-DIAS-MES-OC (W7-MES-RESULT) TO W7-DIAS-EN-MES.
002611*>  SE PARTE DEL DIA ORIGINAL DE ALTA PARA DECIDIR SI HACE FALTA
002612*>  RECORTARLO AL MES DE VENCIMIENTO.
002620     MOVE W7-FD-DIA TO W7-DIA-RESULT.
002621*>  UNICO PUNTO DONDE SE APLICA EL RECORTE DESCRITO EN EL COMENTARIO
002622*>  DE ARRIBA DEL PARRAFO.
002630     IF W7-DIA-RESULT > W7-DIAS-EN-MES
002640         MOVE W7-DIAS-EN-MES TO W7-DIA-RESULT.
002650
002651*>  SE ESCRIBE SOBRE LAS MISMAS W7-FD-ANO/MES/DIA DE ENTRADA: EL
002652*>  LLAMADOR LEE EL RESULTADO A TRAVES DE W7-FECHA-AAAAMMDD, LA
002653*>  MISMA AREA REDEFINIDA QUE SE CARGO AL PRINCIPIO DEL PARRAFO.
002654*>  PRIMERO DE LOS TRES MOVE QUE DEVUELVEN EL RESULTADO (VER
002655*>  COMENTARIO GENERAL DE ARRIBA SOBRE LA REUTILIZACION DEL AREA).
002660     MOVE W7-ANO-RESULT TO W7-FD-ANO.
002661*>  SEGUNDO DE LOS TRES MOVE DE VUELTA.
002670     MOVE W7-MES-RESULT TO W7-FD-MES.
002671*>  TERCER Y ULTIMO MOVE DE VUELTA; A PARTIR DE AQUI
002672*>  W7-FECHA-AAAAMMDD YA REFLEJA LA FECHA DE VENCIMIENTO COMPLETA.
002680     MOVE W7-DIA-RESULT TO W7-FD-DIA.
002690 P7-SUMAR-MESES-EXIT.
002691*>  EXIT DEL PERFORM THRU P7-SUMAR-MESES-EXIT QUE USAN P7-ALTA-FD Y
002692*>  P7-ALTA-RD.
002700     EXIT.
002701
002702*>--------------------------------------------------------------
002703*> P7-MULTIPLICAR-FD / P7-MULTIPLICAR-RD - UN FACTOR MENSUAL POR
002704*> LLAMADA; LA POTENCIA SE OBTIENE POR MULTIPLICACION REPETIDA.
002705*>--------------------------------------------------------------
002706 P7-MULTIPLICAR-FD.
002707     COMPUTE W7-FACTOR-FD = W7-FACTOR-FD * (1 + W7-TASA-MENSUAL).
002708
002709 P7-MULTIPLICAR-RD.
002710     COMPUTE W7-FACTOR-RD = W7-FACTOR-RD * (1 + W7-TASA-MENSUAL).
002711
002720*>--------------------------------------------------------------
002730*> P7-ALTA-FD - ALTA DE IMPOSICION FIJA
002740*>--------------------------------------------------------------
002750 P7-ALTA-FD.
002751*>  EL ID SE CALCULA CON UN BARRIDO COMPLETO DEL MAESTRO (ULTIMO+1)
002752*>  EN VEZ DE LLEVAR UN CONTADOR PERSISTENTE: ESTE SUBPROGRAMA NO
002753*>  TIENE MEMORIA ENTRE LLAMADAS, ASI QUE SIEMPRE RELEE EL FICHERO.
002754*>  PRIMERA COSA QUE SE HACE EN EL ALTA: SI LA CUENTA LIGADA NO ES
002755*>  VALIDA, NO MERECE LA PENA SEGUIR CALCULANDO NADA MAS.
002760     PERFORM P7-VALIDAR-CUENTA-LIGADA THRU
002770         P7-VALIDAR-CUENTA-LIGADA-EXIT.
002771*>  SE CORTA AQUI SI LA CUENTA LIGADA APORTADA NO ES VALIDA; TODO LO
002772*>  DEMAS DEL ALTA (NUMERACION, CALCULO DE INTERES) NI SE INTENTA.
002780     IF NOT W7-SE-HALLO
002790         MOVE "1" TO LK-STATUS
002791*>  MISMO TEXTO DE ERROR QUE EN P7-ALTA-RD; SI SE RETOCA AQUI HAY
002792*>  QUE RETOCARLO TAMBIEN ALLI (NO ES UN LITERAL COMPARTIDO).
002800         MOVE "Cuenta ligada no existe o no es del titular"
002810             TO LK-ERROR-MSG
002820         GOBACK.
002830
002831*>  ARRANQUE DEL BARRIDO DE NUMERACION (VER CABECERA DEL PARRAFO).
002840     MOVE 0 TO W7-ULTIMO-ID.
002841*>  SOLO LECTURA EN ESTE PRIMER PASE; LA ESCRITURA DEL NUEVO
002842*>  REGISTRO SE HACE EN UN SEGUNDO OPEN MAS ABAJO.
002850     OPEN INPUT DEPOSITOS-FIJOS.
002860 P7-AFD-BARRIDO.
002861*>  BARRIDO COMPLETO DEL MAESTRO; SE LEE HASTA EL FINAL SIN PODER
002862*>  CORTAR ANTES PORQUE EL MAYOR ID PUEDE ESTAR EN CUALQUIER POSICION.
002870     READ DEPOSITOS-FIJOS AT END GO TO P7-AFD-BARRIDO-FIN.
002871*>  SE QUEDA CON EL MAYOR FD-ID VISTO, NO CON EL ULTIMO LEIDO - EL
002872*>  FICHERO NO TIENE POR QUE ESTAR ORDENADO POR ID.
002880     IF FD-ID > W7-ULTIMO-ID
002881*>  SOLO SE ACTUALIZA CUANDO EL REGISTRO LEIDO SUPERA AL MAYOR VISTO
002882*>  HASTA AHORA.
002890         MOVE FD-ID TO W7-ULTIMO-ID.
002891*>  CONTINUA EL BARRIDO HASTA AT END.
002900     GO TO P7-AFD-BARRIDO.
002910 P7-AFD-BARRIDO-FIN.
002915*>  LA VALIDACION DE TITULARIDAD YA SE HIZO ANTES DE ESTE BARRIDO,
002916*>  CON EL FICHERO CERRADO ENTRE UNA COSA Y LA OTRA.
002917*>  CIERRE TRAS EL BARRIDO DE NUMERACION; EL FICHERO SE VOLVERA A
002918*>  ABRIR MAS ABAJO EN MODO EXTEND PARA EL WRITE.
002920     CLOSE DEPOSITOS-FIJOS.
002921*>  EL NUEVO ID ES SIEMPRE EL MAYOR VISTO MAS 1; SI EL MAESTRO
002922*>  ESTUVIERA VACIO, W7-ULTIMO-ID SERIA 0 Y EL PRIMER ID SERIA 1.
002930     ADD 1 TO W7-ULTIMO-ID GIVING W7-SIGUIENTE-ID.
002940
002941*>  SE COPIA A UNA VARIABLE DE TRABAJO PORQUE P7-SUMAR-MESES LA
002942*>  CONSUME (LA SUMA A LOS MESES ABSOLUTOS) Y NO DEBE ALTERAR LK-MESES.
002960     MOVE LK-MESES TO W7-MESES-TENURE.
002961*>  AL VOLVER, LA FECHA DE VENCIMIENTO YA ESTA EN
002962*>  W7-FECHA-AAAAMMDD LISTA PARA COPIAR A FD-MATURITY-DATE.
002970     PERFORM P7-SUMAR-MESES THRU P7-SUMAR-MESES-EXIT.
002980
002990*>  INTERES COMPUESTO MENSUAL: A = P * (1 + r/12) ELEVADO A N,
003000*>  POR MULTIPLICACION REPETIDA, REDONDEO FINAL HALF-UP.
003001*>  LK-TASA-ANUAL LLEGA COMO PORCENTAJE (P.EJ. 00350 = 3.50%); AQUI
003002*>  SE PASA A TANTO POR UNO PARA LA FORMULA DE INTERES COMPUESTO.
003003*>  VER NOTA SOBRE EL FORMATO DE LK-TASA-ANUAL EN LA LINKAGE
003004*>  SECTION.
003010     COMPUTE W7-TASA-ANUAL = LK-TASA-ANUAL / 100.
003011*>  TASA ANUAL ENTRE 12, SIN COMPOSICION ADICIONAL - LA COMPOSICION
003012*>  LLEGA AL ELEVAR A N MESES EN EL PERFORM QUE SIGUE.
003020     COMPUTE W7-TASA-MENSUAL = W7-TASA-ANUAL / 12.
003021*>  REINICIO OBLIGATORIO: W7-FACTOR-FD ES 77-LEVEL CON VALUE 1 SOLO
003022*>  EN LA CARGA DEL PROGRAMA, NO SE REINICIA SOLO ENTRE LLAMADAS.
003030     MOVE 1 TO W7-FACTOR-FD.
003031*>  VER COMENTARIO SOBRE ESTA COPIA EN LA PRIMERA APARICION (MAS
003032*>  ARRIBA EN ESTE MISMO PARRAFO).
003040     MOVE LK-MESES TO W7-CONTADOR-MESES.
003041*>  AL SALIR, W7-FACTOR-FD CONTIENE (1+TASA-MENSUAL) ELEVADO AL
003042*>  NUMERO DE MESES DE PLAZO.
003050     PERFORM P7-MULTIPLICAR-FD W7-CONTADOR-MESES TIMES.
003051*>  SE COPIA LK-MESES A W7-CONTADOR-MESES EN VEZ DE USAR LK-MESES
003052*>  DIRECTAMENTE EN EL TIMES: ASI UN CAMBIO FUTURO QUE NECESITE
003053*>  DECREMENTAR EL CONTADOR NO TOCARIA UN CAMPO DE LINKAGE.
003080
003085*>  REGISTRO NUEVO COMPLETO: FD-MATURITY-AMOUNT YA VIENE CALCULADO
003086*>  POR EL BUCLE DE ARRIBA, AQUI SOLO SE COPIAN LOS DEMAS CAMPOS.
003087*>  A PARTIR DE AQUI SE RELLENA EL REGISTRO CAMPO A CAMPO, EN EL
003088*>  MISMO ORDEN EN QUE APARECEN EN DEP-FIJO-REG.
003090     MOVE W7-SIGUIENTE-ID TO FD-ID.
003091*>  NO SE VUELVE A VALIDAR EL TITULAR AQUI; YA SE HIZO (INDIRECTAMENTE,
003092*>  VIA LA CUENTA LIGADA) EN P7-VALIDAR-CUENTA-LIGADA SI APLICABA.
003100     MOVE LK-OWNER-ID TO FD-OWNER-ID.
003101*>  EL PRINCIPAL QUEDA FIJO DESDE AQUI; SOLO FD-MATURITY-AMOUNT
003102*>  REFLEJA EL CRECIMIENTO POR INTERES.
003110     MOVE LK-IMPORTE TO FD-PRINCIPAL.
003111*>  SE GUARDA LA TASA TAL CUAL LA MANDO EL LLAMADOR (PORCENTAJE),
003112*>  NO LA VERSION EN TANTO POR UNO DE W7-TASA-ANUAL.
003120     MOVE LK-TASA-ANUAL TO FD-ANNUAL-RATE.
003121*>  PLAZO ORIGINAL EN MESES, PARA QUE BANK9 SEPA CUANTOS MESES
003122*>  DURA CADA RENOVACION AUTOMATICA.
003130     MOVE LK-MESES TO FD-TENURE-MONTHS.
003131*>  FECHA DE ALTA = FECHA DE HOY, NUNCA UNA FECHA PASADA O FUTURA
003132*>  APORTADA POR EL LLAMADOR.
003140     MOVE W7-FECHA-HOY TO FD-START-DATE.
003150     MOVE W7-FECHA-AAAAMMDD TO FD-MATURITY-DATE.
003151*>  ROUNDED (HALF-UP POR DEFECTO EN ESTE COMPILADOR) SOLO SE APLICA
003152*>  AL FINAL, NO EN CADA MULTIPLICACION MENSUAL INTERMEDIA.
003160     COMPUTE FD-MATURITY-AMOUNT ROUNDED =
003170         LK-IMPORTE * W7-FACTOR-FD.
003171*>  TODO DEPOSITO NACE ACTIVO; LOS DEMAS ESTADOS (M/R/C) SOLO LOS
003172*>  PONEN BANK9 O P7-CANCELAR-FD.
003180     MOVE "A" TO FD-STATUS.
003181*>  CUALQUIER VALOR QUE NO SEA "Y" EXACTO SE TRATA COMO "N" (NO SE
003182*>  COMPRUEBA QUE SEA UN 88-LEVEL VALIDO EN LA ENTRADA).
003190     IF LK-AUTO-RENEW = "Y"
003200         MOVE "Y" TO FD-AUTO-RENEW
003201*>  CUALQUIER VALOR DE LK-AUTO-RENEW QUE NO SEA EXACTAMENTE "Y" CAE
003202*>  AQUI Y SE GUARDA COMO "N".
003210     ELSE
003211*>  SIN RENOVACION AUTOMATICA, BANK9 MARCARA EL DEPOSITO COMO
003212*>  VENCIDO ("M") EN VEZ DE CREAR UNO NUEVO.
003220         MOVE "N" TO FD-AUTO-RENEW.
003230     MOVE LK-LINKED-ACCT-ID TO FD-LINKED-ACCT-ID.
003240
003241*>  SE REABRE EL MAESTRO EN EXTEND, YA CERRADO TRAS EL BARRIDO DE
003242*>  ARRIBA, PORQUE SECUENCIAL NO PERMITE TENER A LA VEZ UNA LECTURA
003243*>  POSICIONADA AL FINAL Y UNA ESCRITURA EN EL MISMO OPEN.
003250     OPEN EXTEND DEPOSITOS-FIJOS.
003251*>  UNICO WRITE DEL PARRAFO: EL REGISTRO YA ESTA COMPLETO DESDE LOS
003252*>  MOVE DE ARRIBA, AQUI SOLO SE VUELCA AL FICHERO.
003260     WRITE DEP-FIJO-REG.
003261*>  SE CIERRA INMEDIATAMENTE DESPUES DEL WRITE; EL OPEN EXTEND DE
003262*>  ARRIBA SE ABRIO SOLO PARA ESTE WRITE.
003270     CLOSE DEPOSITOS-FIJOS.
003280
003281*>  RESPUESTA AL LLAMADOR: ID, FECHA Y IMPORTE DE VENCIMIENTO DEL
003282*>  DEPOSITO RECIEN CREADO.
003290     MOVE W7-SIGUIENTE-ID TO LK-NEW-ID.
003291*>  SE DEVUELVEN FECHA E IMPORTE DE VENCIMIENTO PARA QUE EL LLAMADOR
003292*>  PUEDA INFORMAR AL CLIENTE SIN TENER QUE RELEER EL MAESTRO.
003300     MOVE FD-MATURITY-DATE TO LK-MATURITY-DATE.
003310     MOVE FD-MATURITY-AMOUNT TO LK-MATURITY-AMOUNT.
003320     GOBACK.
003330
003340*>--------------------------------------------------------------
003350*> P7-ALTA-RD - ALTA DE IMPOSICION PROGRAMADA (ANUALIDAD)
003360*>--------------------------------------------------------------
003370 P7-ALTA-RD.
003380     PERFORM P7-VALIDAR-CUENTA-LIGADA THRU
003390         P7-VALIDAR-CUENTA-LIGADA-EXIT.
003391*>  MISMA VALIDACION QUE EN P7-ALTA-FD, CALCADA PARRAFO POR PARRAFO.
003400     IF NOT W7-SE-HALLO
003410         MOVE "1" TO LK-STATUS
003420         MOVE "Cuenta ligada no existe o no es del titular"
003430             TO LK-ERROR-MSG
003440         GOBACK.
003450
003451*>  MISMA MECANICA DE NUMERACION QUE P7-ALTA-FD, AHORA SOBRE EL
003452*>  MAESTRO DE PROGRAMADAS.
003460     MOVE 0 TO W7-ULTIMO-ID.
003470     OPEN INPUT DEPOSITOS-PROGR.
003480 P7-ARD-BARRIDO.
003481*>  CALCO DE P7-AFD-BARRIDO SOBRE EL MAESTRO DE PROGRAMADAS.
003490     READ DEPOSITOS-PROGR AT END GO TO P7-ARD-BARRIDO-FIN.
003500     IF RD-ID > W7-ULTIMO-ID
003501*>  MISMA LOGICA DE MAYOR-ID-VISTO QUE EN EL BARRIDO DE FD.
003510         MOVE RD-ID TO W7-ULTIMO-ID.
003520     GO TO P7-ARD-BARRIDO.
003530 P7-ARD-BARRIDO-FIN.
003535*>  MISMA TECNICA DE NUMERACION QUE P7-ALTA-FD, SOBRE EL MAESTRO
003536*>  DE PROGRAMADAS (NUMERACION INDEPENDIENTE ENTRE LOS DOS).
003537*>  CIERRE DEL PASE DE SOLO LECTURA, SIMETRICO A P7-AFD-BARRIDO-FIN.
003540     CLOSE DEPOSITOS-PROGR.
003541*>  MISMA REGLA DE NUMERACION QUE EN EL MAESTRO DE FIJAS.
003550     ADD 1 TO W7-ULTIMO-ID GIVING W7-SIGUIENTE-ID.
003560
003570     MOVE LK-MESES TO W7-MESES-TENURE.
003571*>  MISMO PARRAFO COMPARTIDO QUE USA P7-ALTA-FD; NO HAY DOS
003572*>  VERSIONES DEL CALCULO DE FECHA.
003580     PERFORM P7-SUMAR-MESES THRU P7-SUMAR-MESES-EXIT.
003590
003591*>  MISMO PASO A TANTO POR UNO QUE EN P7-ALTA-FD.
003600     COMPUTE W7-TASA-ANUAL = LK-TASA-ANUAL / 100.
003601*>  ESTA TASA MENSUAL ALIMENTA TANTO EL PERFORM DE ABAJO (FACTOR DE
003602*>  ANUALIDAD) COMO LA DIVISION DE LA FORMULA MAS ADELANTE.
003610     COMPUTE W7-TASA-MENSUAL = W7-TASA-ANUAL / 12.
003620     MOVE 1 TO W7-FACTOR-RD.
003621*>  MISMA COPIA DEFENSIVA QUE EN P7-ALTA-FD.
003630     MOVE LK-MESES TO W7-CONTADOR-MESES.
003631*>  AL SALIR, W7-FACTOR-RD TRAE (1+TASA-MENSUAL)^MESES PARA LA
003632*>  FORMULA DE ANUALIDAD DE MAS ABAJO.
003640     PERFORM P7-MULTIPLICAR-RD W7-CONTADOR-MESES TIMES.
003670
003675*>  LK-IMPORTE AQUI ES LA CUOTA MENSUAL, NO UN PRINCIPAL UNICO -
003676*>  MISMO CAMPO DE ENTRADA QUE P7-ALTA-FD PERO SENTIDO DISTINTO.
003677*>  RELLENO CAMPO A CAMPO DE DEP-PROGR-REG, MISMO ORDEN QUE EN EL
003678*>  LAYOUT DE ARRIBA.
003680     MOVE W7-SIGUIENTE-ID TO RD-ID.
003681*>  CALCO DE P7-ALTA-FD CAMPO A CAMPO SOBRE EL LAYOUT DE
003682*>  DEP-PROGR-REG.
003690     MOVE LK-OWNER-ID TO RD-OWNER-ID.
003691*>  VER LA NOTA EN LINKAGE SECTION: AQUI LK-IMPORTE ES CUOTA,
003692*>  NO PRINCIPAL.
003700     MOVE LK-IMPORTE TO RD-MONTHLY-INSTALLMENT.
003701*>  IGUAL QUE EN FD-ANNUAL-RATE, SE GUARDA EN FORMATO PORCENTAJE.
003710     MOVE LK-TASA-ANUAL TO RD-ANNUAL-RATE.
003711*>  PLAZO DE LA IMPOSICION PROGRAMADA, EN MESES.
003720     MOVE LK-MESES TO RD-TENURE-MONTHS.
003721*>  MISMA REGLA QUE EN P7-ALTA-FD: SIEMPRE LA FECHA DE HOY.
003730     MOVE W7-FECHA-HOY TO RD-START-DATE.
003740     MOVE W7-FECHA-AAAAMMDD TO RD-MATURITY-DATE.
003750
003751*>  FORMULA DE ANUALIDAD VENCIDA (1+I)^N - 1 ENTRE I, CON EL FACTOR
003752*>  (1+I)^N YA CALCULADO EN W7-FACTOR-RD POR EL PERFORM DE ARRIBA.
003760     IF W7-TASA-MENSUAL = 0
003761*>  SIN INTERES, EL VENCIMIENTO ES SIMPLEMENTE LA SUMA DE LAS
003762*>  CUOTAS NOMINALES, SIN REVALORIZAR.
003770         COMPUTE RD-MATURITY-AMOUNT ROUNDED =
003780             LK-IMPORTE * LK-MESES
003781*>  RAMA CON INTERES: SE USA EL FACTOR DE ANUALIDAD CALCULADO ARRIBA
003782*>  EN VEZ DE LA SIMPLE MULTIPLICACION CUOTA*MESES DEL IF.
003790     ELSE
003791*>  W7-FACTOR-RD YA TRAE (1+I)^N DEL PERFORM DE ARRIBA; AQUI SE LE
003792*>  RESTA 1 PARA EL NUMERADOR DE LA FORMULA DE ANUALIDAD.
003800         COMPUTE W7-NUMERADOR-RD = W7-FACTOR-RD - 1
003810         COMPUTE W7-COCIENTE-RD ROUNDED =
003811*>  SOLO SE EJECUTA EN LA RAMA CON TASA DISTINTA DE CERO; LA
003812*>  DIVISION POR CERO SE EVITA DEL TODO EN EL IF DE ARRIBA.
003820             W7-NUMERADOR-RD / W7-TASA-MENSUAL
003830         COMPUTE RD-MATURITY-AMOUNT ROUNDED =
003840             LK-IMPORTE * W7-COCIENTE-RD * (1 + W7-TASA-MENSUAL).
003850
003851*>  DOS FORMULAS SEGUN LA TASA SEA CERO O NO, PARA NO DIVIDIR POR
003852*>  CERO EN EL FACTOR DE ANUALIDAD (UZB-0137).
003853*>  MISMO ARRANQUE EN ACTIVO QUE FD-STATUS EN P7-ALTA-FD.
003860     MOVE "A" TO RD-STATUS.
003861*>  ULTIMO CAMPO DEL REGISTRO ANTES DE ESCRIBIRLO; SI ES CERO, EL
003862*>  DEPOSITO QUEDA SIN CUENTA VINCULADA.
003870     MOVE LK-LINKED-ACCT-ID TO RD-LINKED-ACCT-ID.
003880
003881*>  CALCO DEL PATRON OPEN-INPUT/BARRIDO/CLOSE/OPEN-EXTEND DE
003882*>  P7-ALTA-FD, AQUI SOBRE EL MAESTRO DE PROGRAMADAS.
003890     OPEN EXTEND DEPOSITOS-PROGR.
003891*>  UNICO WRITE DEL PARRAFO, IGUAL QUE EN P7-ALTA-FD.
003900     WRITE DEP-PROGR-REG.
003901*>  CIERRE SIMETRICO DEL OPEN EXTEND DE ARRIBA.
003910     CLOSE DEPOSITOS-PROGR.
003920
003921*>  RESPUESTA AL LLAMADOR, IGUAL QUE EN P7-ALTA-FD PERO CON LOS
003922*>  CAMPOS DE RD.
003930     MOVE W7-SIGUIENTE-ID TO LK-NEW-ID.
003940     MOVE RD-MATURITY-DATE TO LK-MATURITY-DATE.
003950     MOVE RD-MATURITY-AMOUNT TO LK-MATURITY-AMOUNT.
003960     GOBACK.
003970
003980*>--------------------------------------------------------------
003990*> P7-CANCELAR - CANCELACION DE DEPOSITO ACTIVO (FD O RD)
004000*>--------------------------------------------------------------
004010 P7-CANCELAR.
004011*>  LK-CANCEL-TIPO DECIDE QUE MAESTRO SE BARRE; NO HAY COMPROBACION
004012*>  DE QUE LK-CANCEL-ID EXISTA EN EL OTRO MAESTRO, ASI QUE UN TIPO
004013*>  EQUIVOCADO SIMPLEMENTE DEVUELVE "DEPOSITO NO ENCONTRADO".
004014*>  COMPARACION LITERAL CONTRA "F"/"R"; NO HAY 88-LEVEL PARA
004015*>  LK-CANCEL-TIPO PORQUE ES UN CAMPO DE ENTRADA, NO DE ESTADO.
004020     IF LK-CANCEL-TIPO = "F"
004021*>  SALTO DIRECTO, SIN PERFORM: ESTE PARRAFO NO VUELVE AQUI DESPUES,
004022*>  HACE SU PROPIO GOBACK.
004030         GO TO P7-CANCELAR-FD.
004040     IF LK-CANCEL-TIPO = "R"
004041*>  MISMO ESTILO DE SALTO QUE LA RAMA 'F' DE ARRIBA.
004050         GO TO P7-CANCELAR-RD.
004051*>  RAMA DE ESCAPE DE P7-CANCELAR: LK-CANCEL-TIPO NO ES "F" NI "R".
004060     MOVE "1" TO LK-STATUS.
004070     MOVE "Tipo de deposito no reconocido" TO LK-ERROR-MSG.
004080     GOBACK.
004090
004100 P7-CANCELAR-FD.
004101*>  W7-ERA-ACTIVA GUARDA SI EL DEPOSITO ESTABA ACTIVO ANTES DE ESTE
004102*>  BARRIDO, PORQUE EL REWRITE A "C" SE HACE DENTRO DEL MISMO IF
004103*>  QUE LO COMPRUEBA - SIN ESA COPIA NO SE PODRIA DISTINGUIR DESPUES
004104*>  "NO ENCONTRADO" DE "ENCONTRADO PERO YA CANCELADO/VENCIDO".
004105*>  SE REINICIAN LAS DOS BANDERAS ANTES DE CADA BARRIDO DE
004106*>  CANCELACION (VER COMENTARIO DE CABECERA DEL PARRAFO).
004110     MOVE "N" TO W7-HALLADO.
004115     MOVE "N" TO W7-ERA-ACTIVA.
004116*>  I-O EN VEZ DE INPUT PORQUE ESTE PARRAFO, A DIFERENCIA DE LOS
004117*>  BARRIDOS DE NUMERACION, TAMBIEN REESCRIBE EL REGISTRO (REWRITE).
004120     OPEN I-O DEPOSITOS-FIJOS.
004130 P7-CFD-BARRIDO.
004131*>  BARRIDO SECUENCIAL BUSCANDO EL ID A CANCELAR; NO HAY INDICE POR
004132*>  FD-ID ASI QUE PUEDE TOCAR LEER TODO EL FICHERO.
004140     READ DEPOSITOS-FIJOS AT END GO TO P7-CFD-FIN.
004141*>  COMPARACION POR ID EXACTO, NO POR TITULAR - LA CANCELACION NO
004142*>  COMPRUEBA QUE QUIEN LA PIDE SEA EL DUENO DEL DEPOSITO.
004150     IF FD-ID = LK-CANCEL-ID
004160         MOVE "S" TO W7-HALLADO
004161*>  SOLO SE CANCELA SI ESTABA ACTIVO; UN DEPOSITO YA VENCIDO,
004162*>  RENOVADO O CANCELADO NO SE TOCA (PERO SI SE MARCA W7-HALLADO).
004170         IF FD-ACTIVA
004175             MOVE "S" TO W7-ERA-ACTIVA
004180             MOVE "C" TO FD-STATUS
004181*>  UNICO REWRITE DEL PROGRAMA FUERA DE P7-CANCELAR-RD; REESCRIBE
004182*>  EL MISMO REGISTRO QUE SE ACABA DE LEER, SIN MOVER EL PUNTERO.
004190             REWRITE DEP-FIJO-REG
004200         END-IF
004210         GO TO P7-CFD-FIN.
004211*>  SI NO ES EL REGISTRO BUSCADO, SE SIGUE LEYENDO.
004220     GO TO P7-CFD-BARRIDO.
004230 P7-CFD-FIN.
004231*>  SE LLEGA AQUI TANTO POR AT END COMO POR GO TO DESDE EL PROPIO
004232*>  BARRIDO (ENCONTRADO); LAS DOS BANDERAS W7-HALLADO/W7-ERA-ACTIVA
004233*>  SON LAS QUE DISTINGUEN UN CASO DEL OTRO UNA VEZ CERRADO EL FICHERO.
004234*>  SE CIERRA ANTES DE DEVOLVER CUALQUIER ERROR, PARA NO DEJAR EL
004235*>  FICHERO ABIERTO SI EL LLAMADOR REPITE LA OPERACION.
004240     CLOSE DEPOSITOS-FIJOS.
004241*>  PRIMERA COMPROBACION DE ERROR: EL ID NO EXISTE EN ABSOLUTO EN
004242*>  EL MAESTRO.
004250     IF NOT W7-SE-HALLO
004260         MOVE "1" TO LK-STATUS
004270         MOVE "Deposito no encontrado" TO LK-ERROR-MSG
004280         GOBACK.
004281*>  SEGUNDA COMPROBACION: EXISTE PERO YA NO ESTABA ACTIVO (VENCIDO,
004282*>  RENOVADO O YA CANCELADO ANTES).
004290     IF W7-ERA-ACTIVA NOT = "S"
004300         MOVE "1" TO LK-STATUS
004310         MOVE "Solo puede cancelarse un deposito activo"
004320             TO LK-ERROR-MSG
004330         GOBACK.
004331*>  REUTILIZACION DE LK-NEW-ID COMO CONFIRMACION DEL ID CANCELADO
004332*>  (VER NOTA DE LINKAGE SECTION SOBRE ESTE CAMPO).
004333*>  SOLO SE LLEGA AQUI SI EL DEPOSITO EXISTIA Y ESTABA ACTIVO.
004340     MOVE LK-CANCEL-ID TO LK-NEW-ID.
004350     GOBACK.
004360
004370 P7-CANCELAR-RD.
004371*>  MISMA MECANICA QUE P7-CANCELAR-FD PERO SOBRE EL MAESTRO DE
004372*>  IMPOSICIONES PROGRAMADAS - SE DUPLICA EN VEZ DE COMPARTIR
004373*>  PARRAFO PORQUE LOS REGISTROS FD-REG Y RD-REG NO SON COMPATIBLES.
004374*>  CALCO DE P7-CANCELAR-FD SOBRE EL MAESTRO DE PROGRAMADAS.
004380     MOVE "N" TO W7-HALLADO.
004385     MOVE "N" TO W7-ERA-ACTIVA.
004386*>  MISMO MODO I-O QUE EN P7-CANCELAR-FD, POR LA MISMA RAZON
004387*>  (REWRITE MAS ABAJO).
004390     OPEN I-O DEPOSITOS-PROGR.
004400 P7-CRD-BARRIDO.
004401*>  CALCO DE P7-CFD-BARRIDO SOBRE EL MAESTRO DE PROGRAMADAS.
004410     READ DEPOSITOS-PROGR AT END GO TO P7-CRD-FIN.
004411*>  MISMA COMPARACION POR ID QUE EN P7-CFD-BARRIDO, AQUI SOBRE
004412*>  RD-ID.
004420     IF RD-ID = LK-CANCEL-ID
004430         MOVE "S" TO W7-HALLADO
004431*>  CALCO DE LA COMPROBACION FD-ACTIVA EN P7-CFD-BARRIDO.
004440         IF RD-ACTIVA
004445             MOVE "S" TO W7-ERA-ACTIVA
004450             MOVE "C" TO RD-STATUS
004451*>  REWRITE SIMETRICO AL DE P7-CFD-BARRIDO, SOBRE EL OTRO MAESTRO.
004460             REWRITE DEP-PROGR-REG
004470         END-IF
004480         GO TO P7-CRD-FIN.
004481*>  SI NO ES EL REGISTRO BUSCADO, SE SIGUE LEYENDO.
004490     GO TO P7-CRD-BARRIDO.
004500 P7-CRD-FIN.
004501*>  CALCO DE P7-CFD-FIN SOBRE EL MAESTRO DE PROGRAMADAS; SI SE CAMBIA
004502*>  UN MENSAJE DE ERROR AQUI HAY QUE RECORDAR CAMBIARLO TAMBIEN ALLI
004503*>  PORQUE NO SE COMPARTE CODIGO ENTRE LOS DOS BARRIDOS.
004510     CLOSE DEPOSITOS-PROGR.
004511*>  MISMA PRIMERA COMPROBACION QUE EN P7-CFD-FIN.
004520     IF NOT W7-SE-HALLO
004530         MOVE "1" TO LK-STATUS
004540         MOVE "Deposito no encontrado" TO LK-ERROR-MSG
004550         GOBACK.
004551*>  MISMA SEGUNDA COMPROBACION QUE EN P7-CFD-FIN.
004560     IF W7-ERA-ACTIVA NOT = "S"
004570         MOVE "1" TO LK-STATUS
004580         MOVE "Solo puede cancelarse un deposito activo"
004590             TO LK-ERROR-MSG
004600         GOBACK.
004601*>  MISMA CONFIRMACION DE ID QUE EN P7-CFD-FIN.
004610     MOVE LK-CANCEL-ID TO LK-NEW-ID.
004620     GOBACK.
