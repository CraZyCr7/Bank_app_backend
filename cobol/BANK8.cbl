000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK8.
000030 AUTHOR. M-GRACIA-CALVO.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 20-09-1993.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK8 - ACUMULADOR DIARIO DE TARJETAS (CARD-RUN-TOTALS)
000100*>
000110*> MANTIENE UN UNICO REGISTRO DE CONTROL CON LOS ACUMULADOS DE
000120*> TARJETAS DEL DIA (CARGOS ACEPTADOS/RECHAZADOS, RECIBOS
000130*> PAGADOS). BANK1 LO PONE A CERO AL ABRIR EL DIA (OPERACION
000140*> 'Z') Y LO LEE AL IMPRIMIR EL INFORME (OPERACION 'L'). BANK5
000150*> LO ACTUALIZA CADA VEZ QUE CURSA UN CARGO O UN PAGO DE RECIBO.
000160*>--------------------------------------------------------------
000170*> HISTORIAL DE MODIFICACIONES
000180*> 20-09-1993 MGC  PRIMERA VERSION (CAMBIO DE PIN - REESCRITURA
000190*>                 DEL REGISTRO DE INTENTOS POR TARJETA).
000200*> 23-11-1998 RPZ  REVISION MILENIO: TIMESTAMP DE ULTIMA
000210*>                 ACTUALIZACION A 4 DIGITOS DE ANO. UZB-0099.
000220*> 05-09-2015 MGC  SE RECICLA COMO ACUMULADOR DIARIO DE TARJETAS
000230*>                 PARA EL INFORME DE CIERRE. UZB-0583.
000240*> 14-01-2019 MGC  OPERACION 'L' DE LECTURA PARA EL INFORME DE
000250*>                 BANK1 (ANTES SOLO RESET Y POSTEO). UZB-0640.
000260*>--------------------------------------------------------------
000270
000280 ENVIRONMENT DIVISION.
000290*>  SIN SPECIAL-NAMES: ESTE SUBPROGRAMA NO IMPRIME (NO USA
000300*>  C01/TOP-OF-FORM) NI DECLARA CLASES O CONMUTADORES UPSI.
000310 CONFIGURATION SECTION.
000330
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000351*>  UN SOLO REGISTRO DE CONTROL, SIN CLAVE: SE LEE/REESCRIBE
000352*>  SIEMPRE EL MISMO (ABRIENDO EN INPUT U OUTPUT SEGUN EL CASO,
000353*>  NUNCA EN I-O - VER P8-LEER-TOTALES/P8-GRABAR-TOTALES).
000360     SELECT TOTALES-TARJETAS ASSIGN TO DISK
000370     ORGANIZATION IS SEQUENTIAL
000380     ACCESS MODE IS SEQUENTIAL
000390     FILE STATUS IS FS-TOTALES.
000400
000410 DATA DIVISION.
000420 FILE SECTION.
000430*>--------------------------------------------------------------
000440*> FICHERO DE CONTROL DE UN SOLO REGISTRO - TOTALES DEL DIA
000450*>--------------------------------------------------------------
000460 FD  TOTALES-TARJETAS
000470     LABEL RECORD STANDARD
000480     VALUE OF FILE-ID IS "totalestarjetas.ubd".
000490 01  TOTALES-REG.
000495*>  CLAVE FIJA "CARDTOT1" - NO HAY SEGUNDO REGISTRO QUE BUSCAR.
000500     02  TOT-CLAVE                PIC X(08).
000505*>  CARGOS DE TARJETA DE CREDITO/DEBITO CURSADOS EN EL DIA QUE NO
000506*>  SUPERARON EL LIMITE (VER BANK5, P5-CARGAR-CONSUMO).
000510     02  TOT-CARGOS-ACEPTADOS COMP PIC 9(08).
000515*>  CARGOS RECHAZADOS POR SUPERAR EL LIMITE DE CREDITO. SOLO SUBE
000516*>  SI BANK5 MANDA EL CODIGO 'B' (LK-OP-CARGO-RECHAZADO) - EL
000517*>  BUG DE UZB-0604 MANDABA 'C' Y ESTE CAMPO NUNCA SUBIA.
000520     02  TOT-CARGOS-RECHAZADOS COMP PIC 9(08).
000525*>  RECIBOS DE TARJETA DE CREDITO PAGADOS (P5-PAGAR-RECIBO).
000530     02  TOT-RECIBOS-PAGADOS  COMP PIC 9(08).
000535*>  SUMA DE LOS IMPORTES DE TODOS LOS RECIBOS PAGADOS EN EL DIA.
000540     02  TOT-RECIBOS-IMPORTE       PIC S9(16)V99.
000541*>  VISTA ENTERO/DECIMAL DEL IMPORTE ANTERIOR, PARA CUADRAR CON
000542*>  LA EDICION DE IMPORTES DEL INFORME DE CIERRE DE BANK1.
000543     02  TOT-RECIBOS-IMPORTE-ALT REDEFINES TOT-RECIBOS-IMPORTE.
000544         03  TOT-RI-ENTERO         PIC S9(16).
000545         03  TOT-RI-CENTAVOS       PIC 9(02).
000546*>  SELLO DE TIEMPO DE LA ULTIMA ACTUALIZACION (RESET O POSTEO).
000547     02  TOT-ACTUALIZADO-TS        PIC 9(14).
000555*>  RELLENO HASTA COMPLETAR EL REGISTRO. RESERVA DE HOLGURA PARA
000556*>  FUTUROS CONTADORES SIN TENER QUE AMPLIAR EL FICHERO.
000560     02  FILLER                    PIC X(10).
000565*> VISTA DE SOLO LECTURA DEL SELLO DE TIEMPO DE ACTUALIZACION
000566*> (PARTIDO EN FECHA/HORA PARA EL INFORME DE CIERRE. UZB-0640)
000567 01  TOTALES-TS-DESC REDEFINES TOTALES-REG.
000568     02  FILLER                    PIC X(38).
000569*>  AAAAMMDD DEL ULTIMO RESET O POSTEO, PARA EL ENCABEZADO DEL
000570*>  INFORME DE CIERRE SIN TENER QUE DESGLOSAR EL 9(14) COMPLETO.
000571     02  TOT-TS-FECHA              PIC 9(08).
000572     02  TOT-TS-HORA               PIC 9(06).
000573     02  FILLER                    PIC X(10).
000575
000580 WORKING-STORAGE SECTION.
000590*>  ESTADO DEL FICHERO DE CONTROL. SOLO "00" Y "35" SE PRUEBAN
000591*>  EN TODO EL PROGRAMA (MAESTRO SECUENCIAL, NUNCA OPTIONAL).
000600 77  FS-TOTALES                  PIC X(02).
000605*>  FECHA/HORA DEL SISTEMA EN EL MOMENTO DE LA LLAMADA - SE USAN
000606*>  PARA SELLAR TOT-ACTUALIZADO-TS EN CADA RESET O POSTEO.
000610 77  W8-FECHA-HOY                PIC 9(08).
000620 77  W8-HORA-HOY                 PIC 9(08).
000630 01  W8-TIMESTAMP-14.
000640     02  W8-TS-FECHA             PIC 9(08).
000650     02  W8-TS-HORA              PIC 9(06).
000653*>  VISTA POR EL SIGLO DEL SELLO DE TIEMPO - SOLO SE USA SI ALGUN
000654*>  DIA HAY QUE DISTINGUIR ANOS DE DISTINTO SIGLO EN EL LOTE.
000655 01  W8-TIMESTAMP-SIGLO REDEFINES W8-TIMESTAMP-14.
000656     02  W8-TS-SIGLO        COMP PIC 9(02).
000657     02  FILLER                  PIC 9(12).
000660
000670 LINKAGE SECTION.
000673*>  BANK8-PARM - UNICA AREA DE COMUNICACION CON BANK1 (OPERACIONES
000674*>  Z/L) Y BANK5 (OPERACIONES A/B/P). LK-OPERACION DECIDE QUE
000675*>  RAMA DE P8-INICIO SE EJECUTA; LK-RESPUESTA SE RELLENA SIEMPRE
000676*>  AL VOLVER, AUNQUE SOLO LA OPERACION 'L' LA USE DE VERDAD.
000680 01  BANK8-PARM.
000690     02  LK-OPERACION            PIC X(01).
000700         88 LK-OP-RESET          VALUE "Z".
000710         88 LK-OP-CARGO-ACEPTADO VALUE "A".
000720         88 LK-OP-CARGO-RECHAZADO VALUE "B".
000730         88 LK-OP-RECIBO-PAGADO  VALUE "P".
000740         88 LK-OP-LEER           VALUE "L".
000745*>  SOLO RELEVANTE CON LK-OP-RECIBO-PAGADO: IMPORTE DEL RECIBO
000746*>  QUE SE SUMA A TOT-RECIBOS-IMPORTE.
000750     02  LK-IMPORTE-RECIBO       PIC S9(16)V99.
000755*>  TOTALES VIGENTES TRAS LA OPERACION, DEVUELTOS SIEMPRE POR
000756*>  P8-DEVOLVER. BANK1 SOLO LOS LEE CON LA OPERACION 'L'.
000760     02  LK-RESPUESTA.
000765*>  CARGOS ACEPTADOS EN EL DIA.
000770         04  LK-CARGOS-ACEPTADOS COMP PIC 9(08).
000773*>  CARGOS RECHAZADOS POR LIMITE DE CREDITO.
000780         04  LK-CARGOS-RECHAZADOS COMP PIC 9(08).
000785*>  RECIBOS DE TARJETA PAGADOS.
000790         04  LK-RECIBOS-PAGADOS  COMP PIC 9(08).
000795*>  SUMA DE LOS IMPORTES DE LOS RECIBOS PAGADOS.
000800         04  LK-RECIBOS-IMPORTE       PIC S9(16)V99.
000810
000811*>--------------------------------------------------------------
000812*> P8-INICIO - PUNTO DE ENTRADA UNICO. DESPACHA SEGUN
000813*> LK-OPERACION: 'Z' VA DIRECTO AL RESET; CUALQUIER OTRA OPERACION
000814*> (A/B/P/L) PRIMERO LEE EL ACUMULADO DEL DIA, LO ACTUALIZA SEGUN
000815*> EL CODIGO RECIBIDO Y LO VUELVE A GRABAR, SIEMPRE DEVOLVIENDO
000816*> LOS TOTALES VIGENTES EN LK-RESPUESTA AL SALIR POR P8-DEVOLVER.
000817*>--------------------------------------------------------------
000820 PROCEDURE DIVISION USING BANK8-PARM.
000830 P8-INICIO.
000832*>  SELLO DE TIEMPO DE ESTA LLAMADA (SE USA EN CUALQUIER RAMA).
000840     ACCEPT W8-FECHA-HOY FROM DATE YYYYMMDD.
000850     ACCEPT W8-HORA-HOY FROM TIME.
000860     MOVE W8-FECHA-HOY TO W8-TS-FECHA.
000865*>  TIME DEVUELVE HHMMSSCC (8 DIGITOS); SOLO SE GUARDAN LOS 6
000866*>  PRIMEROS (HHMMSS), LAS CENTESIMAS NO INTERESAN AQUI.
000870     MOVE W8-HORA-HOY(1:6) TO W8-TS-HORA.
000880
000890     IF LK-OP-RESET
000900         GO TO P8-RESET.
000910
000915*>  PARA CUALQUIER OTRA OPERACION SE PARTE SIEMPRE DEL ACUMULADO
000916*>  YA EXISTENTE EN DISCO (NUNCA SE ACUMULA "A CIEGAS").
000920     PERFORM P8-LEER-TOTALES THRU P8-LEER-TOTALES-EXIT.
000930
000935*>  LA OPERACION 'L' (SOLO LECTURA, USADA POR BANK1 AL IMPRIMIR EL
000936*>  INFORME DE CIERRE) NO ENTRA EN NINGUNA DE ESTAS RAMAS: LLEGA
000937*>  DIRECTAMENTE A P8-DEVOLVER CON LOS TOTALES RECIEN LEIDOS.
000940     IF LK-OP-CARGO-ACEPTADO
000950         ADD 1 TO TOT-CARGOS-ACEPTADOS
000960     ELSE IF LK-OP-CARGO-RECHAZADO
000970         ADD 1 TO TOT-CARGOS-RECHAZADOS
000980     ELSE IF LK-OP-RECIBO-PAGADO
000990         ADD 1 TO TOT-RECIBOS-PAGADOS
001000         ADD LK-IMPORTE-RECIBO TO TOT-RECIBOS-IMPORTE.
001010
001015*>  SOLO SE REESCRIBE EL CONTROL SI HUBO POSTEO REAL (A/B/P); EN
001016*>  'L' ESTO PISA EL SELLO CON LA HORA DE LA LECTURA, LO CUAL ES
001017*>  INOCUO PORQUE LOS CONTADORES NO CAMBIAN, PERO CONVIENE SABERLO.
001020     MOVE W8-TIMESTAMP-14 TO TOT-ACTUALIZADO-TS.
001030     PERFORM P8-GRABAR-TOTALES THRU P8-GRABAR-TOTALES-EXIT.
001040
001045*>--------------------------------------------------------------
001046*> P8-DEVOLVER - TRASLADA LOS ACUMULADOS YA EN MEMORIA A
001047*> LK-RESPUESTA Y TERMINA. COMUN A TODAS LAS OPERACIONES.
001048*>--------------------------------------------------------------
001050 P8-DEVOLVER.
001060     MOVE TOT-CARGOS-ACEPTADOS TO LK-CARGOS-ACEPTADOS.
001070     MOVE TOT-CARGOS-RECHAZADOS TO LK-CARGOS-RECHAZADOS.
001080     MOVE TOT-RECIBOS-PAGADOS TO LK-RECIBOS-PAGADOS.
001090     MOVE TOT-RECIBOS-IMPORTE TO LK-RECIBOS-IMPORTE.
001100     GOBACK.
001110
001120*>--------------------------------------------------------------
001121*> P8-RESET - PONE A CERO EL ACUMULADO DEL DIA. BANK1 LA INVOCA
001122*> UNA SOLA VEZ, AL PRINCIPIO DEL LOTE, ANTES DE CUALQUIER OTRO
001123*> PROGRAMA QUE PUEDA POSTEAR SOBRE TOTALES-TARJETAS. SE GRABA
001124*> CON OPEN OUTPUT (NO EXTEND): EL FICHERO SE TRUNCA Y QUEDA CON
001125*> UN UNICO REGISTRO, COMO CORRESPONDE A UN CONTROL DE UN DIA.
001126*>--------------------------------------------------------------
001130 P8-RESET.
001140     MOVE "CARDTOT1" TO TOT-CLAVE.
001150     MOVE 0 TO TOT-CARGOS-ACEPTADOS TOT-CARGOS-RECHAZADOS
001160         TOT-RECIBOS-PAGADOS.
001170     MOVE 0 TO TOT-RECIBOS-IMPORTE.
001180     MOVE W8-TIMESTAMP-14 TO TOT-ACTUALIZADO-TS.
001185*>  TRAS EL RESET, LK-RESPUESTA SALE TODA A CERO: ES CORRECTO,
001186*>  NADIE CONSULTA 'L' ANTES DE QUE BANK5 EMPIECE A POSTEAR.
001190     OPEN OUTPUT TOTALES-TARJETAS.
001200     WRITE TOTALES-REG.
001210     CLOSE TOTALES-TARJETAS.
001220     GO TO P8-DEVOLVER.
001230
001240*>--------------------------------------------------------------
001250*> P8-LEER-TOTALES - LEE EL UNICO REGISTRO DE CONTROL. SI EL
001251*> FICHERO TODAVIA NO EXISTE (PRIMER ARRANQUE SIN PASAR POR
001252*> P8-RESET) O ESTA VACIO, SE SIMULA UN ACUMULADO A CERO EN VEZ
001253*> DE DEJAR LOS CAMPOS SIN INICIALIZAR.
001260*>--------------------------------------------------------------
001270 P8-LEER-TOTALES.
001280     OPEN INPUT TOTALES-TARJETAS.
001290     READ TOTALES-TARJETAS
001300         AT END
001305*>  FS-TOTALES QUEDA EN "35" AQUI; NO SE COMPRUEBA PORQUE EL
001306*>  PROPIO AT END YA DISTINGUE EL CASO DE FICHERO VACIO/INEXISTENTE.
001310             MOVE "CARDTOT1" TO TOT-CLAVE
001320             MOVE 0 TO TOT-CARGOS-ACEPTADOS TOT-CARGOS-RECHAZADOS
001330                 TOT-RECIBOS-PAGADOS
001340             MOVE 0 TO TOT-RECIBOS-IMPORTE.
001350     CLOSE TOTALES-TARJETAS.
001360 P8-LEER-TOTALES-EXIT.
001370     EXIT.
001380
001390*>--------------------------------------------------------------
001400*> P8-GRABAR-TOTALES - REESCRIBE EL UNICO REGISTRO DE CONTROL. SE
001401*> ABRE EN OUTPUT (NO I-O): AL SER UN FICHERO DE UN SOLO REGISTRO
001402*> NO HACE FALTA POSICIONARSE NI LOCALIZAR NADA, BASTA CON
001403*> TRUNCAR Y VOLVER A ESCRIBIR EL REGISTRO ACTUALIZADO.
001410*>--------------------------------------------------------------
001420 P8-GRABAR-TOTALES.
001425*>  LLAMADA SIEMPRE DESPUES DE P8-LEER-TOTALES EN LA MISMA
001426*>  INVOCACION, CON EL REGISTRO YA ACTUALIZADO EN MEMORIA.
001430     OPEN OUTPUT TOTALES-TARJETAS.
001440     WRITE TOTALES-REG.
001450     CLOSE TOTALES-TARJETAS.
001460 P8-GRABAR-TOTALES-EXIT.
001470     EXIT.
