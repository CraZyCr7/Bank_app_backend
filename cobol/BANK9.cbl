000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK9.
000030 AUTHOR. R-POLO-ZURITA.
000040 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000050 DATE-WRITTEN. 18-02-1992.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
000080*>--------------------------------------------------------------
000090*> BANK9 - BARRIDO DIARIO DE VENCIMIENTOS DE DEPOSITOS
000100*>
000110*> RECORRE LOS MAESTROS DE IMPOSICIONES FIJAS Y PROGRAMADAS,
000120*> EN ORDEN DE ID, Y LIQUIDA LAS QUE VENCEN EN LA FECHA DE HOY:
000130*>   - MARCA EL DEPOSITO COMO VENCIDO (M)
000140*>   - ABONA EL IMPORTE EN LA CUENTA LIGADA (SI EXISTE)
000150*>   - GRABA LA TRANSACCION DE ABONO
000160*>   - SI LA IMPOSICION FIJA TIENE RENOVACION AUTOMATICA, DA DE
000170*>     ALTA UNA NUEVA IMPOSICION CON EL IMPORTE VENCIDO
000180*> ES INVOCADO POR BANK1 UNA VEZ AL DIA: CALL "BANK9" USING
000190*> BANK9-TOTALES.
000200*>--------------------------------------------------------------
000210*> HISTORIAL DE MODIFICACIONES
000220*> 18-02-1992 RPZ  PRIMERA VERSION (CONSULTA DE MOVIMIENTOS POR
000230*>                 RANGO DE FECHAS, PANTALLA PAGINADA).
000240*> 11-01-1996 RPZ  SE RECICLA COMO BARRIDO POR LOTE DE
000250*>                 VENCIMIENTOS DE IMPOSICIONES A PLAZO.
000260*> 23-11-1998 RPZ  REVISION MILENIO: COMPARACION DE FECHA DE
000270*>                 VENCIMIENTO A 4 DIGITOS DE ANO. TICKET
000280*>                 UZB-0099.
000290*> 19-11-2003 MGC  ABONO EN CUENTA LIGADA Y DIARIO DE
000300*>                 TRANSACCIONES. UZB-0288.
000310*> 12-06-2011 MGC  RENOVACION AUTOMATICA DE IMPOSICIONES FIJAS
000320*>                 AL VENCIMIENTO. UZB-0519.
000330*> 05-09-2015 MGC  REGISTRO DE TRANSACCIONES FALLIDAS POR
000340*>                 DEPOSITO SIN DETENER EL BARRIDO. UZB-0583.
000350*>--------------------------------------------------------------
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000420
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT CUENTAS ASSIGN TO DISK
000460     ORGANIZATION IS SEQUENTIAL
000470     ACCESS MODE IS SEQUENTIAL
000480     FILE STATUS IS FS-CUENTAS.
000490
000500     SELECT DEPOSITOS-FIJOS ASSIGN TO DISK
000510     ORGANIZATION IS SEQUENTIAL
000520     ACCESS MODE IS SEQUENTIAL
000530     FILE STATUS IS FS-DEPFIJO.
000540
000550     SELECT DEPOSITOS-PROGR ASSIGN TO DISK
000560     ORGANIZATION IS SEQUENTIAL
000570     ACCESS MODE IS SEQUENTIAL
000580     FILE STATUS IS FS-DEPPROG.
000590
000600     SELECT TRANSACCIONES ASSIGN TO DISK
000610     ORGANIZATION IS SEQUENTIAL
000620     ACCESS MODE IS SEQUENTIAL
000630     FILE STATUS IS FS-TRANSACC.
000640
000650     SELECT TRANSACC-FALLIDAS ASSIGN TO DISK
000660     ORGANIZATION IS SEQUENTIAL
000670     ACCESS MODE IS SEQUENTIAL
000680     FILE STATUS IS FS-FALLIDAS.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  CUENTAS
000730     LABEL RECORD STANDARD
000740     VALUE OF FILE-ID IS "cuentas.ubd".
000750 01  CUENTA-REG.
000751*>  BANK9 SOLO REABRE ESTE MAESTRO PARA ABONAR EL IMPORTE DE
000752*>  VENCIMIENTO EN LA CUENTA LIGADA (P9-ABONAR-CUENTA/-RD); NO
000753*>  CREA NI CIERRA CUENTAS, NI TOCA NINGUN OTRO CAMPO.
000754*>  CLAVE DE BUSQUEDA EN EL BARRIDO DE ABONO; SE COMPARA CONTRA
000755*>  FD-LINKED-ACCT-ID O RD-LINKED-ACCT-ID SEGUN EL MAESTRO DE ORIGEN.
000760     02  ACCT-ID                PIC 9(08).
000770     02  ACCT-NUMBER             PIC X(20).
000780     02  ACCT-OWNER-ID           PIC 9(08).
000790     02  ACCT-TYPE               PIC X(02).
000800     02  ACCT-STATUS             PIC X(01).
000801*>  SE SANEA A CERO SI NO ES NUMERICO ANTES DE ABONAR (MIGRACION
000802*>  DE 1998, VER UZB-0455 EN BANK2) - EL ABONO NUNCA SE PIERDE.
000803*>  SE SUMA EL IMPORTE DE VENCIMIENTO EN P9-ABONAR-CUENTA Y EN
000804*>  P9-ABONAR-CUENTA-RD; SI VIENE NO NUMERICO SE FUERZA A CERO ANTES
000805*>  DE SUMAR (BUG HISTORICO DE CUENTAS SIN INICIALIZAR, UZB-0288).
000810     02  ACCT-BALANCE            PIC S9(16)V99.
000820     02  ACCT-OPENED-DATE        PIC 9(08).
000830     02  FILLER                  PIC X(01).
000840*>--------------------------------------------------------------
000850 FD  DEPOSITOS-FIJOS
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID IS "depositosfijos.ubd".
000871*>  REGISTRO MAESTRO DE IMPOSICIONES A PLAZO FIJO; SE ABRE I-O EN
000872*>  P9-BARRIDO-FD Y DE NUEVO EN P9-VOLCAR-RENOVACIONES PARA AÑADIR
000873*>  LAS NUEVAS IMPOSICIONES AL FINAL DEL LOTE.
000880 01  DEP-FIJO-REG.
000881*>  BANK9 BARRE ESTE MAESTRO DE PRINCIPIO A FIN CADA DIA (P9-
000882*>  BARRIDO-FD); NO HAY INDICE NI ORDENACION POR FECHA, ASI QUE EL
000883*>  COSTE DEL BARRIDO CRECE CON EL NUMERO TOTAL DE IMPOSICIONES.
000884*>  SE USA EN LA REFERENCIA "FDMAT-"+ID Y PARA HALLAR EL MAYOR ID AL
000885*>  VOLCAR RENOVACIONES (P9-VOLCAR-RENOVACIONES).
000890     02  FD-ID                    PIC 9(08).
000891*>  SE COPIA A LA RENOVACION (W9-REN-OWNER) SIN VOLVER A VALIDAR
000892*>  TITULARIDAD: LA NUEVA IMPOSICION ES DEL MISMO TITULAR QUE LA
000893*>  ORIGINAL.
000900     02  FD-OWNER-ID               PIC 9(08).
000901*>  NO SE USA PARA EL ABONO DE VENCIMIENTO (ESE ES FD-MATURITY-
000902*>  AMOUNT); SOLO INTERVIENE SI HAY RENOVACION, COMO PRINCIPAL DE
000903*>  PARTIDA DE LA NUEVA IMPOSICION.
000910     02  FD-PRINCIPAL              PIC S9(16)V99.
000911*>  TIPO ANUAL QUE SE TRASLADA TAL CUAL A LA RENOVACION; BANK9 NO LO
000912*>  RECALCULA, SOLO LO USA EN P9-VOLCAR-UNA-RENOVACION PARA OBTENER
000913*>  LA TASA MENSUAL.
000920     02  FD-ANNUAL-RATE            PIC 9(02)V9(04).
000921*>  SE COPIA TAL CUAL A LA RENOVACION (W9-REN-RATE): NO HAY AJUSTE
000922*>  DE TIPO DE INTERES EN LA RENOVACION AUTOMATICA, SE MANTIENE
000923*>  EL MISMO TIPO QUE TENIA LA IMPOSICION ORIGINAL.
000924*>  PLAZO ORIGINAL EN MESES; SE COPIA A LA RENOVACION SIN CAMBIOS -
000925*>  BANK9 NO OFRECE PLAZOS DISTINTOS AL RENOVAR.
000930     02  FD-TENURE-MONTHS          PIC 9(03).
000931*>  TAMBIEN SE COPIA SIN CAMBIOS A LA RENOVACION - EL PLAZO DE LA
000932*>  NUEVA IMPOSICION ES SIEMPRE IGUAL AL DE LA QUE VENCIO.
000933*>  FECHA DE ALTA ORIGINAL; NO INTERVIENE EN LA LIQUIDACION, SOLO SE
000934*>  LEE Y SE REESCRIBE TAL CUAL EN CADA REWRITE.
000940     02  FD-START-DATE             PIC 9(08).
000941*>  CLAVE DE SELECCION DEL BARRIDO: SOLO SE LIQUIDAN LAS IMPOSICIONES
000942*>  CUYA FECHA DE VENCIMIENTO COINCIDE EXACTAMENTE CON LA FECHA DEL
000943*>  LOTE (NO SE LIQUIDAN VENCIMIENTOS ATRASADOS DE LOTES SALTADOS).
000950     02  FD-MATURITY-DATE          PIC 9(08).
000951*>  CLAVE DE SELECCION DEL BARRIDO: SOLO SE LIQUIDAN LAS ACTIVAS
000952*>  CUYA FECHA DE VENCIMIENTO SEA EXACTAMENTE LA DE HOY (NI ANTES
000953*>  NI DESPUES) - SI EL LOTE NO CORRE UN DIA, ESE VENCIMIENTO SE
000954*>  PIERDE HASTA QUE ALGUIEN SE DE CUENTA (RIESGO CONOCIDO).
000955*>  IMPORTE QUE SE ABONA EN LA CUENTA LIGADA (P9-ABONAR-CUENTA); YA
000956*>  VIENE CALCULADO DESDE BANK7, BANK9 NO LO RECALCULA.
000960     02  FD-MATURITY-AMOUNT        PIC S9(16)V99.
000961*>  A DIFERENCIA DE BANK7 (QUE SOLO ESCRIBE "A"), BANK9 ES EL UNICO
000962*>  PROGRAMA QUE MUEVE ESTE INDICADOR A "M" O "R".
000970     02  FD-STATUS                 PIC X(01).
000980         88 FD-ACTIVA              VALUE "A".
000990         88 FD-VENCIDA             VALUE "M".
001000         88 FD-RENOVADA            VALUE "R".
001001*>      PUESTA POR P9-RENOVAR-FD AL MISMO TIEMPO QUE SE APUNTA LA
001002*>      RENOVACION EN LA TABLA W9-TABLA-RENOVACIONES (UZB-0519).
001010         88 FD-CANCELADA           VALUE "C".
001011*>  SOLO SE MIRA EN P9-RENOVAR-FD; SI NO ES EXACTAMENTE "Y" LA
001012*>  IMPOSICION SE QUEDA EN "M" SIN MAS.
001020     02  FD-AUTO-RENEW             PIC X(01).
001021*>  SI ES CERO, P9-LIQUIDAR-FD NI SIQUIERA INTENTA ABONAR: SOLO
001022*>  MUESTRA EL AVISO POR DISPLAY Y SIGUE CON LA RENOVACION.
001030     02  FD-LINKED-ACCT-ID         PIC 9(08).
001040     02  FILLER                    PIC X(07).
001050*>--------------------------------------------------------------
001060 FD  DEPOSITOS-PROGR
001070     LABEL RECORD STANDARD
001080     VALUE OF FILE-ID IS "depositosprogr.ubd".
001090 01  DEP-PROGR-REG.
001091*>  MISMO CRITERIO DE BARRIDO QUE DEP-FIJO-REG (P9-BARRIDO-RD), PERO
001092*>  SIN RENOVACION AUTOMATICA: UNA VEZ VENCIDA, QUEDA EN "M" HASTA
001093*>  QUE EL CLIENTE CONTRATE UNA NUEVA DESDE BANK7 (UZB-0519).
001094*>  USADO EN LA REFERENCIA "RDMAT-"+ID; NO HAY VOLCADO DE
001095*>  RENOVACIONES PARA ESTE MAESTRO (VER COMENTARIO DEL FD ARRIBA).
001096*>  USADO EN LA REFERENCIA "RDMAT-"+ID; NO HAY VOLCADO DE
001097*>  RENOVACIONES PARA ESTE MAESTRO (VER COMENTARIO DEL FD ARRIBA).
001100     02  RD-ID                     PIC 9(08).
001101*>  NO SE USA EN BANK9: LAS PROGRAMADAS NO SE RENUEVAN, ASI QUE NO
001102*>  HACE FALTA CONOCER EL TITULAR PARA NADA MAS QUE EL ABONO.
001110     02  RD-OWNER-ID               PIC 9(08).
001111*>  CUOTA MENSUAL QUE BANK8 VA INGRESANDO; BANK9 NO LA TOCA, SOLO
001112*>  LIQUIDA EL SALDO FINAL YA ACUMULADO.
001120     02  RD-MONTHLY-INSTALLMENT    PIC S9(16)V99.
001121*>      BANK9 NO LA USA PARA NADA: EL IMPORTE QUE SE ABONA AL
001122*>      VENCIMIENTO ES RD-MATURITY-AMOUNT, YA CALCULADO EN BANK7.
001123*>  NO SE USA EN BANK9: AL NO HABER RENOVACION DE PROGRAMADAS NO HAY
001124*>  QUE RECALCULAR NINGUN INTERES AQUI.
001130     02  RD-ANNUAL-RATE            PIC 9(02)V9(04).
001131*>  IDEM: SIN RENOVACION DE RD, ESTE CAMPO SOLO SE LEE Y SE REESCRIBE
001132*>  SIN USO EN PROCEDURE DIVISION.
001140     02  RD-TENURE-MONTHS          PIC 9(03).
001141*>  NO INTERVIENE EN LA LIQUIDACION; SE REESCRIBE TAL CUAL COMO EL
001142*>  RESTO DE CAMPOS DESCRIPTIVOS DEL MAESTRO.
001150     02  RD-START-DATE             PIC 9(08).
001151*>  CLAVE DE SELECCION DE P9-BARRIDO-RD, ANALOGA A FD-MATURITY-DATE.
001160     02  RD-MATURITY-DATE          PIC 9(08).
001161*>  IMPORTE DE VENCIMIENTO YA CALCULADO POR BANK7 (FORMULA DE
001162*>  ANUALIDAD); BANK9 SOLO LO ABONA, NO LO RECALCULA.
001170     02  RD-MATURITY-AMOUNT        PIC S9(16)V99.
001171*>  SOLO TOMA "M" EN BANK9; NO EXISTE "R" PARA PROGRAMADAS PORQUE NO
001172*>  SE RENUEVAN.
001180     02  RD-STATUS                 PIC X(01).
001190         88 RD-ACTIVA              VALUE "A".
001200         88 RD-VENCIDA             VALUE "M".
001210         88 RD-CANCELADA           VALUE "C".
001211*>  MISMA CONVENCION DE CERO=SIN CUENTA QUE FD-LINKED-ACCT-ID.
001220     02  RD-LINKED-ACCT-ID         PIC 9(08).
001230     02  FILLER                    PIC X(06).
001240*>--------------------------------------------------------------
001250 FD  TRANSACCIONES
001260     LABEL RECORD STANDARD
001270     VALUE OF FILE-ID IS "transacciones.ubd".
001271*>  MISMO DIARIO DE MOVIMIENTOS QUE ESCRIBEN BANK6 Y BANK8; BANK9 SOLO
001272*>  AÑADE REGISTROS TIPO "DEPOSIT" CON OPEN EXTEND, NUNCA LOS LEE.
001280 01  TRANSACCION-REG.
001281*>  BANK9 SOLO ESCRIBE AQUI (OPEN EXTEND, NUNCA I-O): EL ABONO DE
001282*>  VENCIMIENTO SE GRABA DE UNA SOLA VEZ YA EN "SUCCESS", SIN EL
001283*>  PASO PREVIO POR "PENDING" QUE USA BANK6 (NO HAY NADA QUE
001284*>  VALIDAR DESPUES DE ABONAR: EL DEPOSITO YA VENCIO).
001290     02  TXN-REFERENCE            PIC X(24).
001291*>      "FDMAT-"/"RDMAT-" + EL ID DEL DEPOSITO, NO AAAAMMDD-
001292*>      SECUENCIAL COMO EN BANK6 - LA CLAVE NATURAL YA ES UNICA.
001293*>  SIEMPRE "DEPOSIT" EN BANK9, A DIFERENCIA DE BANK6 QUE USA
001294*>  "IMPS"/"NEFT" EN ESTE MISMO CAMPO.
001300     02  TXN-TYPE                 PIC X(08).
001301*>  SIEMPRE "SUCCESS": BANK9 NO ESCRIBE UNA TRANSACCION CUANDO NO
001302*>  PUEDE ABONAR, ESE CASO VA SOLO A TRANSACC-FALLIDAS.
001310     02  TXN-STATUS               PIC X(08).
001320     02  TXN-FROM-ACCT-ID         PIC 9(08).
001321*>      SIEMPRE A CERO: EL ABONO DE UN VENCIMIENTO NO SALE DE
001322*>      NINGUNA CUENTA DEL BANCO, ES DINERO QUE EL BANCO DEVUELVE.
001323*>  LA CUENTA LIGADA QUE RECIBE EL ABONO; NUNCA CERO EN UNA
001324*>  TRANSACCION ESCRITA, PORQUE SIN CUENTA LIGADA NO HAY WRITE.
001330     02  TXN-TO-ACCT-ID           PIC 9(08).
001331*>  NO SE RELLENA: LOS ABONOS DE VENCIMIENTO NO TIENEN BENEFICIARIO
001332*>  DISTINTO DEL TITULAR, SE DEJA A SPACES.
001340     02  TXN-BENEF-NAME           PIC X(30).
001341*>  SPACES EN BANK9; ESTOS TRES CAMPOS SOLO TIENEN CONTENIDO EN LAS
001342*>  TRANSFERENCIAS DE BANK6.
001350     02  TXN-BENEF-ACCT-NUM       PIC X(20).
001351*>  SPACES EN BANK9, VER COMENTARIO DE TXN-BENEF-NAME.
001360     02  TXN-BENEF-IFSC           PIC X(11).
001361*>  FD-MATURITY-AMOUNT O RD-MATURITY-AMOUNT SEGUN EL ORIGEN.
001370     02  TXN-AMOUNT               PIC S9(16)V99.
001371*>  SE RELLENA CON STRING "FD matured and credited #"+ID, NO CON UN
001372*>  TEXTO FIJO COMO EN OTROS CAMPOS DE ESTE REGISTRO.
001380     02  TXN-NARRATION            PIC X(40).
001390     02  TXN-CREATED-TS           PIC 9(14).
001391*>  EN BANK9 SIEMPRE IGUAL A TXN-CREATED-TS: EL ABONO ES INMEDIATO,
001392*>  NO HAY ESTADO "PENDING" INTERMEDIO COMO EN BANK6.
001400     02  TXN-PROCESSED-TS         PIC 9(14).
001401*>      IGUAL QUE TXN-CREATED-TS: NO HAY INTERVALO ENTRE CREAR Y
001402*>      PROCESAR, ASI QUE AMBAS MARCAS COINCIDEN SIEMPRE.
001410     02  FILLER                   PIC X(12).
001420*>--------------------------------------------------------------
001430 FD  TRANSACC-FALLIDAS
001440     LABEL RECORD STANDARD
001450     VALUE OF FILE-ID IS "transaccfallidas.ubd".
001451*>  FICHERO COMPARTIDO DE INCIDENCIAS; BANK9 SOLO ESCRIBE CUANDO LA
001452*>  CUENTA LIGADA NO SE ENCUENTRA EN EL MAESTRO DE CUENTAS.
001460 01  FALLIDA-REG.
001461*>  UNICO CASO DE FALLO EN BANK9: EL DEPOSITO VENCIDO TIENE CUENTA
001462*>  LIGADA PERO ESA CUENTA YA NO EXISTE EN EL MAESTRO. EL DEPOSITO
001463*>  SE MARCA "M" IGUAL, PORQUE EL VENCIMIENTO YA OCURRIO (UZB-0583).
001464*>  LA MISMA REFERENCIA QUE HABRIA LLEVADO LA TRANSACCION DE ABONO
001465*>  DE HABER ENCONTRADO LA CUENTA LIGADA.
001470     02  FTX-REFERENCE            PIC X(24).
001471*>  TEXTO FIJO SEGUN EL MAESTRO DE ORIGEN ("...FOR FD MATURITY" O
001472*>  "...FOR RD MATURITY"); NO HAY OTROS MOTIVOS POSIBLES EN BANK9.
001480     02  FTX-REASON               PIC X(60).
001481*>  MISMO TIMESTAMP QUE SE HABRIA USADO EN TXN-CREATED-TS DE HABER
001482*>  PODIDO ESCRIBIR LA TRANSACCION.
001490     02  FTX-OCCURRED-TS          PIC 9(14).
001500
001510 WORKING-STORAGE SECTION.
001511*>  LOS CINCO FS- SE COMPRUEBAN SOLO CON IF, NUNCA CON INVALID KEY -
001512*>  CONVENCION DE TODO EL MODULO DESDE LOS ORIGENES (UZB-0099).
001530 77  FS-CUENTAS                  PIC X(02).
001531*>  "00" OK, "10" FIN DE FICHERO; SE COMPRUEBA TRAS EL OPEN I-O EN
001532*>  P9-BARRIDO-FD PARA DETECTAR FICHERO VACIO O INEXISTENTE.
001540 77  FS-DEPFIJO                  PIC X(02).
001541*>  ANALOGO A FS-DEPFIJO PERO PARA EL MAESTRO DE PROGRAMADAS.
001550 77  FS-DEPPROG                  PIC X(02).
001551*>  "35" = FICHERO NO EXISTE AL HACER OPEN EXTEND; EN ESE CASO SE
001552*>  REABRE EN OUTPUT PARA CREARLO (VER P9-LIQUIDAR-FD).
001560 77  FS-TRANSACC                 PIC X(02).
001570 77  FS-FALLIDAS                 PIC X(02).
001580
001590 01  W9-FECHA-HORA.
001600     02  W9-FECHA-AAAAMMDD       PIC 9(08).
001610     02  W9-HORA-HHMMSSCC        PIC 9(08).
001620 01  W9-TIMESTAMP-14 REDEFINES W9-FECHA-HORA.
001630     02  W9-TS-FECHA             PIC 9(08).
001640     02  W9-TS-HORA              PIC 9(06).
001641*>  CENTESIMAS DESCARTADAS AL TOMAR SOLO LOS 6 PRIMEROS DIGITOS DE
001642*>  LA HORA; EL TIMESTAMP DE 14 NO LAS NECESITA.
001650     02  FILLER                  PIC 9(02).
001660
001661*>  CONMUTADOR DE BUSQUEDA, COMPARTIDO POR P9-ABONAR-CUENTA Y
001662*>  P9-ABONAR-CUENTA-RD PORQUE NUNCA SE EJECUTAN A LA VEZ.
001670 77  W9-HALLADO                  PIC X(01).
001671*>  SE COMPARTE ENTRE P9-ABONAR-CUENTA Y P9-ABONAR-CUENTA-RD; CADA
001672*>  UNA LO PONE A "N" AL ENTRAR, COMO EN EL RESTO DE SUBPROGRAMAS.
001680     88 W9-SE-HALLO              VALUE "S".
001681*>  REFERENCIA DE 24 POSICIONES CONSTRUIDA CON STRING EN
001682*>  P9-LIQUIDAR-FD/P9-LIQUIDAR-RD; MISMO ANCHO QUE TXN-REFERENCE.
001690 77  W9-REF-EDIT                 PIC X(24).
001695 01  W9-REF-EDIT-GRUPO REDEFINES W9-REF-EDIT.
001696     02  FILLER                  PIC X(24).
001700
001710*> TOTALES DEL BARRIDO (SE DEVUELVEN A BANK1)
001711*>  ACUMULADOS DE TODO EL LOTE; SE COPIAN UNO A UNO A BANK9-TOTALES
001712*>  JUSTO ANTES DEL GOBACK EN P9-INICIO.
001720 01  W9-TOTALES-LOCAL.
001721*>  SE INCREMENTA EN CADA ENTRADA A P9-LIQUIDAR-FD, ANTES DE SABER SI
001722*>  EL ABONO TENDRA EXITO O NO - CUENTA VENCIMIENTOS, NO ABONOS.
001730     02  W9-FD-VENCIDAS     COMP PIC 9(06) VALUE 0.
001731*>  ANALOGO A W9-FD-VENCIDAS PERO PARA PROGRAMADAS.
001740     02  W9-RD-VENCIDAS     COMP PIC 9(06) VALUE 0.
001745     02  W9-FD-IMPORTE-ABONADO   PIC S9(16)V99 VALUE 0.
001746     02  W9-RD-IMPORTE-ABONADO   PIC S9(16)V99 VALUE 0.
001750*>  SOLO CUENTA LOS ABONOS QUE DE VERDAD SE HICIERON (CUENTA
001751*>  LIGADA HALLADA); LOS VENCIMIENTOS SIN CUENTA O SIN ABONO NO
001752*>  SUMAN AQUI, AUNQUE SI CUENTEN EN W9-FD-VENCIDAS/W9-RD-VENCIDAS.
001753*>  SOLO SE INCREMENTA DENTRO DEL IF DE AUTO-RENEW EN P9-RENOVAR-FD;
001754*>  NO CUENTA LAS QUE VENCIERON SIN RENOVACION.
001760     02  W9-FD-RENOVADAS    COMP PIC 9(06) VALUE 0.
001770
001780*> TABLA DE RENOVACIONES PENDIENTES (SE VUELCAN AL FINAL DEL
001790*> BARRIDO, PORQUE EL NUEVO ID SIEMPRE ES MAYOR Y SE AÑADE AL
001800*> FINAL DEL MAESTRO ORDENADO)
001801*>  TABLA EN MEMORIA DE LAS RENOVACIONES DETECTADAS DURANTE EL
001802*>  BARRIDO DE FD; SE VUELCA AL FICHERO SOLO AL FINAL DEL LOTE EN
001803*>  P9-VOLCAR-RENOVACIONES PARA NO REABRIR DEPOSITOS-FIJOS EN MEDIO
001804*>  DEL PROPIO BARRIDO QUE LO ESTA LEYENDO.
001810 01  W9-TABLA-RENOVACIONES.
001811*>  200 ENTRADAS FIJAS: SI UN DIA VENCEN MAS DE 200 IMPOSICIONES
001812*>  FIJAS CON AUTO-RENOVACION, LAS RESTANTES SE QUEDAN SIN RENOVAR
001813*>  SIN AVISO (LIMITE DE DISENO DE 2011, NUNCA REVISADO).
001820     02  W9-REN-OC OCCURS 200 TIMES INDEXED BY W9-REN-IDX.
001830         04  W9-REN-OWNER        PIC 9(08).
001840         04  W9-REN-PRINCIPAL    PIC S9(16)V99.
001850         04  W9-REN-RATE         PIC 9(02)V9(04).
001860         04  W9-REN-TENURE       PIC 9(03).
001870         04  W9-REN-LINKED       PIC 9(08).
001880 77  W9-REN-COUNT           COMP PIC 9(04) VALUE 0.
001881*>  INDICE DE RECORRIDO DE LA TABLA EN P9-VOLCAR-UNA-RENOVACION; NO SE
001882*>  CONFUNDE CON W9-REN-IDX PORQUE ESTE PARRAFO USA VARYING CLASICO,
001883*>  NO SEARCH.
001890 77  W9-REN-SUB             COMP PIC 9(04).
001900
001910*> DESCOMPOSICION DE FECHA PARA EL CALCULO DE NUEVO VENCIMIENTO
001911*> (MISMO GRUPO/REDEFINES QUE USA BANK7 EN P7-SUMAR-MESES, COPIADO
001912*> AQUI PORQUE BANK9 NO HACE CALL A BANK7 PARA ESTO).
001913*>  DESCOMPOSICION AAAA/MM/DD DE UNA FECHA PARA PODER SUMARLE MESES;
001914*>  SE USA TANTO PARA LA FECHA DE ALTA COMO PARA EL RESULTADO.
001920 01  W9-FECHA-DESC.
001930     02  W9-FD-ANO          COMP PIC 9(04).
001940     02  W9-FD-MES          COMP PIC 9(02).
001950     02  W9-FD-DIA          COMP PIC 9(02).
001951*>  VISTA COMPACTA DE LA MISMA FECHA PARA MOVERLA DE UN GOLPE A/DESDE
001952*>  FD-START-DATE O FD-MATURITY-DATE.
001960 01  W9-FECHA-AAAAMMDD REDEFINES W9-FECHA-DESC PIC 9(08).
001970
001971*>  TOTAL DE MESES TRANSCURRIDOS DESDE EL MES 0 HASTA EL VENCIMIENTO;
001972*>  SE DESCOMPONE LUEGO EN AÑO/MES CON DIVIDE ENTRE 12.
001980 77  W9-MESES-TOTALES       COMP PIC 9(06).
001981*>  COPIA DE FD-TENURE-MONTHS QUE SE LE PASA A P9-SUMAR-MESES; SE
001982*>  USA UNA VARIABLE PROPIA PARA NO DEPENDER DE QUE EL REGISTRO SIGA
001983*>  ABIERTO EN EL MISMO ESTADO.
001990 77  W9-MESES-TENURE        COMP PIC 9(03).
001991*>  AÑO RESULTANTE TRAS SUMAR LOS MESES DE PLAZO.
002000 77  W9-ANO-RESULT          COMP PIC 9(04).
002001*>  MES RESULTANTE, 1-12 TRAS EL AJUSTE DE "ADD 1" Y EL IF > 12.
002010 77  W9-MES-RESULT          COMP PIC 9(02).
002011*>  SE REUTILIZA CON DOS SIGNIFICADOS: COCIENTE DE LAS DIVISIONES
002012*>  POR 400/100/4 (DESCARTABLE) Y DESPUES EL DIA FINAL DE LA FECHA.
002020 77  W9-DIA-RESULT          COMP PIC 9(02).
002021*>  DIAS DEL MES DE VENCIMIENTO, LEIDO DE W9-TABLA-DIAS-MES TRAS EL
002022*>  AJUSTE DE AÑO BISIESTO; SIRVE PARA RECORTAR EL DIA SI NO EXISTE.
002030 77  W9-DIAS-EN-MES         COMP PIC 9(02).
002031*>  RESTO DE DIVIDIR EL AÑO ENTRE 400; SI ES CERO EL AÑO ES BISIESTO
002032*>  SIN EXCEPCION (REGLA GREGORIANA).
002040 77  W9-RESTO-400           COMP PIC 9(04).
002041*>  RESTO ENTRE 100; JUNTO CON W9-RESTO-4 DECIDE LA EXCEPCION DE
002042*>  SIGLO DE LA REGLA GREGORIANA.
002050 77  W9-RESTO-100           COMP PIC 9(04).
002051*>  RESTO ENTRE 4; SI ES CERO Y EL AÑO NO ES DE SIGLO (W9-RESTO-100
002052*>  DISTINTO DE CERO), EL AÑO ES BISIESTO.
002060 77  W9-RESTO-4             COMP PIC 9(04).
002070 01  W9-TABLA-DIAS-MES.
002071*>  SE RELLENA DE NUEVO EN CADA P9-SUMAR-MESES (INCLUIDO EL AJUSTE
002072*>  DE FEBRERO SEGUN BISIESTO); NO TIENE VALORES INICIALES AQUI.
002073*>  TABLA DE DIAS POR MES CARGADA A MANO EN CADA LLAMADA A
002074*>  P9-SUMAR-MESES (NO SE INICIALIZA UNA SOLA VEZ EN P9-INICIO) -
002075*>  MAS LENTO PERO MAS SIMPLE DE MANTENER QUE UNA TABLA GLOBAL.
002080     02  W9-DIAS-MES-OC OCCURS 12 TIMES COMP PIC 9(02).
002090
002100*> CALCULO DE INTERES COMPUESTO MENSUAL PARA LA RENOVACION
002101*> (LA MISMA FORMULA QUE USARIA UNA NUEVA ALTA EN BANK7, PERO
002102*> APLICADA SOLO AL IMPORTE QUE VENCE, NO A UN PRINCIPAL NUEVO).
002103*>  TIPO ANUAL EN TANTO POR UNO, OBTENIDO DE FD-ANNUAL-RATE / 100.
002110 77  W9-TASA-ANUAL          PIC S9(02)V9(10).
002111*>  TIPO MENSUAL EQUIVALENTE; SE USA UN SIMPLE /12 LINEAL, NO UNA
002112*>  RAIZ DUODECIMA - MISMA SIMPLIFICACION QUE BANK7.
002120 77  W9-TASA-MENSUAL        PIC S9(02)V9(10).
002121*>  FACTOR DE CAPITALIZACION COMPUESTA; SE ARRANCA EN 1 Y SE
002122*>  MULTIPLICA MES A MES EN P9-MULTIPLICAR-FD.
002130 77  W9-FACTOR-FD           PIC S9(06)V9(10) VALUE 1.
002131*>  SE REINICIA A 1 EN P9-VOLCAR-UNA-RENOVACION ANTES DE CADA
002132*>  MULTIPLICACION; SI NO SE REINICIARA, ACUMULARIA ENTRE ALTAS.
002133*>  CONTADOR QUE GOBIERNA EL PERFORM ... TIMES; COPIA DE
002134*>  FD-TENURE-MONTHS PARA NO DEPENDER DEL REGISTRO DURANTE EL BUCLE.
002140 77  W9-CONTADOR-MESES COMP PIC 9(03).
002141*>  ID ASIGNADO A CADA IMPOSICION RENOVADA, CALCULADO COMO
002142*>  W9-ULTIMO-ID + 1 EN CADA VUELTA DEL PERFORM VARYING.
002150 77  W9-NUEVO-ID            COMP PIC 9(08).
002151*>  MAYOR ID VISTO EN EL BARRIDO PREVIO DE DEPOSITOS-FIJOS; PUNTO DE
002152*>  PARTIDA PARA NUMERAR LAS NUEVAS IMPOSICIONES SIN CHOCAR CON LAS
002153*>  EXISTENTES.
002160 77  W9-ULTIMO-ID           COMP PIC 9(08).
002170
002180 LINKAGE SECTION.
002181*>  AREA DE COMUNICACION CON EL PROGRAMA DE CONTROL DEL LOTE; MISMA
002182*>  CONVENCION DE LINKAGE SECTION QUE BANK6 Y BANK7.
002190 01  BANK9-TOTALES.
002191*>  AL IGUAL QUE BANK6-TOTALES Y BANK8-PARM, BANK9 SOLO ESCRIBE EN
002192*>  ESTE GRUPO; BANK1 LO LEE UNA VEZ AL TERMINAR EL CALL "BANK9".
002200     02  LK9-FD-VENCIDAS    COMP PIC 9(06).
002210     02  LK9-RD-VENCIDAS    COMP PIC 9(06).
002215     02  LK9-FD-IMPORTE-ABONADO  PIC S9(16)V99.
002216     02  LK9-RD-IMPORTE-ABONADO  PIC S9(16)V99.
002230     02  LK9-FD-RENOVADAS   COMP PIC 9(06).
002240
002250 PROCEDURE DIVISION USING BANK9-TOTALES.
002260 P9-INICIO.
002261*>  FECHA DEL LOTE; SE COMPARA CONTRA FD-MATURITY-DATE/RD-MATURITY-
002262*>  DATE EN LOS DOS BARRIDOS QUE SIGUEN.
002270     ACCEPT W9-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
002280     ACCEPT W9-HORA-HHMMSSCC FROM TIME.
002290
002291*>  ORDEN FIJO: PRIMERO SE LIQUIDAN TODOS LOS VENCIMIENTOS (FD Y
002292*>  RD), Y SOLO AL FINAL SE VUELCAN LAS RENOVACIONES NUEVAS - ASI
002293*>  NINGUNA IMPOSICION RECIEN CREADA PUEDE VENCER EN LA MISMA
002294*>  EJECUCION DEL LOTE (SU FECHA DE ALTA ES HOY).
002295*>  PRIMERO LAS FIJAS, LUEGO LAS PROGRAMADAS - ORDEN ARBITRARIO, NO
002296*>  HAY DEPENDENCIA ENTRE LOS DOS BARRIDOS.
002300     PERFORM P9-BARRIDO-FD THRU P9-BARRIDO-FD-EXIT.
002310     PERFORM P9-BARRIDO-RD THRU P9-BARRIDO-RD-EXIT.
002320     PERFORM P9-VOLCAR-RENOVACIONES THRU
002330         P9-VOLCAR-RENOVACIONES-EXIT.
002340
002341*>  COPIA UNO A UNO DE LOS ACUMULADOS LOCALES A LA LINKAGE SECTION,
002342*>  IGUAL QUE HACEN BANK6 Y BANK8 AL TERMINAR SU LOTE.
002350     MOVE W9-FD-VENCIDAS      TO LK9-FD-VENCIDAS.
002360     MOVE W9-RD-VENCIDAS      TO LK9-RD-VENCIDAS.
002370     MOVE W9-FD-IMPORTE-ABONADO TO LK9-FD-IMPORTE-ABONADO.
002371     MOVE W9-RD-IMPORTE-ABONADO TO LK9-RD-IMPORTE-ABONADO.
002380     MOVE W9-FD-RENOVADAS     TO LK9-FD-RENOVADAS.
002390     GOBACK.
002400
002410*>--------------------------------------------------------------
002420*> P9-BARRIDO-FD - RECORRE LAS IMPOSICIONES FIJAS EN ORDEN DE ID
002430*>--------------------------------------------------------------
002440 P9-BARRIDO-FD.
002441*>  SE ABRE I-O DIRECTAMENTE PORQUE EL REWRITE A "M" (P9-LIQUIDAR-
002442*>  FD) Y A "R" (P9-RENOVAR-FD) SE HACE SOBRE EL MISMO BARRIDO, SIN
002443*>  CERRAR Y REABRIR ENTRE UNA IMPOSICION Y LA SIGUIENTE.
002444*>  SE MANTIENE ABIERTO DURANTE TODO EL BARRIDO; CADA REWRITE (A "M"
002445*>  O A "R") SE HACE SOBRE EL MISMO REGISTRO RECIEN LEIDO.
002450     OPEN I-O DEPOSITOS-FIJOS.
002451*>  SI EL MAESTRO NO EXISTE O NO SE PUEDE ABRIR, SE SALE SIN
002452*>  PROCESAR NINGUNA IMPOSICION FIJA (NO SE CREA VACIO COMO EN BANK6).
002460     IF FS-DEPFIJO NOT = "00"
002470         GO TO P9-BARRIDO-FD-EXIT.
002480 P9-BFD-LOOP.
002481*>  IGUALDAD EXACTA, NO ">=": UNA IMPOSICION QUE VENCIO AYER Y NO
002482*>  SE LIQUIDO (LOTE CAIDO, POR EJEMPLO) NO SE RECUPERA HOY SOLA.
002483*>  BARRIDO COMPLETO: NO HAY INDICE POR FECHA DE VENCIMIENTO, SE MIRA
002484*>  CADA REGISTRO UNO A UNO.
002490     READ DEPOSITOS-FIJOS AT END GO TO P9-BFD-FIN.
002491*>  LAS YA VENCIDAS ("M"), RENOVADAS ("R") O CANCELADAS ("C") SE
002492*>  SALTAN SIN MIRAR SU FECHA.
002500     IF FD-ACTIVA AND FD-MATURITY-DATE = W9-FECHA-AAAAMMDD
002510         PERFORM P9-LIQUIDAR-FD THRU P9-LIQUIDAR-FD-EXIT.
002520     GO TO P9-BFD-LOOP.
002530 P9-BFD-FIN.
002531*>  CIERRE TRAS RECORRER TODO EL MAESTRO; LAS RENOVACIONES QUEDAN EN
002532*>  LA TABLA W9-TABLA-RENOVACIONES PARA VOLCARSE DESPUES.
002540     CLOSE DEPOSITOS-FIJOS.
002550 P9-BARRIDO-FD-EXIT.
002560     EXIT.
002570
002580*>--------------------------------------------------------------
002590*> P9-LIQUIDAR-FD - UNA IMPOSICION FIJA VENCIDA
002600*>--------------------------------------------------------------
002610 P9-LIQUIDAR-FD.
002611*>  LA MARCA A "M" ES LO PRIMERO QUE SE HACE, ANTES DE INTENTAR
002612*>  ABONAR NADA: UN FALLO AL ABONAR NO DEJA EL DEPOSITO COLGADO EN
002613*>  "A" PARA SIEMPRE, SOLO GENERA UN REGISTRO EN TRANSACC-FALLIDAS.
002614*>  VER EL COMENTARIO DE ARRIBA DEL PARRAFO SOBRE EL ORDEN: SE MARCA
002615*>  ANTES DE INTENTAR ABONAR.
002620     MOVE "M" TO FD-STATUS.
002621*>  REESCRIBE EL MISMO REGISTRO LEIDO EN P9-BFD-LOOP, SIN MOVER EL
002622*>  PUNTERO DEL FICHERO.
002630     REWRITE DEP-FIJO-REG.
002640     ADD 1 TO W9-FD-VENCIDAS.
002650
002651*>  REFERENCIA BASADA EN LA CLAVE NATURAL (FD-ID), NO EN UN
002652*>  CONTADOR SECUENCIAL COMO LAS DE BANK6 (VER FD TRANSACCIONES).
002660     STRING "FDMAT-" DELIMITED BY SIZE
002670         FD-ID DELIMITED BY SIZE INTO W9-REF-EDIT.
002680
002681*>  SIN CUENTA LIGADA NO HAY A QUIEN ABONAR; SE AVISA POR DISPLAY Y
002682*>  SE SALTA DIRECTO A LA RENOVACION SIN TOCAR TRANSACC-FALLIDAS.
002690     IF FD-LINKED-ACCT-ID = 0
002700         DISPLAY "BANK9: FD " FD-ID
002710             " VENCIDA SIN CUENTA LIGADA - SOLO AVISO"
002720         GO TO P9-RENOVAR-FD.
002730
002731*>  REABRE EL MAESTRO DE CUENTAS Y BARRE DESDE EL PRINCIPIO (VER
002732*>  COMENTARIO DE P9-ABONAR-CUENTA).
002740     PERFORM P9-ABONAR-CUENTA THRU P9-ABONAR-CUENTA-EXIT.
002741*>  LA CUENTA LIGADA YA NO EXISTE EN EL MAESTRO (CERRADA O NUNCA
002742*>  CREADA): EL VENCIMIENTO SE QUEDA SIN ABONAR, SOLO AUDITADO.
002750     IF NOT W9-SE-HALLO
002760         MOVE W9-REF-EDIT TO FTX-REFERENCE
002770         MOVE "Linked account not found for FD maturity"
002780             TO FTX-REASON
002790         MOVE W9-TIMESTAMP-14 TO FTX-OCCURRED-TS
002791*>  SE ABRE, ESCRIBE Y CIERRA EN EL MISMO INSTANTE - NO SE MANTIENE
002792*>  ABIERTO DURANTE TODO EL BARRIDO COMO EL MAESTRO DE DEPOSITOS.
002800         OPEN EXTEND TRANSACC-FALLIDAS
002810         WRITE FALLIDA-REG
002820         CLOSE TRANSACC-FALLIDAS
002830         GO TO P9-RENOVAR-FD.
002840
002841*>  A PARTIR DE AQUI SE CONSTRUYE LA TRANSACCION DE ABONO, CAMPO A
002842*>  CAMPO, IGUAL QUE P6-ESCRIBIR-PENDIENTE EN BANK6 PERO SIN PASO
002843*>  POR "PENDING".
002850     MOVE FD-MATURITY-AMOUNT TO TXN-AMOUNT.
002860     MOVE W9-REF-EDIT TO TXN-REFERENCE.
002870     MOVE "DEPOSIT" TO TXN-TYPE.
002880     MOVE "SUCCESS" TO TXN-STATUS.
002881*>  SIEMPRE CERO: EL ABONO DE VENCIMIENTO NO SALE DE NINGUNA CUENTA
002882*>  (VER COMENTARIO DEL CAMPO EN EL FD).
002890     MOVE 0 TO TXN-FROM-ACCT-ID.
002900     MOVE FD-LINKED-ACCT-ID TO TXN-TO-ACCT-ID.
002901*>  NO HAY BENEFICIARIO EXTERNO EN UN ABONO DE VENCIMIENTO PROPIO;
002902*>  ESTOS CAMPOS SOLO TIENEN SENTIDO EN LAS TRANSFERENCIAS DE BANK6.
002910     MOVE SPACES TO TXN-BENEF-NAME TXN-BENEF-ACCT-NUM
002920         TXN-BENEF-IFSC.
002930     MOVE SPACES TO TXN-NARRATION.
002931*>  CONCEPTO DESCRIPTIVO PARA EL EXTRACTO DEL CLIENTE, CON EL ID DEL
002932*>  DEPOSITO VENCIDO.
002940     STRING "FD matured and credited #" DELIMITED BY SIZE
002950         FD-ID DELIMITED BY SIZE INTO TXN-NARRATION.
002960     MOVE W9-TIMESTAMP-14 TO TXN-CREATED-TS.
002970     MOVE W9-TIMESTAMP-14 TO TXN-PROCESSED-TS.
002980
002981*>  EXTEND, NO I-O: BANK9 NUNCA REESCRIBE UNA TRANSACCION YA
002982*>  ESCRITA (A DIFERENCIA DE BANK6, QUE SI REESCRIBE PARA CERRAR EL
002983*>  PENDING).
002990     OPEN EXTEND TRANSACCIONES.
002991*>  MISMO TRATAMIENTO DE FICHERO INEXISTENTE QUE EN BANK6, PERO SIN
002992*>  REABRIR EN I-O DESPUES: AQUI SOLO SE ESCRIBE, NUNCA SE REESCRIBE.
003000     IF FS-TRANSACC = "35"
003010         OPEN OUTPUT TRANSACCIONES.
003020     WRITE TRANSACCION-REG.
003030     CLOSE TRANSACCIONES.
003040
003041*>  SOLO SE SUMA TRAS CONFIRMAR QUE EL ABONO SE HIZO DE VERDAD (SE
003042*>  LLEGO HASTA AQUI SIN SALTAR POR NINGUNO DE LOS DOS GO TO DE ARRIBA).
003050     ADD FD-MATURITY-AMOUNT TO W9-FD-IMPORTE-ABONADO.
003060
003070 P9-RENOVAR-FD.
003071*>  EL LIMITE DE 200 DE LA TABLA (VER COMENTARIO DE
003072*>  W9-TABLA-RENOVACIONES) SE COMPRUEBA AQUI: SUPERADO, LA
003073*>  IMPOSICION SE QUEDA MARCADA "M" SIN RENOVAR.
003080     IF FD-AUTO-RENEW = "Y" AND W9-REN-COUNT < 200
003090         ADD 1 TO W9-REN-COUNT
003091*>  SE APUNTA EN LA TABLA, NO SE CREA LA IMPOSICION AQUI MISMO:
003092*>  LA CREACION REAL ES P9-VOLCAR-UNA-RENOVACION, MAS ABAJO.
003100         MOVE FD-OWNER-ID TO W9-REN-OWNER (W9-REN-COUNT)
003110         MOVE FD-MATURITY-AMOUNT TO
003120             W9-REN-PRINCIPAL (W9-REN-COUNT)
003130         MOVE FD-ANNUAL-RATE TO W9-REN-RATE (W9-REN-COUNT)
003140         MOVE FD-TENURE-MONTHS TO W9-REN-TENURE (W9-REN-COUNT)
003150         MOVE FD-LINKED-ACCT-ID TO W9-REN-LINKED (W9-REN-COUNT)
003151*>  LA ORIGINAL QUEDA MARCADA "R" (RENOVADA), DISTINTA DE "M"
003152*>  (VENCIDA SIN RENOVAR) - PERMITE DISTINGUIR LOS DOS CASOS EN EL
003153*>  MAESTRO.
003160         MOVE "R" TO FD-STATUS
003170         REWRITE DEP-FIJO-REG
003180         ADD 1 TO W9-FD-RENOVADAS.
003190 P9-LIQUIDAR-FD-EXIT.
003200     EXIT.
003210
003220*>--------------------------------------------------------------
003230*> P9-ABONAR-CUENTA - ABONA EL IMPORTE DE VENCIMIENTO EN LA
003240*> CUENTA LIGADA (REABRE EL MAESTRO, LOCALIZA Y REESCRIBE)
003250*>--------------------------------------------------------------
003260 P9-ABONAR-CUENTA.
003261*>  NO HAY INDICE POR ACCT-ID: SE REABRE EL MAESTRO DE CUENTAS Y SE
003262*>  RECORRE DESDE EL PRINCIPIO EN CADA VENCIMIENTO. ACEPTABLE CON EL
003263*>  VOLUMEN ACTUAL, PERO CRECE LINEAL CON EL NUMERO DE CUENTAS.
003264*>  SE REINICIA EN CADA LLAMADA, ANTES DE BARRER EL MAESTRO DE
003265*>  CUENTAS DESDE EL PRINCIPIO.
003270     MOVE "N" TO W9-HALLADO.
003280     OPEN I-O CUENTAS.
003290 P9-AC-BARRIDO.
003291*>  SI SE AGOTA EL MAESTRO SIN ENCONTRAR LA CUENTA, W9-HALLADO SE
003292*>  QUEDA EN "N" Y EL LLAMADOR LO TRATA COMO FALLO.
003300     READ CUENTAS AT END GO TO P9-AC-FIN.
003301*>  COMPARACION CONTRA LA CUENTA LIGADA DE LA IMPOSICION QUE SE
003302*>  ESTA LIQUIDANDO EN ESTE MOMENTO.
003310     IF ACCT-ID = FD-LINKED-ACCT-ID
003311*>  MISMO SANEADO DE SALDO EN BLANCO QUE BANK6 Y BANK2 (UZB-0455);
003312*>  EL ABONO NUNCA SE PIERDE POR UN SALDO MAL MIGRADO.
003320         IF ACCT-BALANCE NUMERIC CONTINUE ELSE
003330             MOVE 0 TO ACCT-BALANCE END-IF
003331*>  UNICO ABONO DE ESTE PARRAFO; NO HAY ADEUDO PORQUE NO SALE DE
003332*>  NINGUNA OTRA CUENTA.
003340         ADD FD-MATURITY-AMOUNT TO ACCT-BALANCE
003350         REWRITE CUENTA-REG
003360         MOVE "S" TO W9-HALLADO
003370         GO TO P9-AC-FIN.
003380     GO TO P9-AC-BARRIDO.
003400 P9-AC-FIN.
003401*>  CIERRE SIMETRICO DEL OPEN I-O DE ARRIBA.
003410     CLOSE CUENTAS.
003420 P9-ABONAR-CUENTA-EXIT.
003430     EXIT.
003440
003450*>--------------------------------------------------------------
003460*> P9-ABONAR-CUENTA-RD - MISMA IDEA PARA IMPOSICIONES PROGRAMADAS
003470*>--------------------------------------------------------------
003480 P9-ABONAR-CUENTA-RD.
003481*>  DUPLICADO DE P9-ABONAR-CUENTA PARA EL MAESTRO DE PROGRAMADAS:
003482*>  NO SE COMPARTE PARAGRAFO PORQUE UNO COMPARA CONTRA FD-LINKED-
003483*>  ACCT-ID Y EL OTRO CONTRA RD-LINKED-ACCT-ID (MISMO PATRON QUE
003484*>  BANK7 CON P7-CANCELAR-FD/P7-CANCELAR-RD).
003490     MOVE "N" TO W9-HALLADO.
003500     OPEN I-O CUENTAS.
003510 P9-ACR-BARRIDO.
003520     READ CUENTAS AT END GO TO P9-ACR-FIN.
003530     IF ACCT-ID = RD-LINKED-ACCT-ID
003540         IF ACCT-BALANCE NUMERIC CONTINUE ELSE
003550             MOVE 0 TO ACCT-BALANCE END-IF
003560         ADD RD-MATURITY-AMOUNT TO ACCT-BALANCE
003570         REWRITE CUENTA-REG
003580         MOVE "S" TO W9-HALLADO
003590         GO TO P9-ACR-FIN.
003600     GO TO P9-ACR-BARRIDO.
003610 P9-ACR-FIN.
003620     CLOSE CUENTAS.
003630 P9-ABONAR-CUENTA-RD-EXIT.
003640     EXIT.
003650
003660*>--------------------------------------------------------------
003670*> P9-BARRIDO-RD - RECORRE LAS IMPOSICIONES PROGRAMADAS
003680*>--------------------------------------------------------------
003690 P9-BARRIDO-RD.
003691*>  MISMA TECNICA QUE P9-BARRIDO-FD, SOBRE EL MAESTRO DE
003692*>  PROGRAMADAS; NO SE LLAMA A P9-VOLCAR-RENOVACIONES DESDE AQUI
003693*>  PORQUE LAS RD NO TIENEN RENOVACION AUTOMATICA (UZB-0519).
003694*>  MISMO PATRON QUE P9-BARRIDO-FD SOBRE EL OTRO MAESTRO.
003700     OPEN I-O DEPOSITOS-PROGR.
003710     IF FS-DEPPROG NOT = "00"
003720         GO TO P9-BARRIDO-RD-EXIT.
003730 P9-BRD-LOOP.
003731*>  MISMO CRITERIO DE IGUALDAD EXACTA QUE P9-BFD-LOOP.
003732*>  CALCO DE P9-BFD-LOOP SOBRE EL MAESTRO DE PROGRAMADAS.
003740     READ DEPOSITOS-PROGR AT END GO TO P9-BRD-FIN.
003741*>  MISMA IGUALDAD EXACTA QUE EN EL BARRIDO DE FIJAS.
003750     IF RD-ACTIVA AND RD-MATURITY-DATE = W9-FECHA-AAAAMMDD
003760         PERFORM P9-LIQUIDAR-RD THRU P9-LIQUIDAR-RD-EXIT.
003770     GO TO P9-BRD-LOOP.
003780 P9-BRD-FIN.
003790     CLOSE DEPOSITOS-PROGR.
003800 P9-BARRIDO-RD-EXIT.
003810     EXIT.
003820
003830*>--------------------------------------------------------------
003840*> P9-LIQUIDAR-RD - UNA IMPOSICION PROGRAMADA VENCIDA (SIN
003850*> RENOVACION AUTOMATICA - NO PREVISTA PARA ESTE PRODUCTO)
003860*>--------------------------------------------------------------
003870 P9-LIQUIDAR-RD.
003871*>  CALCO DE P9-LIQUIDAR-FD SIN EL PASO DE RENOVACION: AQUI NO HAY
003872*>  EQUIVALENTE A P9-RENOVAR-FD, LA IMPOSICION PROGRAMADA SOLO
003873*>  QUEDA MARCADA "M" Y ABONADA.
003874*>  NO HAY "R" PARA PROGRAMADAS: SIN RENOVACION AUTOMATICA, EL UNICO
003875*>  DESTINO TRAS VENCER ES "M".
003880     MOVE "M" TO RD-STATUS.
003890     REWRITE DEP-PROGR-REG.
003900     ADD 1 TO W9-RD-VENCIDAS.
003910
003911*>  REFERENCIA BASADA EN RD-ID, PARALELA A LA DE FD.
003920     STRING "RDMAT-" DELIMITED BY SIZE
003930         RD-ID DELIMITED BY SIZE INTO W9-REF-EDIT.
003940
003941*>  MISMO TRATAMIENTO QUE FD-LINKED-ACCT-ID = 0 EN P9-LIQUIDAR-FD.
003950     IF RD-LINKED-ACCT-ID = 0
003960         DISPLAY "BANK9: RD " RD-ID
003970             " VENCIDA SIN CUENTA LIGADA - SOLO AVISO"
003980         GO TO P9-LIQUIDAR-RD-EXIT.
003990
003991*>  CALCO DE P9-ABONAR-CUENTA SOBRE EL CAMPO RD-LINKED-ACCT-ID.
004000     PERFORM P9-ABONAR-CUENTA-RD THRU P9-ABONAR-CUENTA-RD-EXIT.
004001*>  MISMA COMPROBACION QUE EN P9-LIQUIDAR-FD, SOBRE EL MISMO
004002*>  INDICADOR COMPARTIDO W9-HALLADO.
004010     IF NOT W9-SE-HALLO
004020         MOVE W9-REF-EDIT TO FTX-REFERENCE
004030         MOVE "Linked account not found for RD maturity"
004040             TO FTX-REASON
004050         MOVE W9-TIMESTAMP-14 TO FTX-OCCURRED-TS
004060         OPEN EXTEND TRANSACC-FALLIDAS
004070         WRITE FALLIDA-REG
004080         CLOSE TRANSACC-FALLIDAS
004090         GO TO P9-LIQUIDAR-RD-EXIT.
004100
004101*>  CALCO DE LA CONSTRUCCION DE TRANSACCION DE P9-LIQUIDAR-FD, SOBRE
004102*>  LOS CAMPOS DE RD.
004110     MOVE RD-MATURITY-AMOUNT TO TXN-AMOUNT.
004120     MOVE W9-REF-EDIT TO TXN-REFERENCE.
004130     MOVE "DEPOSIT" TO TXN-TYPE.
004140     MOVE "SUCCESS" TO TXN-STATUS.
004150     MOVE 0 TO TXN-FROM-ACCT-ID.
004160     MOVE RD-LINKED-ACCT-ID TO TXN-TO-ACCT-ID.
004170     MOVE SPACES TO TXN-BENEF-NAME TXN-BENEF-ACCT-NUM
004180         TXN-BENEF-IFSC.
004190     MOVE SPACES TO TXN-NARRATION.
004200     STRING "RD matured and credited #" DELIMITED BY SIZE
004210         RD-ID DELIMITED BY SIZE INTO TXN-NARRATION.
004220     MOVE W9-TIMESTAMP-14 TO TXN-CREATED-TS.
004230     MOVE W9-TIMESTAMP-14 TO TXN-PROCESSED-TS.
004240
004250     OPEN EXTEND TRANSACCIONES.
004260     IF FS-TRANSACC = "35"
004270         OPEN OUTPUT TRANSACCIONES.
004280     WRITE TRANSACCION-REG.
004290     CLOSE TRANSACCIONES.
004300
004301*>  ACUMULADO SEPARADO DE W9-FD-IMPORTE-ABONADO PARA QUE BANK1
004302*>  PUEDA DESGLOSAR FIJAS DE PROGRAMADAS EN EL INFORME.
004310     ADD RD-MATURITY-AMOUNT TO W9-RD-IMPORTE-ABONADO.
004320 P9-LIQUIDAR-RD-EXIT.
004330     EXIT.
004340
004350*>--------------------------------------------------------------
004360*> P9-VOLCAR-RENOVACIONES - CREA LAS NUEVAS IMPOSICIONES FIJAS
004370*> RENOVADAS AL FINAL DEL MAESTRO (EL ID SIEMPRE ES MAYOR)
004380*>--------------------------------------------------------------
004390 P9-VOLCAR-RENOVACIONES.
004391*>  DOS PASADAS: PRIMERO SOLO LECTURA PARA HALLAR EL FD-ID MAS ALTO
004392*>  YA EXISTENTE (NO HAY CONTADOR PERSISTENTE DE ULTIMO ID, IGUAL
004393*>  QUE EN BANK7), LUEGO SE ABRE EN EXTEND PARA AÑADIR LAS NUEVAS.
004394*>  SI NINGUNA FIJA TUVO RENOVACION AUTOMATICA HOY, SE SALE SIN
004395*>  ABRIR SIQUIERA EL MAESTRO EN ESTE PARRAFO.
004400     IF W9-REN-COUNT = 0
004410         GO TO P9-VOLCAR-RENOVACIONES-EXIT.
004420
004421*>  REINICIO ANTES DE LA PRIMERA PASADA DE SOLO LECTURA.
004430     MOVE 0 TO W9-ULTIMO-ID.
004440     OPEN INPUT DEPOSITOS-FIJOS.
004450 P9-VR-BARRIDO.
004451*>  PRIMERA PASADA (SOLO LECTURA): SOLO BUSCA EL MAYOR FD-ID, NO
004452*>  TOCA NINGUN REGISTRO.
004460     READ DEPOSITOS-FIJOS AT END GO TO P9-VR-BARRIDO-FIN.
004461*>  MISMA TECNICA DE MAYOR-ID-VISTO QUE USA BANK7 EN SUS ALTAS.
004470     IF FD-ID > W9-ULTIMO-ID
004480         MOVE FD-ID TO W9-ULTIMO-ID.
004490     GO TO P9-VR-BARRIDO.
004500 P9-VR-BARRIDO-FIN.
004510     CLOSE DEPOSITOS-FIJOS.
004520
004521*>  SEGUNDA PASADA: SOLO ESCRITURA, YA CERRADO EL INPUT DE ARRIBA.
004530     OPEN EXTEND DEPOSITOS-FIJOS.
004531*>  UNA ITERACION POR CADA ENTRADA DE LA TABLA, EN EL ORDEN EN QUE
004532*>  SE FUERON APUNTANDO DURANTE P9-BARRIDO-FD.
004540     PERFORM P9-VOLCAR-UNA-RENOVACION
004550         VARYING W9-REN-SUB FROM 1 BY 1
004560         UNTIL W9-REN-SUB > W9-REN-COUNT.
004570     CLOSE DEPOSITOS-FIJOS.
004580 P9-VOLCAR-RENOVACIONES-EXIT.
004590     EXIT.
004600
004610 P9-VOLCAR-UNA-RENOVACION.
004611*>  OJO: W9-ULTIMO-ID NO SE REASIGNA AQUI DENTRO, SOLO SE LEE; SI
004612*>  UN DIA HAY MAS DE UNA RENOVACION, TODAS RECIBIRIAN EL MISMO
004613*>  W9-NUEVO-ID SI NO FUERA PORQUE SE ESCRIBE DE UNA EN UNA CON
004614*>  W9-REN-SUB - PENDIENTE DE REVISAR SI ESTO ES SUFICIENTE.
004615*>  MISMA REGLA DE NUMERACION QUE BANK7: EL NUEVO ID ES SIEMPRE EL
004616*>  MAYOR VISTO MAS 1.
004620     ADD 1 TO W9-ULTIMO-ID GIVING W9-NUEVO-ID.
004630
004640     MOVE W9-NUEVO-ID TO FD-ID.
004641*>  A PARTIR DE AQUI SE CONSTRUYE EL NUEVO REGISTRO CAMPO A CAMPO,
004642*>  LEYENDO DE LA ENTRADA W9-REN-SUB DE LA TABLA.
004650     MOVE W9-REN-OWNER (W9-REN-SUB) TO FD-OWNER-ID.
004660     MOVE W9-REN-PRINCIPAL (W9-REN-SUB) TO FD-PRINCIPAL.
004670     MOVE W9-REN-RATE (W9-REN-SUB) TO FD-ANNUAL-RATE.
004680     MOVE W9-REN-TENURE (W9-REN-SUB) TO FD-TENURE-MONTHS.
004681*>  LA NUEVA IMPOSICION NACE HOY, IGUAL QUE UNA ALTA NORMAL EN BANK7.
004690     MOVE W9-FECHA-AAAAMMDD TO FD-START-DATE.
004691*>  NACE ACTIVA; LA ORIGINAL QUE LA GENERO YA QUEDO EN "R" EN
004692*>  P9-RENOVAR-FD.
004700     MOVE "A" TO FD-STATUS.
004710     MOVE "Y" TO FD-AUTO-RENEW.
004720     MOVE W9-REN-LINKED (W9-REN-SUB) TO FD-LINKED-ACCT-ID.
004730
004731*>  SE COPIA AL AREA DE TRABAJO QUE ESPERA P9-SUMAR-MESES, MISMO
004732*>  PATRON DEFENSIVO QUE BANK7 EN SUS ALTAS.
004740     MOVE W9-REN-TENURE (W9-REN-SUB) TO W9-MESES-TENURE.
004741*>  CALCULA LA NUEVA FECHA DE VENCIMIENTO A PARTIR DE FD-START-DATE
004742*>  Y EL PLAZO ORIGINAL, MISMA LOGICA DE CALENDARIO QUE BANK7.
004750     PERFORM P9-SUMAR-MESES THRU P9-SUMAR-MESES-EXIT.
004760     MOVE W9-FECHA-AAAAMMDD TO FD-MATURITY-DATE.
004770
004771*>  MISMA CONVERSION DE PORCENTAJE A TANTO POR UNO QUE BANK7.
004780     COMPUTE W9-TASA-ANUAL = FD-ANNUAL-RATE / 100.
004790     COMPUTE W9-TASA-MENSUAL = W9-TASA-ANUAL / 12.
004791*>  REINICIO OBLIGATORIO ANTES DE CADA RENOVACION; SI NO, EL FACTOR
004792*>  ACUMULARIA DE UNA RENOVACION A LA SIGUIENTE.
004800     MOVE 1 TO W9-FACTOR-FD.
004810     MOVE FD-TENURE-MONTHS TO W9-CONTADOR-MESES.
004811*>  AL SALIR, W9-FACTOR-FD TRAE (1+TASA-MENSUAL) ELEVADO AL PLAZO EN
004812*>  MESES DE LA RENOVACION.
004820     PERFORM P9-MULTIPLICAR-FD W9-CONTADOR-MESES TIMES.
004830     COMPUTE FD-MATURITY-AMOUNT ROUNDED =
004840         FD-PRINCIPAL * W9-FACTOR-FD.
004850
004851*>  UNICO WRITE AL MAESTRO DE FIJAS EN TODO EL PROGRAMA; TODOS LOS
004852*>  DEMAS CAMBIOS SON REWRITE SOBRE REGISTROS YA EXISTENTES.
004860     WRITE DEP-FIJO-REG.
004870
004880*>--------------------------------------------------------------
004890 P9-MULTIPLICAR-FD.
004891*>  SE INVOCA FD-TENURE-MONTHS VECES CON "TIMES" (SIN VARYING, NO
004892*>  HACE FALTA EL MES EN CONCRETO, SOLO EL NUMERO DE VECES) PARA
004893*>  COMPONER EL INTERES MES A MES EN VEZ DE CALCULARLO DE UNA VEZ.
004900     COMPUTE W9-FACTOR-FD = W9-FACTOR-FD * (1 + W9-TASA-MENSUAL).
004910
004920*>--------------------------------------------------------------
004930*> P9-SUMAR-MESES - MISMA LOGICA DE CALENDARIO QUE BANK7
004940*>--------------------------------------------------------------
004950 P9-SUMAR-MESES.
004951*>  RECALCULA LA TABLA DE DIAS POR MES CADA VEZ (NO SE GUARDA DE UNA
004952*>  LLAMADA A OTRA), PORQUE EL AÑO BISIESTO PUEDE CAMBIAR ENTRE UNA
004953*>  IMPOSICION Y LA SIGUIENTE DEL MISMO BARRIDO.
004954*>  SE PARTE DE LA FECHA DE ALTA ORIGINAL DE LA IMPOSICION QUE VENCIO,
004955*>  NO DE LA FECHA DE HOY.
004960     MOVE FD-START-DATE TO W9-FECHA-AAAAMMDD.
004961*>  MISMA TECNICA DE MESES-DESDE-ANO-0 QUE P7-SUMAR-MESES EN BANK7.
004970     COMPUTE W9-MESES-TOTALES =
004980         ((W9-FD-ANO * 12) + W9-FD-MES - 1) + W9-MESES-TENURE.
004981*>  COCIENTE = NUEVO ANO, RESTO (0-11) SE CONVIERTE A MES 1-12 CON
004982*>  EL ADD 1 DE LA LINEA SIGUIENTE.
004990     DIVIDE W9-MESES-TOTALES BY 12
005000         GIVING W9-ANO-RESULT REMAINDER W9-MES-RESULT.
005010     ADD 1 TO W9-MES-RESULT.
005020     IF W9-MES-RESULT > 12
005030         SUBTRACT 12 FROM W9-MES-RESULT
005040         ADD 1 TO W9-ANO-RESULT.
005050
005051*>  TABLA DE DIAS POR MES RECALCULADA EN CADA LLAMADA (VER
005052*>  COMENTARIO DEL PARRAFO); FEBRERO SE AJUSTA MAS ABAJO SEGUN
005053*>  BISIESTO.
005060     MOVE 31 TO W9-DIAS-MES-OC (1).
005070     MOVE 28 TO W9-DIAS-MES-OC (2).
005080     MOVE 31 TO W9-DIAS-MES-OC (3).
005090     MOVE 30 TO W9-DIAS-MES-OC (4).
005100     MOVE 31 TO W9-DIAS-MES-OC (5).
005110     MOVE 30 TO W9-DIAS-MES-OC (6).
005120     MOVE 31 TO W9-DIAS-MES-OC (7).
005130     MOVE 31 TO W9-DIAS-MES-OC (8).
005140     MOVE 30 TO W9-DIAS-MES-OC (9).
005150     MOVE 31 TO W9-DIAS-MES-OC (10).
005160     MOVE 30 TO W9-DIAS-MES-OC (11).
005170     MOVE 31 TO W9-DIAS-MES-OC (12).
005180
005181*>  MISMA REGLA DE BISIESTO QUE BANK7: PRIMERO 400, LUEGO 100 Y 4.
005190     DIVIDE W9-ANO-RESULT BY 400 GIVING W9-DIA-RESULT
005200         REMAINDER W9-RESTO-400.
005210     DIVIDE W9-ANO-RESULT BY 100 GIVING W9-DIA-RESULT
005220         REMAINDER W9-RESTO-100.
005230     DIVIDE W9-ANO-RESULT BY 4 GIVING W9-DIA-RESULT
005240         REMAINDER W9-RESTO-4.
005241*>  DIVISIBLE ENTRE 400: BISIESTO SIN MIRAR MAS CONDICIONES.
005250     IF W9-RESTO-400 = 0
005260         MOVE 29 TO W9-DIAS-MES-OC (2)
005270     ELSE
005280         IF W9-RESTO-100 NOT = 0 AND W9-RESTO-4 = 0
005290             MOVE 29 TO W9-DIAS-MES-OC (2).
005300
005301*>  DIAS DEL MES DE VENCIMIENTO, YA CON EL AJUSTE DE FEBRERO
005302*>  APLICADO SI PROCEDE.
005310     MOVE W9-DIAS-MES-OC (W9-MES-RESULT) TO W9-DIAS-EN-MES.
005320     MOVE W9-FD-DIA TO W9-DIA-RESULT.
005321*>  RECORTE AL FIN DE MES, MISMA REGLA QUE BANK7 (P.EJ. 31 DE ENERO
005322*>  +1 MES = 28/29 DE FEBRERO, NO 31).
005330     IF W9-DIA-RESULT > W9-DIAS-EN-MES
005340         MOVE W9-DIAS-EN-MES TO W9-DIA-RESULT.
005350
005351*>  LOS TRES MOVE FINALES DEVUELVEN EL RESULTADO A W9-FECHA-DESC, QUE
005352*>  COMPARTE MEMORIA CON W9-FECHA-AAAAMMDD POR REDEFINES.
005360     MOVE W9-ANO-RESULT TO W9-FD-ANO.
005370     MOVE W9-MES-RESULT TO W9-FD-MES.
005380     MOVE W9-DIA-RESULT TO W9-FD-DIA.
005390 P9-SUMAR-MESES-EXIT.
005400     EXIT.
